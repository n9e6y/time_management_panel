000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        CalTmXfr.
000300 AUTHOR.            G. ISLAS.
000400 INSTALLATION.      CAMPUS COMPUTING SERVICES - BATCH UNIT.
000500 DATE-WRITTEN.      06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL SCHEDULING DATA ONLY.
000800
000900*****************************************************************
001000*   C H A N G E   L O G                                        *
001100*****************************************************************
001200*  DATE      PGMR  REQ-NO   DESCRIPTION                        *
001300*  --------  ----  -------  -------------------------------    *
001400*  06/14/89  GI    CR-0118  ORIGINAL CODING - READS CALENDAR    *   CR0118
001500*                           EVENT EXTRACT, SPLITS BY SUBJECT    *
001600*                           WEIGHT AND WRITES DAILY SEGMENTS.   *
001700*  07/02/89  GI    CR-0118  ADDED PARAM-FILE OVERRIDE OF THE    *   CR0118
001800*                           CATEGORY / SUBCATEGORY DELIMITERS.  *
001900*  09/19/89  GI    CR-0126  FIXED SLICE ACCUMULATION SO ROUND-  *   CR0126
002000*                           ING NO LONGER LOSES SECONDS ON THE  *
002100*                           LAST SUBCATEGORY OF AN EVENT.       *
002200*  02/11/90  RG    CR-0140  MIDNIGHT SPLIT NOW KEEPS SLICING    *   CR0140
002300*                           EVENTS THAT RUN MORE THAN ONE DAY   *
002400*                           PAST MIDNIGHT (MULTI-DAY SEMINARS). *
002500*  08/05/91  RG    CR-0155  WINDOW CLIP ADDED - ANALYSIS RUNS   *   CR0155
002600*                           ARE NOW BOUNDED TO A DATE RANGE.    *
002700*  01/22/93  GI    CR-0171  FOCUS-SESSION FLAG ADDED, DRIVEN    *   CR0171
002800*                           BY PARM CATEGORY LIST AND MINUTES.  *
002900*  11/03/94  MT    CR-0183  DROP SLIVER SEGMENTS UNDER 0.1 MIN  *   CR0183
003000*                           THAT WERE CLUTTERING THE DETAIL.    *
003100*  05/18/96  MT    CR-0197  RAISED SUBCATEGORY TABLE LIMIT FROM *   CR0197
003200*                           SIX TO TEN ENTRIES PER EVENT.       *
003300*  10/09/97  RG    CR-0209  DAY-OF-WEEK NOW USES THE JULIAN DAY *   CR0209
003400*                           SERIAL ROUTINE SHARED WITH THE      *
003500*                           SUMMARY REPORTER (SEE CalTmRpt).    *
003600*  12/28/98  MT    CR-0221  YEAR 2000 REVIEW - DATE FIELDS ARE  *   CR0221
003700*                           FOUR-DIGIT YEAR THROUGHOUT, JULIAN  *
003800*                           SERIAL ROUTINE VERIFIED PAST 2000.  *
003900*  06/30/00  MT    CR-0225  PARAM-FILE WEEKDAY LIST HONOURED    *   CR0225
004000*                           FOR THE DAY-TYPE FLAG (WAS FIXED    *
004100*                           MON-FRI).                           *
004200*  04/14/03  DP    CR-0244  RAW SEGMENT TABLE RAISED TO 60 -    *   CR0244
004300*                           TEN-WAY SPLITS THAT SPAN A WEEK     *
004400*                           WERE OVERFLOWING THE OLD LIMIT.     *
004500*  09/02/06  DP    CR-0259  ZERO-RECORD RUNS NOW STILL WRITE    *   CR0259
004600*                           AN EMPTY SEGMENT FILE INSTEAD OF    *
004700*                           ABENDING ON THE OPEN.               *
004800*  03/14/07  DP    CR-0268  PARM-CARD FOCUS CATEGORIES ARE NOW  *   CR0268
004900*                           FOLDED TO LOWER CASE ON THE WAY IN, *
005000*                           SAME AS THE EVENT CATEGORY, SO THE  *
005100*                           FOCUS FLAG NO LONGER MISSES A CARD  *
005200*                           THAT WASN'T TYPED IN LOWER CASE.    *
005300*  08/22/07  DP    CR-0270  SUBCATEGORY SPLIT NOW SQUEEZES OUT  *   CR0270
005400*                           BLANK PIECES LEFT BY A LEADING OR   *
005500*                           DOUBLED DASH BEFORE THE EVEN-SPLIT  *
005600*                           WEIGHT AND SLICER EVER SEE THEM.    *
005700*****************************************************************
005800*
005900*   THIS PROGRAM READS THE FLATTENED CALENDAR EVENT EXTRACT
006000*   (EVENT-FILE) AND BREAKS EACH EVENT INTO ONE OR MORE TIME
006100*   SEGMENTS FOR TIME-ACCOUNTING PURPOSES:
006200*
006300*     - THE EVENT SUMMARY TEXT IS PARSED INTO A CATEGORY AND
006400*       ONE OR MORE WEIGHTED SUBCATEGORIES.
006500*     - THE EVENT SPAN IS SLICED CONSECUTIVELY BY SUBCATEGORY
006600*       WEIGHT, THEN EACH SLICE IS SPLIT AT MIDNIGHT SO NO
006700*       SEGMENT CROSSES A CALENDAR DAY BOUNDARY.
006800*     - SEGMENTS ARE FILTERED AND CLIPPED TO THE ANALYSIS
006900*       WINDOW GIVEN ON THE PARAMETER FILE.
007000*     - SURVIVING SEGMENTS ARE WRITTEN TO SEGMENT-FILE FOR THE
007100*       SUMMARY REPORTER (CalTmRpt) TO PICK UP.
007200*
007300*****************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.   CAMPUS-3090.
007800 OBJECT-COMPUTER.   CAMPUS-3090.
007900 SPECIAL-NAMES.
008000     SWITCH-1 IS UPSI-0 ON STATUS IS SW-TRACE-ON
008100                         OFF STATUS IS SW-TRACE-OFF.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT OPTIONAL EVENT-FILE   ASSIGN TO "EVENTIN"
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS FS-EVENT-FILE.
008800
008900     SELECT OPTIONAL PARAM-FILE   ASSIGN TO "PARMFILE"
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS FS-PARAM-FILE.
009200
009300     SELECT SEGMENT-FILE          ASSIGN TO "SEGFILE"
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS FS-SEGMENT-FILE.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900*----------------------------------------------------------------
010000*   EV-EVENT-REC - ONE RAW CALENDAR EVENT (RECURRING OCCURRENCES
010100*   ARRIVE PRE-EXPANDED, ONE RECORD PER OCCURRENCE).
010200*----------------------------------------------------------------
010300 FD  EVENT-FILE
010400     RECORD CONTAINS 90 CHARACTERS.
010500 01  EV-EVENT-REC.
010600     03  EV-SUMMARY                 PIC X(60).
010700     03  EV-START-DATE              PIC 9(08).
010800     03  EV-START-TIME              PIC 9(04).
010900     03  EV-END-DATE                PIC 9(08).
011000     03  EV-END-TIME                PIC 9(04).
011100     03  FILLER                     PIC X(06).
011200
011300*----------------------------------------------------------------
011400*   PM-PARAM-REC - ANALYSIS CONTROL CARD. ONE RECORD PER RUN.
011500*   ABSENT OR SHORT FILE MEANS "TAKE THE SHOP DEFAULTS" (SEE
011600*   110-BEGIN-LOAD-PARAMETERS).
011700*----------------------------------------------------------------
011800 FD  PARAM-FILE
011900     RECORD CONTAINS 353 CHARACTERS.
012000 01  PM-PARAM-REC.
012100     03  PM-CAT-DELIM               PIC X(01).
012200     03  PM-SUBCAT-DELIM            PIC X(01).
012300     03  PM-START-DATE              PIC 9(08).
012400     03  PM-END-DATE                PIC 9(08).
012500     03  PM-WEEKDAY-LIST.
012600         05  PM-WEEKDAY-FLAG        PIC X(01) OCCURS 7 TIMES.
012700     03  PM-FOCUS-MINUTES           PIC 9(05).
012800     03  PM-SHOW-UNTRACKED          PIC X(01).
012900     03  PM-FOCUS-CAT-COUNT         PIC 9(02).
013000     03  PM-FOCUS-CATEGORY          PIC X(30) OCCURS 10 TIMES.
013100     03  FILLER                     PIC X(20).
013200
013300*----------------------------------------------------------------
013400*   SG-SEGMENT-REC - ONE PROCESSED TIME SEGMENT. WRITTEN HERE,
013500*   READ BACK BY THE SUMMARY REPORTER.
013600*----------------------------------------------------------------
013700 FD  SEGMENT-FILE
013800     RECORD CONTAINS 165 CHARACTERS.
013900 01  SG-SEGMENT-REC.
014000     03  SG-DATE                    PIC 9(08).
014100     03  SG-DAY-OF-WEEK             PIC X(09).
014200     03  SG-DAY-TYPE                PIC X(07).
014300     03  SG-START-TIME              PIC X(05).
014400     03  SG-END-TIME                PIC X(05).
014500     03  SG-DURATION-MIN            PIC 9(07)V99.
014600     03  SG-CATEGORY                PIC X(30).
014700     03  SG-SUBCATEGORY             PIC X(30).
014800     03  SG-IS-FOCUS                PIC X(01).
014900     03  SG-FULL-SUMMARY            PIC X(60).
015000     03  FILLER                     PIC X(01).
015100
015200 WORKING-STORAGE SECTION.
015300*----------------------------------------------------------------
015400*   FILE STATUS
015500*----------------------------------------------------------------
015600 77  FS-EVENT-FILE                  PIC 9(02) VALUE ZEROES.
015700*   PARAM FILE.
015800 77  FS-PARAM-FILE                  PIC 9(02) VALUE ZEROES.
015900*   SEGMENT FILE.
016000 77  FS-SEGMENT-FILE                PIC 9(02) VALUE ZEROES.
016100
016200*   GROUPS THE FIELDS THAT MAKE UP RUN SWITCHES.
016300 01  WS-RUN-SWITCHES.
016400*   EOF EVENT SW.
016500     03  WS-EOF-EVENT-SW            PIC X(01) VALUE "N".
016600*   TRUE WHEN THE PRIOR FIELD IS Y.
016700         88  EOF-EVENT-FILE                   VALUE "Y".
016800*   EOF PARAM SW.
016900     03  WS-EOF-PARAM-SW            PIC X(01) VALUE "N".
017000*   TRUE WHEN THE PRIOR FIELD IS Y.
017100         88  EOF-PARAM-FILE                   VALUE "Y".
017200*   EVENT VALID SW.
017300     03  WS-EVENT-VALID-SW          PIC X(01) VALUE "Y".
017400*   TRUE WHEN THE PRIOR FIELD IS Y.
017500         88  EVENT-IS-VALID                   VALUE "Y".
017600*   TRUE WHEN THE PRIOR FIELD IS N.
017700         88  EVENT-IS-INVALID                 VALUE "N".
017800*   SEGMENT KEEP SW.
017900     03  WS-SEGMENT-KEEP-SW         PIC X(01) VALUE "Y".
018000*   TRUE WHEN THE PRIOR FIELD IS Y.
018100         88  SEGMENT-IS-KEPT                  VALUE "Y".
018200*   TRUE WHEN THE PRIOR FIELD IS N.
018300         88  SEGMENT-IS-DROPPED                VALUE "N".
018400     03  FILLER                     PIC X(01) VALUE SPACES.
018500
018600*----------------------------------------------------------------
018700*   WORK CONSTANTS
018800*----------------------------------------------------------------
018900 78  CTE-00                         VALUE 0.
019000 78  CTE-01                         VALUE 1.
019100 78  CTE-04                         VALUE 4.
019200 78  CTE-07                         VALUE 7.
019300 78  CTE-10                         VALUE 10.
019400 78  CTE-12                         VALUE 12.
019500 78  CTE-60                         VALUE 60.
019600 78  CTE-100                        VALUE 100.
019700 78  CTE-1440                       VALUE 1440.
019800 78  CTE-32075                      VALUE 32075.
019900 78  CTE-SLIVER-MIN                 VALUE 0.1.
020000
020100*----------------------------------------------------------------
020200*   COUNTERS
020300*----------------------------------------------------------------
020400 01  WS-RUN-COUNTERS.
020500*   EVENTS READ CNT - BINARY COUNTER/INDEX.
020600     03  WS-EVENTS-READ-CNT         PIC 9(07) COMP VALUE ZEROES.
020700*   EVENTS SKIPPED CNT - BINARY COUNTER/INDEX.
020800     03  WS-EVENTS-SKIPPED-CNT      PIC 9(07) COMP VALUE ZEROES.
020900*   SEGMENTS WRITTEN CNT - BINARY COUNTER/INDEX.
021000     03  WS-SEGMENTS-WRITTEN-CNT    PIC 9(07) COMP VALUE ZEROES.
021100*   SEGMENTS DROPPED CNT - BINARY COUNTER/INDEX.
021200     03  WS-SEGMENTS-DROPPED-CNT    PIC 9(07) COMP VALUE ZEROES.
021300     03  FILLER                     PIC X(01) VALUE SPACES.
021400
021500*----------------------------------------------------------------
021600*   ACTIVE PARAMETER AREA - LOADED FROM PM-PARAM-REC OR HARD
021700*   DEFAULTS (110-BEGIN-LOAD-PARAMETERS).
021800*----------------------------------------------------------------
021900 01  WS-ACTIVE-PARMS.
022000*   CAT DELIM.
022100     03  WS-CAT-DELIM               PIC X(01) VALUE ":".
022200*   SUBCAT DELIM.
022300     03  WS-SUBCAT-DELIM            PIC X(01) VALUE "-".
022400*   WINDOW START DATE.
022500     03  WS-WINDOW-START-DATE       PIC 9(08) VALUE ZEROES.
022600*   WINDOW END DATE.
022700     03  WS-WINDOW-END-DATE         PIC 9(08) VALUE ZEROES.
022800*   WEEKDAY FLAG.
022900     03  WS-WEEKDAY-FLAG            PIC X(01) OCCURS 7 TIMES
023000                                     INDEXED BY IDX-WEEKDAY-FLAG.
023100*   FOCUS MINUTES.
023200     03  WS-FOCUS-MINUTES           PIC 9(05) VALUE 90.
023300*   FOCUS CAT COUNT.
023400     03  WS-FOCUS-CAT-COUNT         PIC 9(02) VALUE ZEROES.
023500*   FOCUS CATEGORY.
023600     03  WS-FOCUS-CATEGORY          PIC X(30) OCCURS 10 TIMES
023700                                     INDEXED BY IDX-FOCUS-CAT.
023800     03  FILLER                     PIC X(01) VALUE SPACES.
023900
024000*   ANALYSIS WINDOW EXPRESSED AS ABSOLUTE MINUTES (INCLUSIVE ENDS )
024100 01  WS-WINDOW-MINUTES.
024200*   WINDOW START MIN - PACKED ACCUMULATOR.
024300     03  WS-WINDOW-START-MIN        PIC S9(11)V99 COMP-3
024400                                     VALUE ZEROES.
024500*   WINDOW END MIN - PACKED ACCUMULATOR.
024600     03  WS-WINDOW-END-MIN          PIC S9(11)V99 COMP-3
024700                                     VALUE ZEROES.
024800     03  FILLER                     PIC X(01) VALUE SPACES.
024900
025000*----------------------------------------------------------------
025100*   NAME-OF-DAY / DAYS-IN-MONTH TABLES (ADAPTED FROM Calendar's
025200*   CALENDAR TABLES) - BOTH BUILT AS VALUE-LOADED FILLER GROUPS
025300*   THEN VIEWED AS INDEXED ARRAYS THROUGH A REDEFINES.
025400*----------------------------------------------------------------
025500 01  WS-DAY-NAME-TABLE.
025600     03  FILLER                     PIC X(09) VALUE "Monday".
025700     03  FILLER                     PIC X(09) VALUE "Tuesday".
025800     03  FILLER                     PIC X(09) VALUE "Wednesday".
025900     03  FILLER                     PIC X(09) VALUE "Thursday".
026000     03  FILLER                     PIC X(09) VALUE "Friday".
026100     03  FILLER                     PIC X(09) VALUE "Saturday".
026200     03  FILLER                     PIC X(09) VALUE "Sunday".
026300 01  WS-DAY-NAME-REDEF REDEFINES WS-DAY-NAME-TABLE.
026400*   DAY NAME ARRAY.
026500     03  WS-DAY-NAME-ARRAY          PIC X(09) OCCURS 7 TIMES
026600                                     INDEXED BY IDX-DAY-NAME.
026700
026800*   GROUPS THE FIELDS THAT MAKE UP DAYS IN MONTH TABLE.
026900 01  WS-DAYS-IN-MONTH-TABLE.
027000     03  FILLER                     PIC 9(02) VALUE 31.
027100     03  FILLER                     PIC 9(02) VALUE 28.
027200     03  FILLER                     PIC 9(02) VALUE 31.
027300     03  FILLER                     PIC 9(02) VALUE 30.
027400     03  FILLER                     PIC 9(02) VALUE 31.
027500     03  FILLER                     PIC 9(02) VALUE 30.
027600     03  FILLER                     PIC 9(02) VALUE 31.
027700     03  FILLER                     PIC 9(02) VALUE 31.
027800     03  FILLER                     PIC 9(02) VALUE 30.
027900     03  FILLER                     PIC 9(02) VALUE 31.
028000     03  FILLER                     PIC 9(02) VALUE 30.
028100     03  FILLER                     PIC 9(02) VALUE 31.
028200 01  WS-DAYS-IN-MONTH-REDEF REDEFINES WS-DAYS-IN-MONTH-TABLE.
028300*   DAYS IN MONTH ARRAY.
028400     03  WS-DAYS-IN-MONTH-ARRAY     PIC 9(02) OCCURS 12 TIMES
028500                                     INDEXED BY IDX-MONTH-DAYS.
028600
028700*----------------------------------------------------------------
028800*   EVENT-LEVEL WORK AREA
028900*----------------------------------------------------------------
029000 01  WS-EVENT-WORK.
029100*   EVT CATEGORY.
029200     03  WS-EVT-CATEGORY            PIC X(30) VALUE SPACES.
029300*   EVT SUBCAT STRING.
029400     03  WS-EVT-SUBCAT-STRING       PIC X(60) VALUE SPACES.
029500*   EVT START MIN - PACKED ACCUMULATOR.
029600     03  WS-EVT-START-MIN           PIC S9(11)V99 COMP-3
029700                                     VALUE ZEROES.
029800*   EVT END MIN - PACKED ACCUMULATOR.
029900     03  WS-EVT-END-MIN             PIC S9(11)V99 COMP-3
030000                                     VALUE ZEROES.
030100*   EVT DURATION MIN - PACKED ACCUMULATOR.
030200     03  WS-EVT-DURATION-MIN        PIC S9(11)V99 COMP-3
030300                                     VALUE ZEROES.
030400*   EVT RUNNING START - PACKED ACCUMULATOR.
030500     03  WS-EVT-RUNNING-START       PIC S9(11)V99 COMP-3
030600                                     VALUE ZEROES.
030700*   EVT ANCHOR DATE.
030800     03  WS-EVT-ANCHOR-DATE         PIC 9(08) VALUE ZEROES.
030900*   EVT ANCHOR JDN - BINARY COUNTER/INDEX.
031000     03  WS-EVT-ANCHOR-JDN          PIC S9(09) COMP VALUE ZEROES.
031100*   EVT ANCHOR MIDNIGHT MIN - PACKED ACCUMULATOR.
031200     03  WS-EVT-ANCHOR-MIDNIGHT-MIN PIC S9(11)V99 COMP-3
031300                                     VALUE ZEROES.
031400     03  FILLER                     PIC X(01) VALUE SPACES.
031500
031600*   PIECE-BOUNDARY STAGING FIELDS FOR THE MIDNIGHT-SPLIT LOOP
031700*   (240/241/242/243).
031800 01  WS-PIECE-WORK.
031900*   PIECE START MIN - PACKED ACCUMULATOR.
032000     03  WS-PIECE-START-MIN         PIC S9(11)V99 COMP-3
032100                                     VALUE ZEROES.
032200*   PIECE END MIN - PACKED ACCUMULATOR.
032300     03  WS-PIECE-END-MIN           PIC S9(11)V99 COMP-3
032400                                     VALUE ZEROES.
032500*   NEXT MIDNIGHT MIN - PACKED ACCUMULATOR.
032600     03  WS-NEXT-MIDNIGHT-MIN       PIC S9(11)V99 COMP-3
032700                                     VALUE ZEROES.
032800     03  FILLER                     PIC X(01) VALUE SPACES.
032900
033000*   WEIGHTED SUBCATEGORY TABLE (R2/R3) - APPEARANCE ORDER KEPT.
033100 01  WS-SUBCAT-TABLE.
033200*   SUBCAT CNT - BINARY COUNTER/INDEX.
033300     03  WS-SUBCAT-CNT              PIC 9(02) COMP VALUE ZEROES.
033400*    RAW UNSTRING TALLY BEFORE BLANK PIECES ARE SQUEEZED OUT
033500*    (CR-0270) - NOT THE SAME AS WS-SUBCAT-CNT ANY MORE.
033600     03  WS-SUBCAT-RAW-CNT          PIC 9(02) COMP VALUE ZEROES.
033700     03  WS-SUBCAT-ENTRY OCCURS 1 TO 10 TIMES
033800                         DEPENDING ON WS-SUBCAT-CNT
033900                         INDEXED BY IDX-SUBCAT.
034000*   SUBCAT NAME.
034100         05  WS-SUBCAT-NAME         PIC X(30).
034200*   SUBCAT WEIGHT - PACKED ACCUMULATOR.
034300         05  WS-SUBCAT-WEIGHT       PIC S9(03)V9(04) COMP-3.
034400*   SUBCAT SLICE START - PACKED ACCUMULATOR.
034500         05  WS-SUBCAT-SLICE-START  PIC S9(11)V99 COMP-3.
034600*   SUBCAT SLICE END - PACKED ACCUMULATOR.
034700         05  WS-SUBCAT-SLICE-END    PIC S9(11)V99 COMP-3.
034800
034900*   RAW (POST MIDNIGHT-SPLIT) SEGMENT TABLE FOR ONE EVENT.
035000 01  WS-RAW-SEG-TABLE.
035100*   RAW SEG CNT - BINARY COUNTER/INDEX.
035200     03  WS-RAW-SEG-CNT             PIC 9(02) COMP VALUE ZEROES.
035300     03  WS-RAW-SEG-ENTRY OCCURS 1 TO 60 TIMES
035400                           DEPENDING ON WS-RAW-SEG-CNT
035500                           INDEXED BY IDX-RAW-SEG.
035600*   RAW SEG CATEGORY.
035700         05  WS-RAW-SEG-CATEGORY    PIC X(30).
035800*   RAW SEG SUBCAT.
035900         05  WS-RAW-SEG-SUBCAT      PIC X(30).
036000*   RAW SEG START MIN - PACKED ACCUMULATOR.
036100         05  WS-RAW-SEG-START-MIN   PIC S9(11)V99 COMP-3.
036200*   RAW SEG END MIN - PACKED ACCUMULATOR.
036300         05  WS-RAW-SEG-END-MIN     PIC S9(11)V99 COMP-3.
036400
036500*----------------------------------------------------------------
036600*   ONE-SEGMENT WORK AREA (SURVIVES FILTER/CLIP/DERIVE/WRITE)
036700*----------------------------------------------------------------
036800 01  WS-SEG-WORK.
036900*   SEG START MIN - PACKED ACCUMULATOR.
037000     03  WS-SEG-START-MIN           PIC S9(11)V99 COMP-3
037100                                     VALUE ZEROES.
037200*   SEG END MIN - PACKED ACCUMULATOR.
037300     03  WS-SEG-END-MIN             PIC S9(11)V99 COMP-3
037400                                     VALUE ZEROES.
037500*   SEG DURATION MIN - PACKED ACCUMULATOR.
037600     03  WS-SEG-DURATION-MIN        PIC S9(11)V99 COMP-3
037700                                     VALUE ZEROES.
037800*   SEG START DATE.
037900     03  WS-SEG-START-DATE          PIC 9(08) VALUE ZEROES.
038000*   SEG START HHMM.
038100     03  WS-SEG-START-HHMM          PIC 9(04) VALUE ZEROES.
038200*   SEG END HHMM.
038300     03  WS-SEG-END-HHMM            PIC 9(04) VALUE ZEROES.
038400*   SEG DAY OF WEEK.
038500     03  WS-SEG-DAY-OF-WEEK         PIC X(09) VALUE SPACES.
038600*   SEG DAY TYPE.
038700     03  WS-SEG-DAY-TYPE            PIC X(07) VALUE SPACES.
038800*   SEG IS FOCUS.
038900     03  WS-SEG-IS-FOCUS            PIC X(01) VALUE "N".
039000     03  FILLER                     PIC X(01) VALUE SPACES.
039100
039200*----------------------------------------------------------------
039300*   JULIAN-DAY-SERIAL WORK AREA - GREGORIAN JULIAN DAY NUMBER,
039400*   FLIEGEL/VAN FLANDERN FORM, ADAPTED FROM Calendar.cbl's
039500*   Get-Day-Of-Week PARAGRAPH BUT CARRIED AS A TRUE MONOTONIC
039600*   SERIAL RATHER THAN COLLAPSED STRAIGHT TO A WEEKDAY, SO THE
039700*   SAME ROUTINE CAN ALSO MEASURE ELAPSED CALENDAR DAYS.
039800*----------------------------------------------------------------
039900 01  WS-JDN-IN-DATE                 PIC 9(08) VALUE ZEROES.
040000 01  WS-JDN-IN-DATE-PARTS REDEFINES WS-JDN-IN-DATE.
040100*   JDN IN YEAR.
040200     03  WS-JDN-IN-YEAR             PIC 9(04).
040300*   JDN IN MONTH.
040400     03  WS-JDN-IN-MONTH            PIC 9(02).
040500*   JDN IN DAY.
040600     03  WS-JDN-IN-DAY              PIC 9(02).
040700
040800*   GROUPS THE FIELDS THAT MAKE UP JDN WORK AREA.
040900 01  WS-JDN-WORK-AREA.
041000*   JDN A TERM - BINARY COUNTER/INDEX.
041100     03  WS-JDN-A-TERM              PIC S9(09) COMP VALUE ZEROES.
041200*   JDN T1 TERM - BINARY COUNTER/INDEX.
041300     03  WS-JDN-T1-TERM             PIC S9(09) COMP VALUE ZEROES.
041400*   JDN T2 TERM - BINARY COUNTER/INDEX.
041500     03  WS-JDN-T2-TERM             PIC S9(09) COMP VALUE ZEROES.
041600*   JDN T3 TERM - BINARY COUNTER/INDEX.
041700     03  WS-JDN-T3-TERM             PIC S9(09) COMP VALUE ZEROES.
041800*   JDN RESULT - BINARY COUNTER/INDEX.
041900     03  WS-JDN-RESULT              PIC S9(09) COMP VALUE ZEROES.
042000*   JDN DOW QUOT - BINARY COUNTER/INDEX.
042100     03  WS-JDN-DOW-QUOT            PIC S9(09) COMP VALUE ZEROES.
042200*   JDN DOW REM - BINARY COUNTER/INDEX.
042300     03  WS-JDN-DOW-REM             PIC S9(09) COMP VALUE ZEROES.
042400     03  FILLER                     PIC X(01) VALUE SPACES.
042500
042600*   DATE-AND-TIME TO ABSOLUTE-MINUTES WORK AREA
042700*   (830-BEGIN-DATE-TIME-TO-MINUTES)
042800 01  WS-D2M-WORK-AREA.
042900*   D2M DATE.
043000     03  WS-D2M-DATE                PIC 9(08) VALUE ZEROES.
043100*   D2M HHMM.
043200     03  WS-D2M-HHMM                PIC 9(04) VALUE ZEROES.
043300*   D2M HH - BINARY COUNTER/INDEX.
043400     03  WS-D2M-HH                  PIC 9(02) COMP VALUE ZEROES.
043500*   D2M MM - BINARY COUNTER/INDEX.
043600     03  WS-D2M-MM                  PIC 9(02) COMP VALUE ZEROES.
043700*   D2M RESULT MIN - PACKED ACCUMULATOR.
043800     03  WS-D2M-RESULT-MIN          PIC S9(11)V99 COMP-3
043900                                     VALUE ZEROES.
044000     03  FILLER                     PIC X(01) VALUE SPACES.
044100
044200*   ABSOLUTE-MINUTES TO DATE-AND-TIME WORK AREA
044300*   (820-BEGIN-EXPAND-MINUTES) - USES THE CURRENT EVENT'S
044400*   ANCHOR (WS-EVT-ANCHOR-xxx) SET BY 215-BEGIN-SET-EVENT-ANCHOR.
044500 01  WS-EXPAND-WORK.
044600*   EXPAND TARGET MIN - PACKED ACCUMULATOR.
044700     03  WS-EXPAND-TARGET-MIN       PIC S9(11)V99 COMP-3
044800                                     VALUE ZEROES.
044900*   EXPAND DIFF MIN - PACKED ACCUMULATOR.
045000     03  WS-EXPAND-DIFF-MIN         PIC S9(07)V99 COMP-3
045100                                     VALUE ZEROES.
045200*   EXPAND DAY OFFSET - BINARY COUNTER/INDEX.
045300     03  WS-EXPAND-DAY-OFFSET       PIC S9(05) COMP VALUE ZEROES.
045400*   EXPAND MINUTE OF DAY - PACKED ACCUMULATOR.
045500     03  WS-EXPAND-MINUTE-OF-DAY    PIC S9(07)V99 COMP-3
045600                                     VALUE ZEROES.
045700*   EXPAND DATE.
045800     03  WS-EXPAND-DATE             PIC 9(08) VALUE ZEROES.
045900*   EXPAND HH.
046000     03  WS-EXPAND-HH               PIC 9(02) VALUE ZEROES.
046100*   EXPAND MM.
046200     03  WS-EXPAND-MM               PIC 9(02) VALUE ZEROES.
046300     03  FILLER                     PIC X(01) VALUE SPACES.
046400
046500*   ONE CALENDAR-DAY INCREMENT WORK AREA (810-BEGIN-ADD-ONE-DAY),
046600*   ADAPTED FROM DaysElap.cbl's TRIPLE-DIVIDE LEAP-YEAR TEST.
046700 01  WS-INCR-DATE                   PIC 9(08) VALUE ZEROES.
046800 01  WS-INCR-DATE-PARTS REDEFINES WS-INCR-DATE.
046900*   INCR YEAR.
047000     03  WS-INCR-YEAR               PIC 9(04).
047100*   INCR MONTH.
047200     03  WS-INCR-MONTH              PIC 9(02).
047300*   INCR DAY.
047400     03  WS-INCR-DAY                PIC 9(02).
047500
047600*   GROUPS THE FIELDS THAT MAKE UP INCR WORK AREA.
047700 01  WS-INCR-WORK-AREA.
047800*   INCR MAX DAY.
047900     03  WS-INCR-MAX-DAY            PIC 9(02) VALUE ZEROES.
048000*   INCR LEAP SW.
048100     03  WS-INCR-LEAP-SW            PIC X(01) VALUE "N".
048200*   TRUE WHEN THE PRIOR FIELD IS Y.
048300         88  INCR-YEAR-IS-LEAP                VALUE "Y".
048400*   INCR QUOT - BINARY COUNTER/INDEX.
048500     03  WS-INCR-QUOT               PIC 9(04) COMP VALUE ZEROES.
048600*   INCR RESID 04 - BINARY COUNTER/INDEX.
048700     03  WS-INCR-RESID-04           PIC 9(04) COMP VALUE ZEROES.
048800*   INCR RESID 100 - BINARY COUNTER/INDEX.
048900     03  WS-INCR-RESID-100          PIC 9(04) COMP VALUE ZEROES.
049000*   INCR RESID 400 - BINARY COUNTER/INDEX.
049100     03  WS-INCR-RESID-400          PIC 9(04) COMP VALUE ZEROES.
049200     03  FILLER                     PIC X(01) VALUE SPACES.
049300
049400*   LEFT-TRIM STAGING FIELD (850-BEGIN-TRIM-LEFT-SPACES)
049500 01  WS-TRIM-WORK-AREA.
049600*   TRIM FIELD.
049700     03  WS-TRIM-FIELD              PIC X(30) VALUE SPACES.
049800*   TRIM SHIFTED.
049900     03  WS-TRIM-SHIFTED            PIC X(30) VALUE SPACES.
050000     03  FILLER                     PIC X(01) VALUE SPACES.
050100
050200*   HH:MM STRING-FORMAT STAGING FIELD (860-BEGIN-FORMAT-HHMM)
050300 01  WS-FMT-WORK-AREA.
050400*   FMT HHMM IN.
050500     03  WS-FMT-HHMM-IN             PIC 9(04) VALUE ZEROES.
050600*   FMT HH - BINARY COUNTER/INDEX.
050700     03  WS-FMT-HH                  PIC 9(02) COMP VALUE ZEROES.
050800*   FMT MM - BINARY COUNTER/INDEX.
050900     03  WS-FMT-MM                  PIC 9(02) COMP VALUE ZEROES.
051000*   FMT HH EDIT.
051100     03  WS-FMT-HH-EDIT             PIC 99 VALUE ZEROES.
051200*   FMT MM EDIT.
051300     03  WS-FMT-MM-EDIT             PIC 99 VALUE ZEROES.
051400*   FMT HHMM OUT.
051500     03  WS-FMT-HHMM-OUT            PIC X(05) VALUE SPACES.
051600     03  FILLER                     PIC X(01) VALUE SPACES.
051700
051800*----------------------------------------------------------------
051900*   PROGRAM BANNER
052000*----------------------------------------------------------------
052100 01  WS-BANNER-LINE-1  PIC X(60) VALUE
052200     "CALENDAR TIME-ACCOUNTING - EVENT TRANSFORMER  (CalTmXfr)".
052300
052400 PROCEDURE DIVISION.
052500*   STEP - DECLARATIVES.
052600 DECLARATIVES.
052700 EVENT-FILE-HANDLER SECTION.
052800     USE AFTER ERROR PROCEDURE ON EVENT-FILE.
052900*   STEP - EVENT STATUS CHECK.
053000 EVENT-STATUS-CHECK.
053100*   TELLS THE JOB LOG: EVENT-FILE I/O ERROR. STATUS: [.
053200     DISPLAY "EVENT-FILE I/O ERROR. STATUS: [" FS-EVENT-FILE "]."
053300
053400 PARAM-FILE-HANDLER SECTION.
053500     USE AFTER ERROR PROCEDURE ON PARAM-FILE.
053600*   STEP - PARAM STATUS CHECK.
053700 PARAM-STATUS-CHECK.
053800*   TELLS THE JOB LOG: PARAM-FILE I/O ERROR. STATUS: [.
053900     DISPLAY "PARAM-FILE I/O ERROR. STATUS: [" FS-PARAM-FILE "]."
054000
054100 SEGMENT-FILE-HANDLER SECTION.
054200     USE AFTER ERROR PROCEDURE ON SEGMENT-FILE.
054300*   STEP - SEGMENT STATUS CHECK.
054400 SEGMENT-STATUS-CHECK.
054500*   TELLS THE JOB LOG: SEGMENT-FILE I/O ERROR. STATUS: [.
054600     DISPLAY "SEGMENT-FILE I/O ERROR. STATUS: ["
054700              FS-SEGMENT-FILE "]."
054800 END DECLARATIVES.
054900
055000*   STEP - MAIN PARAGRAPH.
055100 MAIN-PARAGRAPH.
055200*   RUNS THE INITIALIZE PROGRAM STEP.
055300     PERFORM 100-BEGIN-INITIALIZE-PROGRAM
055400        THRU 100-END-INITIALIZE-PROGRAM
055500
055600*   RUNS THE PROCESS EVENTS STEP.
055700     PERFORM 200-BEGIN-PROCESS-EVENTS
055800        THRU 200-END-PROCESS-EVENTS
055900       UNTIL EOF-EVENT-FILE
056000
056100*   RUNS THE FINISH PROGRAM STEP.
056200     PERFORM 300-BEGIN-FINISH-PROGRAM
056300        THRU 300-END-FINISH-PROGRAM
056400
056500*   STOPS THE RUN.
056600     STOP RUN.
056700
056800*================================================================ =
056900*   100 - PROGRAM INITIALIZATION
057000*================================================================ =
057100 100-BEGIN-INITIALIZE-PROGRAM.
057200*   DISPLAYS A MESSAGE TO THE JOB LOG.
057300     DISPLAY WS-BANNER-LINE-1
057400
057500*   OPENS THE FILE(S) NEEDED FOR THIS STEP.
057600     OPEN INPUT  EVENT-FILE
057700*   OPENS THE FILE(S) NEEDED FOR THIS STEP.
057800     OPEN OUTPUT SEGMENT-FILE
057900
058000*   RUNS THE LOAD PARAMETERS STEP.
058100     PERFORM 110-BEGIN-LOAD-PARAMETERS
058200        THRU 110-END-LOAD-PARAMETERS
058300
058400*   RUNS THE BUILD WINDOW MINUTES STEP.
058500     PERFORM 120-BEGIN-BUILD-WINDOW-MINUTES
058600        THRU 120-END-BUILD-WINDOW-MINUTES
058700
058800*   READS THE NEXT EVENT FILE AT END RECORD.
058900     READ EVENT-FILE
059000          AT END
059100*   SETS EOF EVENT FILE.
059200             SET EOF-EVENT-FILE TO TRUE
059300     END-READ.
059400 100-END-INITIALIZE-PROGRAM.
059500     EXIT.
059600
059700*---------------------------------------------------------------- -
059800*   110 - LOAD PARAMETERS (PARAM-FILE OR HARD DEFAULTS)
059900*---------------------------------------------------------------- -
060000 110-BEGIN-LOAD-PARAMETERS.
060100*   MOVES : TO CAT DELIM.
060200     MOVE ":"        TO WS-CAT-DELIM
060300*   MOVES - TO SUBCAT DELIM.
060400     MOVE "-"        TO WS-SUBCAT-DELIM
060500*   MOVES 20000101 TO WINDOW START DATE.
060600     MOVE 20000101   TO WS-WINDOW-START-DATE
060700*   MOVES 20991231 TO WINDOW END DATE.
060800     MOVE 20991231   TO WS-WINDOW-END-DATE
060900*   MOVES 90 TO FOCUS MINUTES.
061000     MOVE 90         TO WS-FOCUS-MINUTES
061100*   MOVES 4 TO FOCUS CAT COUNT.
061200     MOVE 4          TO WS-FOCUS-CAT-COUNT
061300*   MOVES WORK TO FOCUS CATEGORY.
061400     MOVE "work"     TO WS-FOCUS-CATEGORY (1)
061500*   MOVES LEARNING TO FOCUS CATEGORY.
061600     MOVE "learning" TO WS-FOCUS-CATEGORY (2)
061700*   MOVES LEARN TO FOCUS CATEGORY.
061800     MOVE "learn"    TO WS-FOCUS-CATEGORY (3)
061900*   MOVES PROJECT TO FOCUS CATEGORY.
062000     MOVE "project"  TO WS-FOCUS-CATEGORY (4)
062100
062200*   RUNS THE SET WEEKDAY DEFAULT STEP.
062300     PERFORM 111-BEGIN-SET-WEEKDAY-DEFAULT
062400        THRU 111-END-SET-WEEKDAY-DEFAULT
062500       VARYING IDX-WEEKDAY-FLAG FROM 1 BY 1
062600         UNTIL IDX-WEEKDAY-FLAG > 7
062700
062800*   OPENS THE FILE(S) NEEDED FOR THIS STEP.
062900     OPEN INPUT PARAM-FILE
063000*   CHECKS WHETHER PARAM FILE 00.
063100     IF FS-PARAM-FILE = "00"
063200*   READS THE NEXT PARAM FILE AT END RECORD.
063300        READ PARAM-FILE
063400             AT END
063500*   SETS EOF PARAM FILE.
063600                SET EOF-PARAM-FILE TO TRUE
063700             NOT AT END
063800*   RUNS THE APPLY PARAM RECORD STEP.
063900                PERFORM 112-BEGIN-APPLY-PARAM-RECORD
064000                   THRU 112-END-APPLY-PARAM-RECORD
064100        END-READ
064200*   CLOSES THE FILE(S) FOR THIS RUN.
064300        CLOSE PARAM-FILE
064400     END-IF.
064500 110-END-LOAD-PARAMETERS.
064600     EXIT.
064700
064800 111-BEGIN-SET-WEEKDAY-DEFAULT.
064900*   CHECKS WHETHER WEEKDAY FLAG.
065000     IF IDX-WEEKDAY-FLAG <= 5
065100*   MOVES Y TO WEEKDAY FLAG.
065200        MOVE "Y" TO WS-WEEKDAY-FLAG (IDX-WEEKDAY-FLAG)
065300*   OTHERWISE:
065400     ELSE
065500*   MOVES N TO WEEKDAY FLAG.
065600        MOVE "N" TO WS-WEEKDAY-FLAG (IDX-WEEKDAY-FLAG)
065700     END-IF.
065800 111-END-SET-WEEKDAY-DEFAULT.
065900     EXIT.
066000
066100 112-BEGIN-APPLY-PARAM-RECORD.
066200*   MOVES CAT DELIM TO CAT DELIM.
066300     MOVE PM-CAT-DELIM        TO WS-CAT-DELIM
066400*   MOVES SUBCAT DELIM TO SUBCAT DELIM.
066500     MOVE PM-SUBCAT-DELIM     TO WS-SUBCAT-DELIM
066600*   MOVES START DATE TO WINDOW START DATE.
066700     MOVE PM-START-DATE       TO WS-WINDOW-START-DATE
066800*   MOVES END DATE TO WINDOW END DATE.
066900     MOVE PM-END-DATE         TO WS-WINDOW-END-DATE
067000*   MOVES FOCUS MINUTES TO FOCUS MINUTES.
067100     MOVE PM-FOCUS-MINUTES    TO WS-FOCUS-MINUTES
067200*   MOVES FOCUS CAT COUNT TO FOCUS CAT COUNT.
067300     MOVE PM-FOCUS-CAT-COUNT  TO WS-FOCUS-CAT-COUNT
067400
067500*   RUNS THE COPY WEEKDAY FLAG STEP.
067600     PERFORM 113-BEGIN-COPY-WEEKDAY-FLAG
067700        THRU 113-END-COPY-WEEKDAY-FLAG
067800       VARYING IDX-WEEKDAY-FLAG FROM 1 BY 1
067900         UNTIL IDX-WEEKDAY-FLAG > 7
068000
068100*   RUNS THE COPY FOCUS CATEGORY STEP.
068200     PERFORM 114-BEGIN-COPY-FOCUS-CATEGORY
068300        THRU 114-END-COPY-FOCUS-CATEGORY
068400       VARYING IDX-FOCUS-CAT FROM 1 BY 1
068500         UNTIL IDX-FOCUS-CAT > WS-FOCUS-CAT-COUNT.
068600 112-END-APPLY-PARAM-RECORD.
068700     EXIT.
068800
068900 113-BEGIN-COPY-WEEKDAY-FLAG.
069000*   MOVES WEEKDAY FLAG TO WEEKDAY FLAG.
069100     MOVE PM-WEEKDAY-FLAG (IDX-WEEKDAY-FLAG)
069200       TO WS-WEEKDAY-FLAG (IDX-WEEKDAY-FLAG).
069300 113-END-COPY-WEEKDAY-FLAG.
069400     EXIT.
069500
069600 114-BEGIN-COPY-FOCUS-CATEGORY.
069700*   MOVES FOCUS CATEGORY TO FOCUS CATEGORY.
069800     MOVE PM-FOCUS-CATEGORY (IDX-FOCUS-CAT)
069900       TO WS-FOCUS-CATEGORY (IDX-FOCUS-CAT)
070000
070100*    WS-FOCUS-CATEGORY MUST STAY LOWERCASE THE SAME WAY
070200*    WS-EVT-CATEGORY DOES (SEE 220) - THE PARM CARD IS NOT
070300*    GUARANTEED TO ARRIVE PRE-FOLDED (CR-0171).
070400     INSPECT WS-FOCUS-CATEGORY (IDX-FOCUS-CAT)
070500               CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
070600                       TO "abcdefghijklmnopqrstuvwxyz".
070700 114-END-COPY-FOCUS-CATEGORY.
070800     EXIT.
070900
071000*---------------------------------------------------------------- -
071100*   120 - CONVERT THE ANALYSIS WINDOW TO ABSOLUTE MINUTES
071200*          (WINDOW START 00:00 THROUGH WINDOW END 23:59)
071300*---------------------------------------------------------------- -
071400 120-BEGIN-BUILD-WINDOW-MINUTES.
071500*   MOVES WINDOW START DATE TO D2M DATE.
071600     MOVE WS-WINDOW-START-DATE TO WS-D2M-DATE
071700*   MOVES ZEROES TO D2M HHMM.
071800     MOVE ZEROES                TO WS-D2M-HHMM
071900*   RUNS THE DATE TIME TO MINUTES STEP.
072000     PERFORM 830-BEGIN-DATE-TIME-TO-MINUTES
072100        THRU 830-END-DATE-TIME-TO-MINUTES
072200*   MOVES D2M RESULT MIN TO WINDOW START MIN.
072300     MOVE WS-D2M-RESULT-MIN     TO WS-WINDOW-START-MIN
072400
072500*   MOVES WINDOW END DATE TO D2M DATE.
072600     MOVE WS-WINDOW-END-DATE   TO WS-D2M-DATE
072700*   MOVES ZEROES TO D2M HHMM.
072800     MOVE ZEROES                TO WS-D2M-HHMM
072900*   RUNS THE DATE TIME TO MINUTES STEP.
073000     PERFORM 830-BEGIN-DATE-TIME-TO-MINUTES
073100        THRU 830-END-DATE-TIME-TO-MINUTES
073200*   COMPUTES WINDOW END MIN FROM D2M RESULT MIN 1440.
073300     COMPUTE WS-WINDOW-END-MIN =
073400             WS-D2M-RESULT-MIN + CTE-1440 - 0.01.
073500 120-END-BUILD-WINDOW-MINUTES.
073600     EXIT.
073700
073800*================================================================ =
073900*   200 - PROCESS ONE EVENT PER ITERATION
074000*================================================================ =
074100 200-BEGIN-PROCESS-EVENTS.
074200*   ADDS 01 INTO EVENTS READ CNT.
074300     ADD CTE-01 TO WS-EVENTS-READ-CNT
074400
074500*   RUNS THE EDIT EVENT STEP.
074600     PERFORM 210-BEGIN-EDIT-EVENT
074700        THRU 210-END-EDIT-EVENT
074800
074900*   CHECKS WHETHER EVENT IS VALID.
075000     IF EVENT-IS-VALID
075100*   RUNS THE SET EVENT ANCHOR STEP.
075200        PERFORM 215-BEGIN-SET-EVENT-ANCHOR
075300           THRU 215-END-SET-EVENT-ANCHOR
075400
075500*   RUNS THE DERIVE CATEGORY STEP.
075600        PERFORM 220-BEGIN-DERIVE-CATEGORY
075700           THRU 220-END-DERIVE-CATEGORY
075800
075900*   RUNS THE SPLIT SUBCATEGORIES STEP.
076000        PERFORM 230-BEGIN-SPLIT-SUBCATEGORIES
076100           THRU 230-END-SPLIT-SUBCATEGORIES
076200
076300*   RUNS THE SPLIT MIDNIGHT STEP.
076400        PERFORM 240-BEGIN-SPLIT-MIDNIGHT
076500           THRU 240-END-SPLIT-MIDNIGHT
076600
076700*   RUNS THE PROCESS RAW SEGMENTS STEP.
076800        PERFORM 245-BEGIN-PROCESS-RAW-SEGMENTS
076900           THRU 245-END-PROCESS-RAW-SEGMENTS
077000          VARYING IDX-RAW-SEG FROM 1 BY 1
077100            UNTIL IDX-RAW-SEG > WS-RAW-SEG-CNT
077200*   OTHERWISE:
077300     ELSE
077400*   ADDS 01 INTO EVENTS SKIPPED CNT.
077500        ADD CTE-01 TO WS-EVENTS-SKIPPED-CNT
077600     END-IF
077700
077800*   READS THE NEXT EVENT FILE AT END RECORD.
077900     READ EVENT-FILE
078000          AT END
078100*   SETS EOF EVENT FILE.
078200             SET EOF-EVENT-FILE TO TRUE
078300     END-READ.
078400 200-END-PROCESS-EVENTS.
078500     EXIT.
078600
078700*---------------------------------------------------------------- -
078800*   210 - SKIP-IF-MISSING EDIT (BATCH FLOW STEP 2a)
078900*---------------------------------------------------------------- -
079000 210-BEGIN-EDIT-EVENT.
079100*   SETS EVENT IS VALID.
079200     SET EVENT-IS-VALID TO TRUE
079300*   CHECKS WHETHER SUMMARY START DATE END DATE.
079400     IF EV-SUMMARY = SPACES
079500        OR EV-START-DATE = ZEROES
079600        OR EV-END-DATE = ZEROES
079700*   SETS EVENT IS INVALID.
079800        SET EVENT-IS-INVALID TO TRUE
079900     END-IF.
080000 210-END-EDIT-EVENT.
080100     EXIT.
080200
080300*---------------------------------------------------------------- -
080400*   215 - ESTABLISH THIS EVENT'S DATE ANCHOR - EVERY OTHER
080500*          MINUTE VALUE COMPUTED FOR THE EVENT IS EXPRESSED AS
080600*          AN OFFSET FROM MIDNIGHT OF THE EVENT'S OWN START
080700*          DATE, WHICH KEEPS THE WORKING FIGURES SMALL.
080800*---------------------------------------------------------------- -
080900 215-BEGIN-SET-EVENT-ANCHOR.
081000*   MOVES START DATE TO EVT ANCHOR DATE.
081100     MOVE EV-START-DATE   TO WS-EVT-ANCHOR-DATE
081200*   MOVES START DATE TO JDN IN DATE.
081300     MOVE EV-START-DATE   TO WS-JDN-IN-DATE
081400*   RUNS THE COMPUTE DAY SERIAL STEP.
081500     PERFORM 800-BEGIN-COMPUTE-DAY-SERIAL
081600        THRU 800-END-COMPUTE-DAY-SERIAL
081700*   MOVES JDN RESULT TO EVT ANCHOR JDN.
081800     MOVE WS-JDN-RESULT   TO WS-EVT-ANCHOR-JDN
081900*   COMPUTES EVT ANCHOR MIDNIGHT MIN FROM EVT ANCHOR JDN 1440.
082000     COMPUTE WS-EVT-ANCHOR-MIDNIGHT-MIN =
082100             WS-EVT-ANCHOR-JDN * CTE-1440.
082200 215-END-SET-EVENT-ANCHOR.
082300     EXIT.
082400
082500*---------------------------------------------------------------- -
082600*   220 - CATEGORY / SUBCATEGORY-STRING PARSE  (R1)
082700*---------------------------------------------------------------- -
082800 220-BEGIN-DERIVE-CATEGORY.
082900*   MOVES SPACES TO EVT CATEGORY EVT SUBCAT STRING.
083000     MOVE SPACES TO WS-EVT-CATEGORY WS-EVT-SUBCAT-STRING
083100
083200*   BREAKS SUMMARY APART AT EACH CAT DELIM CHARACTER.
083300     UNSTRING EV-SUMMARY DELIMITED BY WS-CAT-DELIM
083400         INTO WS-EVT-CATEGORY
083500              WS-EVT-SUBCAT-STRING
083600     END-UNSTRING
083700
083800*   MOVES EVT CATEGORY TO TRIM FIELD.
083900     MOVE WS-EVT-CATEGORY TO WS-TRIM-FIELD
084000*   RUNS THE TRIM LEFT SPACES STEP.
084100     PERFORM 850-BEGIN-TRIM-LEFT-SPACES
084200        THRU 850-END-TRIM-LEFT-SPACES
084300*   MOVES TRIM FIELD TO EVT CATEGORY.
084400     MOVE WS-TRIM-FIELD TO WS-EVT-CATEGORY
084500
084600*   FOLDS EVT CATEGORY ABCDEFGHIJKLMNOPQRSTUVWXYZ
084700*   ABCDEFGHIJKLMNOPQRSTUVWXYZ TO A CONSISTENT CASE.
084800     INSPECT WS-EVT-CATEGORY
084900         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
085000                 TO "abcdefghijklmnopqrstuvwxyz".
085100 220-END-DERIVE-CATEGORY.
085200     EXIT.
085300
085400*---------------------------------------------------------------- -
085500*   230 - SUBCATEGORY WEIGHTING AND CONSECUTIVE TIME SLICING
085600*          (R2 / R3)
085700*---------------------------------------------------------------- -
085800 230-BEGIN-SPLIT-SUBCATEGORIES.
085900*   MOVES ZEROES TO SUBCAT CNT.
086000     MOVE ZEROES TO WS-SUBCAT-CNT
086100*   MOVES ZEROES TO SUBCAT RAW CNT.
086200     MOVE ZEROES TO WS-SUBCAT-RAW-CNT
086300
086400*   RUNS THE TRIM SUBCAT STRING STEP.
086500     PERFORM 235-BEGIN-TRIM-SUBCAT-STRING
086600        THRU 235-END-TRIM-SUBCAT-STRING
086700
086800*   CHECKS WHETHER EVT SUBCAT STRING.
086900     IF WS-EVT-SUBCAT-STRING = SPACES
087000*   MOVES 1 TO SUBCAT CNT.
087100        MOVE 1                 TO WS-SUBCAT-CNT
087200*   MOVES NO SUBCATEGORY TO SUBCAT NAME.
087300        MOVE "no subcategory"  TO WS-SUBCAT-NAME (1)
087400*   MOVES 100.0000 TO SUBCAT WEIGHT.
087500        MOVE 100.0000          TO WS-SUBCAT-WEIGHT (1)
087600*   OTHERWISE:
087700     ELSE
087800*   BREAKS EVT SUBCAT STRING APART AT EACH SUBCAT DELIM
087900*   CHARACTER.
088000        UNSTRING WS-EVT-SUBCAT-STRING
088100                 DELIMITED BY WS-SUBCAT-DELIM
088200            INTO WS-SUBCAT-NAME (1)  WS-SUBCAT-NAME (2)
088300                 WS-SUBCAT-NAME (3)  WS-SUBCAT-NAME (4)
088400                 WS-SUBCAT-NAME (5)  WS-SUBCAT-NAME (6)
088500                 WS-SUBCAT-NAME (7)  WS-SUBCAT-NAME (8)
088600                 WS-SUBCAT-NAME (9)  WS-SUBCAT-NAME (10)
088700            TALLYING WS-SUBCAT-RAW-CNT
088800        END-UNSTRING
088900
089000*   CHECKS WHETHER SUBCAT RAW CNT.
089100        IF WS-SUBCAT-RAW-CNT = 0
089200*   MOVES 1 TO SUBCAT CNT.
089300           MOVE 1                TO WS-SUBCAT-CNT
089400*   MOVES NO SUBCATEGORY TO SUBCAT NAME.
089500           MOVE "no subcategory" TO WS-SUBCAT-NAME (1)
089600*   MOVES 100.0000 TO SUBCAT WEIGHT.
089700           MOVE 100.0000         TO WS-SUBCAT-WEIGHT (1)
089800*   OTHERWISE:
089900        ELSE
090000*   RUNS THE CLEAN SUBCAT ENTRY STEP.
090100           PERFORM 231-BEGIN-CLEAN-SUBCAT-ENTRY
090200              THRU 231-END-CLEAN-SUBCAT-ENTRY
090300             VARYING IDX-SUBCAT FROM 1 BY 1
090400               UNTIL IDX-SUBCAT > WS-SUBCAT-RAW-CNT
090500
090600*          CR-0270 - A LEADING OR DOUBLED DASH LEAVES AN EMPTY
090700*          PIECE IN THE RAW UNSTRING TABLE (E.G. "-CODING" OR
090800*          "A--B"). SQUEEZE THOSE OUT NOW, BEFORE THE EVEN-SPLIT
090900*          WEIGHT AND THE TIME SLICER EVER SEE THEM, SO A BLANK
091000*          PIECE CANNOT STEAL A SHARE OF THE EVENT'S DURATION.
091100           PERFORM 237-BEGIN-SQUEEZE-BLANK-PIECES
091200              THRU 237-END-SQUEEZE-BLANK-PIECES
091300             VARYING IDX-SUBCAT FROM 1 BY 1
091400               UNTIL IDX-SUBCAT > WS-SUBCAT-RAW-CNT
091500
091600*   CHECKS WHETHER SUBCAT CNT.
091700           IF WS-SUBCAT-CNT = 0
091800*   MOVES 1 TO SUBCAT CNT.
091900              MOVE 1                TO WS-SUBCAT-CNT
092000*   MOVES NO SUBCATEGORY TO SUBCAT NAME.
092100              MOVE "no subcategory" TO WS-SUBCAT-NAME (1)
092200*   MOVES 100.0000 TO SUBCAT WEIGHT.
092300              MOVE 100.0000         TO WS-SUBCAT-WEIGHT (1)
092400*   OTHERWISE:
092500           ELSE
092600*   COMPUTES SUBCAT WEIGHT FROM SUBCAT CNT.
092700              COMPUTE WS-SUBCAT-WEIGHT (1) ROUNDED =
092800                      100 / WS-SUBCAT-CNT
092900*   RUNS THE COPY EVEN WEIGHT STEP.
093000              PERFORM 233-BEGIN-COPY-EVEN-WEIGHT
093100                 THRU 233-END-COPY-EVEN-WEIGHT
093200                VARYING IDX-SUBCAT FROM 2 BY 1
093300                  UNTIL IDX-SUBCAT > WS-SUBCAT-CNT
093400           END-IF
093500        END-IF
093600     END-IF
093700
093800*   RUNS THE COMPUTE EVENT SPAN STEP.
093900     PERFORM 234-BEGIN-COMPUTE-EVENT-SPAN
094000        THRU 234-END-COMPUTE-EVENT-SPAN
094100
094200*    SLICE CONSECUTIVELY - RUNNING START CARRIES THE REMAINDER
094300*    FORWARD SO NO TIME IS LOST OR DOUBLE-COUNTED (R3).
094400     MOVE WS-EVT-START-MIN TO WS-EVT-RUNNING-START
094500*   RUNS THE SLICE ONE SUBCAT STEP.
094600     PERFORM 232-BEGIN-SLICE-ONE-SUBCAT
094700        THRU 232-END-SLICE-ONE-SUBCAT
094800       VARYING IDX-SUBCAT FROM 1 BY 1
094900         UNTIL IDX-SUBCAT > WS-SUBCAT-CNT.
095000 230-END-SPLIT-SUBCATEGORIES.
095100     EXIT.
095200
095300 231-BEGIN-CLEAN-SUBCAT-ENTRY.
095400*   MOVES SUBCAT NAME TO TRIM FIELD.
095500     MOVE WS-SUBCAT-NAME (IDX-SUBCAT) TO WS-TRIM-FIELD
095600*   RUNS THE TRIM LEFT SPACES STEP.
095700     PERFORM 850-BEGIN-TRIM-LEFT-SPACES
095800        THRU 850-END-TRIM-LEFT-SPACES
095900*   MOVES TRIM FIELD TO SUBCAT NAME.
096000     MOVE WS-TRIM-FIELD TO WS-SUBCAT-NAME (IDX-SUBCAT)
096100
096200*   FOLDS SUBCAT NAME ABCDEFGHIJKLMNOPQRSTUVWXYZ
096300*   ABCDEFGHIJKLMNOPQRSTUVWXYZ TO A CONSISTENT CASE.
096400     INSPECT WS-SUBCAT-NAME (IDX-SUBCAT)
096500         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
096600                 TO "abcdefghijklmnopqrstuvwxyz".
096700 231-END-CLEAN-SUBCAT-ENTRY.
096800     EXIT.
096900
097000*    CR-0270 - COLLAPSES THE RAW UNSTRING TABLE DOWN TO ITS
097100*    NON-BLANK PIECES IN PLACE. DESTINATION SLOT (WS-SUBCAT-CNT)
097200*    NEVER RUNS AHEAD OF THE SOURCE SLOT (IDX-SUBCAT), SO A
097300*    PIECE IS NEVER OVERWRITTEN BEFORE IT HAS BEEN EXAMINED.
097400 237-BEGIN-SQUEEZE-BLANK-PIECES.
097500*   CHECKS WHETHER SUBCAT NAME.
097600     IF WS-SUBCAT-NAME (IDX-SUBCAT) NOT = SPACES
097700*   ADDS 1 INTO SUBCAT CNT.
097800        ADD 1 TO WS-SUBCAT-CNT
097900*   CHECKS WHETHER SUBCAT CNT SUBCAT.
098000        IF WS-SUBCAT-CNT NOT = IDX-SUBCAT
098100*   MOVES SUBCAT NAME TO SUBCAT NAME.
098200           MOVE WS-SUBCAT-NAME (IDX-SUBCAT)
098300             TO WS-SUBCAT-NAME (WS-SUBCAT-CNT)
098400        END-IF
098500     END-IF.
098600 237-END-SQUEEZE-BLANK-PIECES.
098700     EXIT.
098800
098900 232-BEGIN-SLICE-ONE-SUBCAT.
099000*   CHECKS WHETHER SUBCAT SUBCAT CNT.
099100     IF IDX-SUBCAT = WS-SUBCAT-CNT
099200*       LAST SLICE ABSORBS ANY ROUNDING REMAINDER
099300        MOVE WS-EVT-RUNNING-START
099400          TO WS-SUBCAT-SLICE-START (IDX-SUBCAT)
099500*   MOVES EVT END MIN TO SUBCAT SLICE END.
099600        MOVE WS-EVT-END-MIN
099700          TO WS-SUBCAT-SLICE-END   (IDX-SUBCAT)
099800*   OTHERWISE:
099900     ELSE
100000*   MOVES EVT RUNNING START TO SUBCAT SLICE START.
100100        MOVE WS-EVT-RUNNING-START
100200          TO WS-SUBCAT-SLICE-START (IDX-SUBCAT)
100300*   COMPUTES SUBCAT SLICE END FROM EVT RUNNING START EVT DURATION
100400*   MIN.
100500        COMPUTE WS-SUBCAT-SLICE-END (IDX-SUBCAT) =
100600                WS-EVT-RUNNING-START
100700              + (WS-EVT-DURATION-MIN
100800                 * WS-SUBCAT-WEIGHT (IDX-SUBCAT) / 100)
100900        MOVE WS-SUBCAT-SLICE-END (IDX-SUBCAT)
101000          TO WS-EVT-RUNNING-START
101100     END-IF.
101200 232-END-SLICE-ONE-SUBCAT.
101300     EXIT.
101400
101500 233-BEGIN-COPY-EVEN-WEIGHT.
101600*   MOVES SUBCAT WEIGHT TO SUBCAT WEIGHT.
101700     MOVE WS-SUBCAT-WEIGHT (1) TO WS-SUBCAT-WEIGHT (IDX-SUBCAT).
101800 233-END-COPY-EVEN-WEIGHT.
101900     EXIT.
102000
102100 234-BEGIN-COMPUTE-EVENT-SPAN.
102200*   MOVES START DATE TO D2M DATE.
102300     MOVE EV-START-DATE TO WS-D2M-DATE
102400*   MOVES START TIME TO D2M HHMM.
102500     MOVE EV-START-TIME TO WS-D2M-HHMM
102600*   RUNS THE DATE TIME TO MINUTES STEP.
102700     PERFORM 830-BEGIN-DATE-TIME-TO-MINUTES
102800        THRU 830-END-DATE-TIME-TO-MINUTES
102900*   MOVES D2M RESULT MIN TO EVT START MIN.
103000     MOVE WS-D2M-RESULT-MIN TO WS-EVT-START-MIN
103100
103200*   MOVES END DATE TO D2M DATE.
103300     MOVE EV-END-DATE   TO WS-D2M-DATE
103400*   MOVES END TIME TO D2M HHMM.
103500     MOVE EV-END-TIME   TO WS-D2M-HHMM
103600*   RUNS THE DATE TIME TO MINUTES STEP.
103700     PERFORM 830-BEGIN-DATE-TIME-TO-MINUTES
103800        THRU 830-END-DATE-TIME-TO-MINUTES
103900*   MOVES D2M RESULT MIN TO EVT END MIN.
104000     MOVE WS-D2M-RESULT-MIN TO WS-EVT-END-MIN
104100
104200*   COMPUTES EVT DURATION MIN FROM EVT END MIN EVT START MIN.
104300     COMPUTE WS-EVT-DURATION-MIN =
104400             WS-EVT-END-MIN - WS-EVT-START-MIN.
104500 234-END-COMPUTE-EVENT-SPAN.
104600     EXIT.
104700
104800 235-BEGIN-TRIM-SUBCAT-STRING.
104900*   RUNS THE SHIFT ONE SUBCAT CHAR STEP.
105000     PERFORM 236-BEGIN-SHIFT-ONE-SUBCAT-CHAR
105100        THRU 236-END-SHIFT-ONE-SUBCAT-CHAR
105200       UNTIL WS-EVT-SUBCAT-STRING = SPACES
105300          OR WS-EVT-SUBCAT-STRING (1:1) NOT = SPACE.
105400 235-END-TRIM-SUBCAT-STRING.
105500     EXIT.
105600
105700 236-BEGIN-SHIFT-ONE-SUBCAT-CHAR.
105800*   MOVES EVT SUBCAT STRING TO EVT SUBCAT STRING.
105900     MOVE WS-EVT-SUBCAT-STRING (2:59) TO WS-EVT-SUBCAT-STRING.
106000 236-END-SHIFT-ONE-SUBCAT-CHAR.
106100     EXIT.
106200
106300*---------------------------------------------------------------- -
106400*   240 - MIDNIGHT SPLIT  (R4) - EXPANDS EACH SLICE INTO ONE OR
106500*          MORE RAW SEGMENTS THAT NEVER CROSS 00:00.
106600*---------------------------------------------------------------- -
106700 240-BEGIN-SPLIT-MIDNIGHT.
106800*   MOVES ZEROES TO RAW SEG CNT.
106900     MOVE ZEROES TO WS-RAW-SEG-CNT
107000
107100*   RUNS THE SPLIT ONE SLICE STEP.
107200     PERFORM 241-BEGIN-SPLIT-ONE-SLICE
107300        THRU 241-END-SPLIT-ONE-SLICE
107400       VARYING IDX-SUBCAT FROM 1 BY 1
107500         UNTIL IDX-SUBCAT > WS-SUBCAT-CNT.
107600 240-END-SPLIT-MIDNIGHT.
107700     EXIT.
107800
107900 241-BEGIN-SPLIT-ONE-SLICE.
108000*   MOVES SUBCAT SLICE START TO EVT RUNNING START.
108100     MOVE WS-SUBCAT-SLICE-START (IDX-SUBCAT)
108200       TO WS-EVT-RUNNING-START
108300
108400*   RUNS THE CUT AT NEXT MIDNIGHT STEP.
108500     PERFORM 242-BEGIN-CUT-AT-NEXT-MIDNIGHT
108600        THRU 242-END-CUT-AT-NEXT-MIDNIGHT
108700       UNTIL WS-EVT-RUNNING-START >=
108800             WS-SUBCAT-SLICE-END (IDX-SUBCAT)
108900          OR WS-RAW-SEG-CNT >= 60.
109000 241-END-SPLIT-ONE-SLICE.
109100     EXIT.
109200
109300 242-BEGIN-CUT-AT-NEXT-MIDNIGHT.
109400*    WS-NEXT-MIDNIGHT-MIN IS THE FIRST MULTIPLE OF 1440 MINUTES
109500*    FROM ANCHOR MIDNIGHT THAT IS STRICTLY GREATER THAN THE
109600*    RUNNING START.
109700     COMPUTE WS-EXPAND-DAY-OFFSET =
109800             (WS-EVT-RUNNING-START - WS-EVT-ANCHOR-MIDNIGHT-MIN)
109900              / CTE-1440
110000*   COMPUTES NEXT MIDNIGHT MIN FROM EVT ANCHOR MIDNIGHT MIN
110100*   EXPAND DAY OFFSET 1440.
110200     COMPUTE WS-NEXT-MIDNIGHT-MIN =
110300             WS-EVT-ANCHOR-MIDNIGHT-MIN
110400           + ((WS-EXPAND-DAY-OFFSET + 1) * CTE-1440)
110500
110600*   MOVES EVT RUNNING START TO PIECE START MIN.
110700     MOVE WS-EVT-RUNNING-START TO WS-PIECE-START-MIN
110800*   CHECKS WHETHER NEXT MIDNIGHT MIN SUBCAT SLICE END.
110900     IF WS-NEXT-MIDNIGHT-MIN >= WS-SUBCAT-SLICE-END (IDX-SUBCAT)
111000*   MOVES SUBCAT SLICE END TO PIECE END MIN.
111100        MOVE WS-SUBCAT-SLICE-END (IDX-SUBCAT) TO WS-PIECE-END-MIN
111200*   MOVES SUBCAT SLICE END TO EVT RUNNING START.
111300        MOVE WS-SUBCAT-SLICE-END (IDX-SUBCAT)
111400          TO WS-EVT-RUNNING-START
111500*   OTHERWISE:
111600     ELSE
111700*   MOVES NEXT MIDNIGHT MIN TO PIECE END MIN.
111800        MOVE WS-NEXT-MIDNIGHT-MIN TO WS-PIECE-END-MIN
111900*   MOVES NEXT MIDNIGHT MIN TO EVT RUNNING START.
112000        MOVE WS-NEXT-MIDNIGHT-MIN TO WS-EVT-RUNNING-START
112100     END-IF
112200
112300*   RUNS THE ADD RAW SEGMENT STEP.
112400     PERFORM 243-BEGIN-ADD-RAW-SEGMENT
112500        THRU 243-END-ADD-RAW-SEGMENT.
112600 242-END-CUT-AT-NEXT-MIDNIGHT.
112700     EXIT.
112800
112900 243-BEGIN-ADD-RAW-SEGMENT.
113000*   CHECKS WHETHER PIECE END MIN PIECE START MIN RAW SEG CNT.
113100     IF WS-PIECE-END-MIN > WS-PIECE-START-MIN
113200        AND WS-RAW-SEG-CNT < 60
113300*   ADDS 1 INTO RAW SEG CNT.
113400        ADD 1 TO WS-RAW-SEG-CNT
113500*   MOVES SUBCAT NAME TO RAW SEG CATEGORY.
113600        MOVE WS-SUBCAT-NAME (IDX-SUBCAT)
113700          TO WS-RAW-SEG-CATEGORY (WS-RAW-SEG-CNT)
113800*   MOVES SUBCAT NAME TO RAW SEG SUBCAT.
113900        MOVE WS-SUBCAT-NAME (IDX-SUBCAT)
114000          TO WS-RAW-SEG-SUBCAT   (WS-RAW-SEG-CNT)
114100*   MOVES PIECE START MIN TO RAW SEG START MIN.
114200        MOVE WS-PIECE-START-MIN
114300          TO WS-RAW-SEG-START-MIN (WS-RAW-SEG-CNT)
114400*   MOVES PIECE END MIN TO RAW SEG END MIN.
114500        MOVE WS-PIECE-END-MIN
114600          TO WS-RAW-SEG-END-MIN   (WS-RAW-SEG-CNT)
114700     END-IF.
114800 243-END-ADD-RAW-SEGMENT.
114900     EXIT.
115000
115100*================================================================ =
115200*   245 - DRIVE ONE RAW SEGMENT THROUGH FILTER / CLIP / DERIVE /
115300*          WRITE. NOTE: THE ACTUAL EVENT CATEGORY (BEFORE ANY
115400*          SUBCATEGORY SPLIT) IS CARRIED IN WS-EVT-CATEGORY, NOT
115500*          IN THE RAW-SEGMENT TABLE'S CATEGORY COLUMN - SEE 281.
115600*================================================================ =
115700 245-BEGIN-PROCESS-RAW-SEGMENTS.
115800*   SETS SEGMENT IS KEPT.
115900     SET SEGMENT-IS-KEPT TO TRUE
116000*   MOVES RAW SEG START MIN TO SEG START MIN.
116100     MOVE WS-RAW-SEG-START-MIN (IDX-RAW-SEG) TO WS-SEG-START-MIN
116200*   MOVES RAW SEG END MIN TO SEG END MIN.
116300     MOVE WS-RAW-SEG-END-MIN   (IDX-RAW-SEG) TO WS-SEG-END-MIN
116400
116500*   RUNS THE FILTER CLIP SEGMENT STEP.
116600     PERFORM 250-BEGIN-FILTER-CLIP-SEGMENT
116700        THRU 250-END-FILTER-CLIP-SEGMENT
116800
116900*   CHECKS WHETHER SEGMENT IS KEPT.
117000     IF SEGMENT-IS-KEPT
117100*   RUNS THE COMPUTE DURATION STEP.
117200        PERFORM 260-BEGIN-COMPUTE-DURATION
117300           THRU 260-END-COMPUTE-DURATION
117400     END-IF
117500
117600*   CHECKS WHETHER SEGMENT IS KEPT.
117700     IF SEGMENT-IS-KEPT
117800*   RUNS THE DERIVE SEGMENT FIELDS STEP.
117900        PERFORM 270-BEGIN-DERIVE-SEGMENT-FIELDS
118000           THRU 270-END-DERIVE-SEGMENT-FIELDS
118100
118200*   RUNS THE APPLY FOCUS FLAG STEP.
118300        PERFORM 280-BEGIN-APPLY-FOCUS-FLAG
118400           THRU 280-END-APPLY-FOCUS-FLAG
118500
118600*   RUNS THE WRITE SEGMENT STEP.
118700        PERFORM 290-BEGIN-WRITE-SEGMENT
118800           THRU 290-END-WRITE-SEGMENT
118900*   OTHERWISE:
119000     ELSE
119100*   ADDS 01 INTO SEGMENTS DROPPED CNT.
119200        ADD CTE-01 TO WS-SEGMENTS-DROPPED-CNT
119300     END-IF.
119400 245-END-PROCESS-RAW-SEGMENTS.
119500     EXIT.
119600
119700*---------------------------------------------------------------- -
119800*   250 - WINDOW FILTER AND CLIP  (R5)
119900*---------------------------------------------------------------- -
120000 250-BEGIN-FILTER-CLIP-SEGMENT.
120100*   CHECKS WHETHER SEG START MIN WINDOW END MIN SEG END MIN
120200*   WINDOW START MIN.
120300     IF WS-SEG-START-MIN < WS-WINDOW-END-MIN
120400        AND WS-SEG-END-MIN > WS-WINDOW-START-MIN
120500*   CHECKS WHETHER SEG START MIN WINDOW START MIN.
120600        IF WS-SEG-START-MIN < WS-WINDOW-START-MIN
120700*   MOVES WINDOW START MIN TO SEG START MIN.
120800           MOVE WS-WINDOW-START-MIN TO WS-SEG-START-MIN
120900        END-IF
121000*   CHECKS WHETHER SEG END MIN WINDOW END MIN.
121100        IF WS-SEG-END-MIN > WS-WINDOW-END-MIN
121200*   MOVES WINDOW END MIN TO SEG END MIN.
121300           MOVE WS-WINDOW-END-MIN   TO WS-SEG-END-MIN
121400        END-IF
121500*   OTHERWISE:
121600     ELSE
121700*   SETS SEGMENT IS DROPPED.
121800        SET SEGMENT-IS-DROPPED TO TRUE
121900     END-IF.
122000 250-END-FILTER-CLIP-SEGMENT.
122100     EXIT.
122200
122300*---------------------------------------------------------------- -
122400*   260 - DURATION  (R6)
122500*---------------------------------------------------------------- -
122600 260-BEGIN-COMPUTE-DURATION.
122700*   COMPUTES SEG DURATION MIN FROM SEG END MIN SEG START MIN.
122800     COMPUTE WS-SEG-DURATION-MIN ROUNDED =
122900             WS-SEG-END-MIN - WS-SEG-START-MIN
123000
123100*   CHECKS WHETHER SEG DURATION MIN SLIVER MIN.
123200     IF WS-SEG-DURATION-MIN <= CTE-SLIVER-MIN
123300*   SETS SEGMENT IS DROPPED.
123400        SET SEGMENT-IS-DROPPED TO TRUE
123500     END-IF.
123600 260-END-COMPUTE-DURATION.
123700     EXIT.
123800
123900*---------------------------------------------------------------- -
124000*   270 - DERIVE DATE / DAY-OF-WEEK / DAY-TYPE / HH:MM  (R7)
124100*---------------------------------------------------------------- -
124200 270-BEGIN-DERIVE-SEGMENT-FIELDS.
124300*   MOVES SEG START MIN TO EXPAND TARGET MIN.
124400     MOVE WS-SEG-START-MIN TO WS-EXPAND-TARGET-MIN
124500*   RUNS THE EXPAND MINUTES STEP.
124600     PERFORM 820-BEGIN-EXPAND-MINUTES
124700        THRU 820-END-EXPAND-MINUTES
124800*   MOVES EXPAND DATE TO SEG START DATE.
124900     MOVE WS-EXPAND-DATE   TO WS-SEG-START-DATE
125000*   COMPUTES SEG START HHMM FROM EXPAND HH EXPAND MM.
125100     COMPUTE WS-SEG-START-HHMM = WS-EXPAND-HH * 100 + WS-EXPAND-MM
125200
125300*   MOVES SEG END MIN TO EXPAND TARGET MIN.
125400     MOVE WS-SEG-END-MIN TO WS-EXPAND-TARGET-MIN
125500*   RUNS THE EXPAND MINUTES STEP.
125600     PERFORM 820-BEGIN-EXPAND-MINUTES
125700        THRU 820-END-EXPAND-MINUTES
125800*   COMPUTES SEG END HHMM FROM EXPAND HH EXPAND MM.
125900     COMPUTE WS-SEG-END-HHMM = WS-EXPAND-HH * 100 + WS-EXPAND-MM
126000
126100*   MOVES SEG START DATE TO JDN IN DATE.
126200     MOVE WS-SEG-START-DATE TO WS-JDN-IN-DATE
126300*   RUNS THE COMPUTE DAY SERIAL STEP.
126400     PERFORM 800-BEGIN-COMPUTE-DAY-SERIAL
126500        THRU 800-END-COMPUTE-DAY-SERIAL
126600     DIVIDE WS-JDN-RESULT BY CTE-07
126700        GIVING WS-JDN-DOW-QUOT
126800       REMAINDER WS-JDN-DOW-REM
126900*   SETS DAY NAME.
127000     SET IDX-DAY-NAME TO WS-JDN-DOW-REM
127100*   SETS DAY NAME.
127200     SET IDX-DAY-NAME UP BY 1
127300*   MOVES DAY NAME ARRAY TO SEG DAY OF WEEK.
127400     MOVE WS-DAY-NAME-ARRAY (IDX-DAY-NAME) TO WS-SEG-DAY-OF-WEEK
127500
127600*   MOVES WEEKEND TO SEG DAY TYPE.
127700     MOVE "Weekend" TO WS-SEG-DAY-TYPE
127800*   RUNS THE CHECK WEEKDAY NAME STEP.
127900     PERFORM 271-BEGIN-CHECK-WEEKDAY-NAME
128000        THRU 271-END-CHECK-WEEKDAY-NAME
128100       VARYING IDX-WEEKDAY-FLAG FROM 1 BY 1
128200         UNTIL IDX-WEEKDAY-FLAG > 7.
128300 270-END-DERIVE-SEGMENT-FIELDS.
128400     EXIT.
128500
128600 271-BEGIN-CHECK-WEEKDAY-NAME.
128700*   CHECKS WHETHER DAY NAME ARRAY SEG DAY OF WEEK.
128800     IF WS-DAY-NAME-ARRAY (IDX-WEEKDAY-FLAG) = WS-SEG-DAY-OF-WEEK
128900*   CHECKS WHETHER WEEKDAY FLAG Y.
129000        IF WS-WEEKDAY-FLAG (IDX-WEEKDAY-FLAG) = "Y"
129100*   MOVES WEEKDAY TO SEG DAY TYPE.
129200           MOVE "Weekday" TO WS-SEG-DAY-TYPE
129300*   OTHERWISE:
129400        ELSE
129500*   MOVES WEEKEND TO SEG DAY TYPE.
129600           MOVE "Weekend" TO WS-SEG-DAY-TYPE
129700        END-IF
129800     END-IF.
129900 271-END-CHECK-WEEKDAY-NAME.
130000     EXIT.
130100
130200*---------------------------------------------------------------- -
130300*   280 - FOCUS-SESSION FLAG  (R8)
130400*---------------------------------------------------------------- -
130500 280-BEGIN-APPLY-FOCUS-FLAG.
130600*   MOVES N TO SEG IS FOCUS.
130700     MOVE "N" TO WS-SEG-IS-FOCUS
130800
130900*   CHECKS WHETHER SEG DURATION MIN FOCUS MINUTES.
131000     IF WS-SEG-DURATION-MIN >= WS-FOCUS-MINUTES
131100*   RUNS THE CHECK FOCUS CATEGORY STEP.
131200        PERFORM 281-BEGIN-CHECK-FOCUS-CATEGORY
131300           THRU 281-END-CHECK-FOCUS-CATEGORY
131400          VARYING IDX-FOCUS-CAT FROM 1 BY 1
131500            UNTIL IDX-FOCUS-CAT > WS-FOCUS-CAT-COUNT
131600     END-IF.
131700 280-END-APPLY-FOCUS-FLAG.
131800     EXIT.
131900
132000 281-BEGIN-CHECK-FOCUS-CATEGORY.
132100*   CHECKS WHETHER FOCUS CATEGORY EVT CATEGORY.
132200     IF WS-FOCUS-CATEGORY (IDX-FOCUS-CAT) = WS-EVT-CATEGORY
132300*   MOVES Y TO SEG IS FOCUS.
132400        MOVE "Y" TO WS-SEG-IS-FOCUS
132500     END-IF.
132600 281-END-CHECK-FOCUS-CATEGORY.
132700     EXIT.
132800
132900*---------------------------------------------------------------- -
133000*   290 - WRITE ONE SEGMENT RECORD (BATCH FLOW STEP 7)
133100*---------------------------------------------------------------- -
133200 290-BEGIN-WRITE-SEGMENT.
133300*   MOVES SPACES TO SEGMENT REC.
133400     MOVE SPACES                            TO SG-SEGMENT-REC
133500*   MOVES SEG START DATE TO DATE.
133600     MOVE WS-SEG-START-DATE                 TO SG-DATE
133700*   MOVES SEG DAY OF WEEK TO DAY OF WEEK.
133800     MOVE WS-SEG-DAY-OF-WEEK                TO SG-DAY-OF-WEEK
133900*   MOVES SEG DAY TYPE TO DAY TYPE.
134000     MOVE WS-SEG-DAY-TYPE                   TO SG-DAY-TYPE
134100
134200*   MOVES SEG START HHMM TO FMT HHMM IN.
134300     MOVE WS-SEG-START-HHMM TO WS-FMT-HHMM-IN
134400*   RUNS THE FORMAT HHMM STEP.
134500     PERFORM 860-BEGIN-FORMAT-HHMM
134600        THRU 860-END-FORMAT-HHMM
134700*   MOVES FMT HHMM OUT TO START TIME.
134800     MOVE WS-FMT-HHMM-OUT TO SG-START-TIME
134900
135000*   MOVES SEG END HHMM TO FMT HHMM IN.
135100     MOVE WS-SEG-END-HHMM TO WS-FMT-HHMM-IN
135200*   RUNS THE FORMAT HHMM STEP.
135300     PERFORM 860-BEGIN-FORMAT-HHMM
135400        THRU 860-END-FORMAT-HHMM
135500*   MOVES FMT HHMM OUT TO END TIME.
135600     MOVE WS-FMT-HHMM-OUT TO SG-END-TIME
135700
135800*   MOVES SEG DURATION MIN TO DURATION MIN.
135900     MOVE WS-SEG-DURATION-MIN               TO SG-DURATION-MIN
136000*   MOVES EVT CATEGORY TO CATEGORY.
136100     MOVE WS-EVT-CATEGORY                   TO SG-CATEGORY
136200*   MOVES RAW SEG SUBCAT TO SUBCATEGORY.
136300     MOVE WS-RAW-SEG-SUBCAT (IDX-RAW-SEG)   TO SG-SUBCATEGORY
136400*   MOVES SEG IS FOCUS TO IS FOCUS.
136500     MOVE WS-SEG-IS-FOCUS                   TO SG-IS-FOCUS
136600*   MOVES SUMMARY TO FULL SUMMARY.
136700     MOVE EV-SUMMARY                        TO SG-FULL-SUMMARY
136800
136900*   WRITES ONE SEGMENT REC RECORD.
137000     WRITE SG-SEGMENT-REC
137100
137200*   ADDS 01 INTO SEGMENTS WRITTEN CNT.
137300     ADD CTE-01 TO WS-SEGMENTS-WRITTEN-CNT
137400
137500*   CHECKS WHETHER SW TRACE ON.
137600     IF SW-TRACE-ON
137700*   TELLS THE JOB LOG: TRACE - WROTE SEGMENT .
137800        DISPLAY "TRACE - WROTE SEGMENT " SG-DATE " "
137900                SG-CATEGORY " " SG-SUBCATEGORY " "
138000                SG-START-TIME "-" SG-END-TIME
138100     END-IF.
138200 290-END-WRITE-SEGMENT.
138300     EXIT.
138400
138500*================================================================ =
138600*   300 - PROGRAM CLOSE-OUT
138700*================================================================ =
138800 300-BEGIN-FINISH-PROGRAM.
138900*   CLOSES THE FILE(S) FOR THIS RUN.
139000     CLOSE EVENT-FILE
139100           SEGMENT-FILE
139200
139300*   TELLS THE JOB LOG: EVENTS READ : [.
139400     DISPLAY "EVENTS READ         : [" WS-EVENTS-READ-CNT "]."
139500*   TELLS THE JOB LOG: EVENTS SKIPPED : [.
139600     DISPLAY "EVENTS SKIPPED      : [" WS-EVENTS-SKIPPED-CNT "]."
139700*   TELLS THE JOB LOG: SEGMENTS WRITTEN : [.
139800     DISPLAY "SEGMENTS WRITTEN    : [" WS-SEGMENTS-WRITTEN-CNT
139900             "]."
140000*   TELLS THE JOB LOG: SEGMENTS DROPPED : [.
140100     DISPLAY "SEGMENTS DROPPED    : [" WS-SEGMENTS-DROPPED-CNT
140200             "].".
140300 300-END-FINISH-PROGRAM.
140400     EXIT.
140500
140600*================================================================ =
140700*   800 - COMPUTE-DAY-SERIAL - GREGORIAN JULIAN DAY NUMBER
140800*          (FLIEGEL/VAN FLANDERN FORM). INPUT WS-JDN-IN-DATE
140900*          (9(08) YYYYMMDD, VIEWED THROUGH ITS OWN REDEFINES);
141000*          OUTPUT WS-JDN-RESULT, A MONOTONIC DAY SERIAL.
141100*================================================================ =
141200 800-BEGIN-COMPUTE-DAY-SERIAL.
141300*   COMPUTES JDN A TERM FROM 12.
141400     COMPUTE WS-JDN-A-TERM = (WS-JDN-IN-MONTH - 14) / CTE-12
141500
141600*   COMPUTES JDN T1 TERM FROM JDN IN YEAR JDN A TERM.
141700     COMPUTE WS-JDN-T1-TERM =
141800             1461 * (WS-JDN-IN-YEAR + 4800 + WS-JDN-A-TERM)
141900*   COMPUTES JDN T1 TERM FROM JDN T1 TERM 04.
142000     COMPUTE WS-JDN-T1-TERM = WS-JDN-T1-TERM / CTE-04
142100
142200*   COMPUTES JDN T2 TERM FROM JDN IN MONTH JDN A TERM.
142300     COMPUTE WS-JDN-T2-TERM =
142400             367 * (WS-JDN-IN-MONTH - 2 - (12 * WS-JDN-A-TERM))
142500*   COMPUTES JDN T2 TERM FROM JDN T2 TERM 12.
142600     COMPUTE WS-JDN-T2-TERM = WS-JDN-T2-TERM / CTE-12
142700
142800*   COMPUTES JDN T3 TERM FROM JDN IN YEAR JDN A TERM 100.
142900     COMPUTE WS-JDN-T3-TERM =
143000             (WS-JDN-IN-YEAR + 4900 + WS-JDN-A-TERM) / CTE-100
143100*   COMPUTES JDN T3 TERM FROM JDN T3 TERM.
143200     COMPUTE WS-JDN-T3-TERM = 3 * WS-JDN-T3-TERM
143300*   COMPUTES JDN T3 TERM FROM JDN T3 TERM 04.
143400     COMPUTE WS-JDN-T3-TERM = WS-JDN-T3-TERM / CTE-04
143500
143600*   COMPUTES JDN RESULT FROM JDN T1 TERM JDN T2 TERM JDN T3 TERM
143700*   JDN IN DAY 32075.
143800     COMPUTE WS-JDN-RESULT =
143900             WS-JDN-T1-TERM + WS-JDN-T2-TERM - WS-JDN-T3-TERM
144000           + WS-JDN-IN-DAY - CTE-32075.
144100 800-END-COMPUTE-DAY-SERIAL.
144200     EXIT.
144300
144400*================================================================ =
144500*   810 - ADD-ONE-DAY - ADVANCES WS-INCR-DATE BY ONE CALENDAR
144600*          DAY, ROLLING MONTH/YEAR AS NEEDED.
144700*================================================================ =
144800 810-BEGIN-ADD-ONE-DAY.
144900*   RUNS THE CHECK LEAP YEAR STEP.
145000     PERFORM 811-BEGIN-CHECK-LEAP-YEAR
145100        THRU 811-END-CHECK-LEAP-YEAR
145200
145300*   ADDS 1 INTO INCR DAY.
145400     ADD 1 TO WS-INCR-DAY
145500
145600*   SETS MONTH DAYS.
145700     SET IDX-MONTH-DAYS TO WS-INCR-MONTH
145800*   MOVES DAYS IN MONTH ARRAY TO INCR MAX DAY.
145900     MOVE WS-DAYS-IN-MONTH-ARRAY (IDX-MONTH-DAYS)
146000       TO WS-INCR-MAX-DAY
146100*   CHECKS WHETHER INCR MONTH INCR YEAR IS LEAP.
146200     IF WS-INCR-MONTH = 2 AND INCR-YEAR-IS-LEAP
146300*   MOVES 29 TO INCR MAX DAY.
146400        MOVE 29 TO WS-INCR-MAX-DAY
146500     END-IF
146600
146700*   CHECKS WHETHER INCR DAY INCR MAX DAY.
146800     IF WS-INCR-DAY > WS-INCR-MAX-DAY
146900*   MOVES 1 TO INCR DAY.
147000        MOVE 1 TO WS-INCR-DAY
147100*   ADDS 1 INTO INCR MONTH.
147200        ADD 1 TO WS-INCR-MONTH
147300*   CHECKS WHETHER INCR MONTH.
147400        IF WS-INCR-MONTH > 12
147500*   MOVES 1 TO INCR MONTH.
147600           MOVE 1 TO WS-INCR-MONTH
147700*   ADDS 1 INTO INCR YEAR.
147800           ADD 1 TO WS-INCR-YEAR
147900        END-IF
148000     END-IF.
148100 810-END-ADD-ONE-DAY.
148200     EXIT.
148300
148400 811-BEGIN-CHECK-LEAP-YEAR.
148500*   MOVES N TO INCR LEAP SW.
148600     MOVE "N" TO WS-INCR-LEAP-SW
148700     DIVIDE WS-INCR-YEAR BY 4
148800        GIVING WS-INCR-QUOT REMAINDER WS-INCR-RESID-04
148900     DIVIDE WS-INCR-YEAR BY 100
149000        GIVING WS-INCR-QUOT REMAINDER WS-INCR-RESID-100
149100     DIVIDE WS-INCR-YEAR BY 400
149200        GIVING WS-INCR-QUOT REMAINDER WS-INCR-RESID-400
149300
149400*   CHECKS WHETHER INCR RESID 04 INCR RESID 100.
149500     IF WS-INCR-RESID-04 = 0 AND WS-INCR-RESID-100 NOT = 0
149600*   MOVES Y TO INCR LEAP SW.
149700        MOVE "Y" TO WS-INCR-LEAP-SW
149800     END-IF
149900*   CHECKS WHETHER INCR RESID 400.
150000     IF WS-INCR-RESID-400 = 0
150100*   MOVES Y TO INCR LEAP SW.
150200        MOVE "Y" TO WS-INCR-LEAP-SW
150300     END-IF.
150400 811-END-CHECK-LEAP-YEAR.
150500     EXIT.
150600
150700*================================================================ =
150800*   820 - EXPAND-MINUTES - CONVERTS AN ABSOLUTE-MINUTES VALUE
150900*          (WS-EXPAND-TARGET-MIN) BACK TO A CALENDAR DATE AND
151000*          HH:MM, RELATIVE TO THE CURRENT EVENT'S ANCHOR.
151100*================================================================ =
151200 820-BEGIN-EXPAND-MINUTES.
151300*   COMPUTES EXPAND DIFF MIN FROM EXPAND TARGET MIN EVT ANCHOR
151400*   MIDNIGHT MIN.
151500     COMPUTE WS-EXPAND-DIFF-MIN =
151600             WS-EXPAND-TARGET-MIN - WS-EVT-ANCHOR-MIDNIGHT-MIN
151700*   COMPUTES EXPAND DAY OFFSET FROM EXPAND DIFF MIN 1440.
151800     COMPUTE WS-EXPAND-DAY-OFFSET =
151900             WS-EXPAND-DIFF-MIN / CTE-1440
152000*   COMPUTES EXPAND MINUTE OF DAY FROM EXPAND DIFF MIN EXPAND DAY
152100*   OFFSET 1440.
152200     COMPUTE WS-EXPAND-MINUTE-OF-DAY =
152300             WS-EXPAND-DIFF-MIN
152400           - (WS-EXPAND-DAY-OFFSET * CTE-1440)
152500
152600*   MOVES EVT ANCHOR DATE TO INCR DATE.
152700     MOVE WS-EVT-ANCHOR-DATE TO WS-INCR-DATE
152800*   RUNS THE ADD ONE DAY STEP.
152900     PERFORM 810-BEGIN-ADD-ONE-DAY
153000        THRU 810-END-ADD-ONE-DAY
153100        WS-EXPAND-DAY-OFFSET TIMES
153200*   MOVES INCR DATE TO EXPAND DATE.
153300     MOVE WS-INCR-DATE TO WS-EXPAND-DATE
153400
153500*   COMPUTES EXPAND HH FROM EXPAND MINUTE OF DAY 60.
153600     COMPUTE WS-EXPAND-HH = WS-EXPAND-MINUTE-OF-DAY / CTE-60
153700*   COMPUTES EXPAND MM FROM EXPAND MINUTE OF DAY EXPAND HH 60.
153800     COMPUTE WS-EXPAND-MM ROUNDED =
153900             WS-EXPAND-MINUTE-OF-DAY - (WS-EXPAND-HH * CTE-60)
154000*   CHECKS WHETHER EXPAND MM.
154100     IF WS-EXPAND-MM >= 60
154200*   ADDS 1 INTO EXPAND HH.
154300        ADD 1 TO WS-EXPAND-HH
154400*   SUBTRACTS 60 FROM EXPAND MM.
154500        SUBTRACT 60 FROM WS-EXPAND-MM
154600     END-IF
154700*   CHECKS WHETHER EXPAND HH.
154800     IF WS-EXPAND-HH >= 24
154900*   SUBTRACTS 24 FROM EXPAND HH.
155000        SUBTRACT 24 FROM WS-EXPAND-HH
155100*   MOVES EXPAND DATE TO INCR DATE.
155200        MOVE WS-EXPAND-DATE TO WS-INCR-DATE
155300*   RUNS THE ADD ONE DAY STEP.
155400        PERFORM 810-BEGIN-ADD-ONE-DAY
155500           THRU 810-END-ADD-ONE-DAY
155600*   MOVES INCR DATE TO EXPAND DATE.
155700        MOVE WS-INCR-DATE TO WS-EXPAND-DATE
155800     END-IF.
155900 820-END-EXPAND-MINUTES.
156000     EXIT.
156100
156200*================================================================ =
156300*   830 - DATE-TIME-TO-MINUTES - CONVERTS WS-D2M-DATE/WS-D2M-HHMM
156400*          TO AN ABSOLUTE MINUTE COUNT (WS-D2M-RESULT-MIN).
156500*================================================================ =
156600 830-BEGIN-DATE-TIME-TO-MINUTES.
156700*   MOVES D2M DATE TO JDN IN DATE.
156800     MOVE WS-D2M-DATE TO WS-JDN-IN-DATE
156900*   RUNS THE COMPUTE DAY SERIAL STEP.
157000     PERFORM 800-BEGIN-COMPUTE-DAY-SERIAL
157100        THRU 800-END-COMPUTE-DAY-SERIAL
157200*   COMPUTES D2M RESULT MIN FROM JDN RESULT 1440.
157300     COMPUTE WS-D2M-RESULT-MIN = WS-JDN-RESULT * CTE-1440
157400
157500     DIVIDE WS-D2M-HHMM BY 100
157600        GIVING WS-D2M-HH REMAINDER WS-D2M-MM
157700*   COMPUTES D2M RESULT MIN FROM D2M RESULT MIN D2M HH 60 D2M MM.
157800     COMPUTE WS-D2M-RESULT-MIN =
157900             WS-D2M-RESULT-MIN
158000           + (WS-D2M-HH * CTE-60) + WS-D2M-MM.
158100 830-END-DATE-TIME-TO-MINUTES.
158200     EXIT.
158300
158400*================================================================ =
158500*   850 - TRIM-LEFT-SPACES - REMOVES LEADING SPACES FROM
158600*          WS-TRIM-FIELD (30 CHARACTERS), IN PLACE.
158700*================================================================ =
158800 850-BEGIN-TRIM-LEFT-SPACES.
158900*   RUNS THE SHIFT ONE TRIM CHAR STEP.
159000     PERFORM 851-BEGIN-SHIFT-ONE-TRIM-CHAR
159100        THRU 851-END-SHIFT-ONE-TRIM-CHAR
159200       UNTIL WS-TRIM-FIELD = SPACES
159300          OR WS-TRIM-FIELD (1:1) NOT = SPACE.
159400 850-END-TRIM-LEFT-SPACES.
159500     EXIT.
159600
159700 851-BEGIN-SHIFT-ONE-TRIM-CHAR.
159800*   MOVES SPACES TO TRIM SHIFTED.
159900     MOVE SPACES                   TO WS-TRIM-SHIFTED
160000*   MOVES TRIM FIELD TO TRIM SHIFTED.
160100     MOVE WS-TRIM-FIELD (2:29)     TO WS-TRIM-SHIFTED (1:29)
160200*   MOVES TRIM SHIFTED TO TRIM FIELD.
160300     MOVE WS-TRIM-SHIFTED          TO WS-TRIM-FIELD.
160400 851-END-SHIFT-ONE-TRIM-CHAR.
160500     EXIT.
160600
160700*================================================================ =
160800*   860 - FORMAT-HHMM - EDITS A 9(04) HHMM VALUE (WS-FMT-HHMM-IN)
160900*          INTO AN "HH:MM" DISPLAY STRING (WS-FMT-HHMM-OUT).
161000*================================================================ =
161100 860-BEGIN-FORMAT-HHMM.
161200     DIVIDE WS-FMT-HHMM-IN BY 100
161300        GIVING WS-FMT-HH REMAINDER WS-FMT-MM
161400*   MOVES FMT HH TO FMT HH EDIT.
161500     MOVE WS-FMT-HH TO WS-FMT-HH-EDIT
161600*   MOVES FMT MM TO FMT MM EDIT.
161700     MOVE WS-FMT-MM TO WS-FMT-MM-EDIT
161800*   MOVES SPACES TO FMT HHMM OUT.
161900     MOVE SPACES    TO WS-FMT-HHMM-OUT
162000*   BUILDS UP A FIELD FROM SEVERAL PIECES.
162100     STRING WS-FMT-HH-EDIT DELIMITED BY SIZE
162200            ":"            DELIMITED BY SIZE
162300            WS-FMT-MM-EDIT DELIMITED BY SIZE
162400       INTO WS-FMT-HHMM-OUT
162500     END-STRING.
162600 860-END-FORMAT-HHMM.
162700     EXIT.
