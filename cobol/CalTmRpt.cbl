000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        CalTmRpt.
000300 AUTHOR.            G. ISLAS.
000400 INSTALLATION.      CAMPUS COMPUTING SERVICES - BATCH UNIT.
000500 DATE-WRITTEN.      06/21/1989.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL SCHEDULING DATA ONLY.
000800 
000900*****************************************************************
001000*   C H A N G E   L O G                                        *
001100*****************************************************************
001200*  DATE      PGMR  REQ-NO   DESCRIPTION                        *
001300*  --------  ----  -------  -------------------------------    *
001400*  06/21/89  GI    CR-0119  ORIGINAL CODING - READS SEGMENT     *   CR0119
001500*                           DETAIL AND PRINTS THE TIME-SUMMARY  *
001600*                           REPORT (TOTALS, TOP CATEGORIES,     *
001700*                           CATEGORY/SUBCATEGORY HOURS).        *
001800*  07/09/89  GI    CR-0119  ADDED WEEKDAY-VS-WEEKEND BREAKOUT   *   CR0119
001900*                           AND THE AVERAGE-DAY SECTION.        *
002000*  10/02/89  RG    CR-0129  CATEGORY BY DAY-OF-WEEK MATRIX      *   CR0129
002100*                           ADDED FOR THE DEPARTMENT REVIEW.    *
002200*  03/14/90  RG    CR-0141  UNTRACKED-TIME FILL ADDED - PAD OUT *   CR0141
002300*                           EACH CALENDAR DAY TO 24 HOURS SO    *
002400*                           THE GRAND TOTAL RECONCILES.         *
002500*  08/19/91  RG    CR-0156  TOP-3 RANKING NO LONGER COUNTS THE  *   CR0156
002600*                           UNTRACKED PSEUDO-CATEGORY.          *
002700*  01/25/93  GI    CR-0172  PARAM-FILE WEEKDAY LIST NOW DRIVES  *   CR0172
002800*                           THE UNTRACKED RECORDS' DAY TYPE     *
002900*                           THE SAME WAY IT DRIVES SEGMENTS.    *
003000*  11/07/94  MT    CR-0184  ROUNDING RULE STANDARDIZED - ONE    *   CR0184
003100*                           DECIMAL ON TOTALS/MATRIX/TOP-3, TWO *
003200*                           DECIMALS EVERYWHERE ELSE.           *
003300*  05/22/96  MT    CR-0198  CATEGORY TABLE RAISED TO FORTY      *   CR0198
003400*                           ENTRIES - GRAD STUDENTS WERE        *
003500*                           RUNNING OUT OF SLOTS.                *
003600*  10/13/97  RG    CR-0210  DAY-OF-WEEK LOOKUP NOW SHARES THE   *   CR0210
003700*                           JULIAN SERIAL ROUTINE WITH THE      *
003800*                           TRANSFORMER (SEE CalTmXfr).         *
003900*  12/29/98  MT    CR-0222  YEAR 2000 REVIEW - HEADER DATE      *   CR0222
004000*                           FORMAT AND DAY-COUNT ARITHMETIC     *
004100*                           VERIFIED ACROSS THE CENTURY ROLL.   *
004200*  07/03/00  MT    CR-0226  DAY-RANGE WORK TABLE RAISED TO      *   CR0226
004300*                           1100 DAYS - MULTI-YEAR ANALYSIS     *
004400*                           RUNS WERE TRUNCATING SILENTLY.      *
004500*  04/17/03  DP    CR-0245  ADDED THE TRACE SWITCH SO SUPPORT   *   CR0245
004600*                           CAN WATCH ACCUMULATION WITHOUT A    *
004700*                           SPECIAL COMPILE.                    *
004800*  09/05/06  DP    CR-0260  ZERO-SEGMENT RUNS NOW STILL PRINT   *   CR0260
004900*                           A REPORT SHELL INSTEAD OF ABENDING. *
005000*  04/02/07  DP    CR-0269  CLOSED OUT CR-0184 FOR REAL - THE   *   CR0269
005100*                           TOTAL, TOP-3, AND MATRIX-CELL LINES *
005200*                           WERE STILL MOVING THE HOURS FIELD   *
005300*                           STRAIGHT ACROSS INSTEAD OF ROUNDING *
005400*                           IT. NOW COMPUTE ... ROUNDED LIKE    *
005500*                           THE AVERAGE-DAY LINE ALWAYS DID.    *
005600*****************************************************************
005700*
005800*   THIS PROGRAM READS THE TIME-SEGMENT DETAIL FILE PRODUCED BY
005900*   CalTmXfr AND PRODUCES THE PERIODIC TIME-ACCOUNTING SUMMARY:
006000*
006100*     - TOTAL HOURS AND FOCUS-SESSION COUNT FOR THE WINDOW.
006200*     - TOP THREE TRACKED CATEGORIES BY HOURS.
006300*     - HOURS PER CATEGORY / SUBCATEGORY, WITH CATEGORY SUBTOTALS.
006400*     - HOURS PER WEEKDAY-VS-WEEKEND, PER CATEGORY.
006500*     - AVERAGE DAILY HOURS PER CATEGORY.
006600*     - A CATEGORY BY DAY-OF-WEEK HOUR MATRIX.
006700*     - OPTIONALLY, AN "UNTRACKED" TIME RECORD FOR EACH DAY IN
006800*       THE WINDOW THAT DOES NOT ALREADY ADD UP TO 24 HOURS.
006900*
007000*****************************************************************
007100 
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.   CAMPUS-3090.
007500 OBJECT-COMPUTER.   CAMPUS-3090.
007600 SPECIAL-NAMES.
007700     SWITCH-1 IS UPSI-0 ON STATUS IS SW-TRACE-ON
007800                         OFF STATUS IS SW-TRACE-OFF.
007900 
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT OPTIONAL PARAM-FILE   ASSIGN TO "PARMFILE"
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS FS-PARAM-FILE.
008500 
008600     SELECT SEGMENT-FILE          ASSIGN TO "SEGFILE"
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS FS-SEGMENT-FILE.
008900 
009000     SELECT REPORT-FILE           ASSIGN TO "RPTFILE"
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS FS-REPORT-FILE.
009300 
009400 DATA DIVISION.
009500 FILE SECTION.
009600*----------------------------------------------------------------
009700*   PM-PARAM-REC - SAME CONTROL CARD LAYOUT THE TRANSFORMER
009800*   READS. ONLY THE WINDOW DATES, WEEKDAY LIST AND THE
009900*   UNTRACKED-FILL SWITCH ARE OF INTEREST HERE.
010000*----------------------------------------------------------------
010100 FD  PARAM-FILE
010200     RECORD CONTAINS 353 CHARACTERS.
010300 01  PM-PARAM-REC.
010400     03  PM-CAT-DELIM               PIC X(01).
010500     03  PM-SUBCAT-DELIM            PIC X(01).
010600     03  PM-START-DATE              PIC 9(08).
010700     03  PM-END-DATE                PIC 9(08).
010800     03  PM-WEEKDAY-LIST.
010900         05  PM-WEEKDAY-FLAG        PIC X(01) OCCURS 7 TIMES.
011000     03  PM-FOCUS-MINUTES           PIC 9(05).
011100     03  PM-SHOW-UNTRACKED          PIC X(01).
011200     03  PM-FOCUS-CAT-COUNT         PIC 9(02).
011300     03  PM-FOCUS-CATEGORY          PIC X(30) OCCURS 10 TIMES.
011400     03  FILLER                     PIC X(20).
011500 
011600*----------------------------------------------------------------
011700*   SG-SEGMENT-REC - ONE PROCESSED TIME SEGMENT, AS WRITTEN BY
011800*   THE TRANSFORMER.
011900*----------------------------------------------------------------
012000 FD  SEGMENT-FILE
012100     RECORD CONTAINS 165 CHARACTERS.
012200 01  SG-SEGMENT-REC.
012300     03  SG-DATE                    PIC 9(08).
012400     03  SG-DAY-OF-WEEK             PIC X(09).
012500     03  SG-DAY-TYPE                PIC X(07).
012600     03  SG-START-TIME              PIC X(05).
012700     03  SG-END-TIME                PIC X(05).
012800     03  SG-DURATION-MIN            PIC 9(07)V99.
012900     03  SG-CATEGORY                PIC X(30).
013000     03  SG-SUBCATEGORY             PIC X(30).
013100     03  SG-IS-FOCUS                PIC X(01).
013200     03  SG-FULL-SUMMARY            PIC X(60).
013300     03  FILLER                     PIC X(01).
013400 
013500*----------------------------------------------------------------
013600*   RP-PRINT-LINE - 132-COLUMN REPORT LINE.
013700*----------------------------------------------------------------
013800 FD  REPORT-FILE
013900     RECORD CONTAINS 132 CHARACTERS.
014000 01  RP-PRINT-LINE                  PIC X(132).
014100 
014200 WORKING-STORAGE SECTION.
014300*----------------------------------------------------------------
014400*   FILE STATUS
014500*----------------------------------------------------------------
014600 77  FS-PARAM-FILE                  PIC 9(02) VALUE ZEROES.
014700*   SEGMENT FILE.
014800 77  FS-SEGMENT-FILE                PIC 9(02) VALUE ZEROES.
014900*   REPORT FILE.
015000 77  FS-REPORT-FILE                 PIC 9(02) VALUE ZEROES.
015100 
015200*   GROUPS THE FIELDS THAT MAKE UP RUN SWITCHES.
015300 01  WS-RUN-SWITCHES.
015400*   EOF SEGMENT SW.
015500     03  WS-EOF-SEGMENT-SW          PIC X(01) VALUE "N".
015600*   TRUE WHEN THE PRIOR FIELD IS Y.
015700         88  EOF-SEGMENT-FILE                 VALUE "Y".
015800*   EOF PARAM SW.
015900     03  WS-EOF-PARAM-SW            PIC X(01) VALUE "N".
016000*   TRUE WHEN THE PRIOR FIELD IS Y.
016100         88  EOF-PARAM-FILE                   VALUE "Y".
016200*   SHOW UNTRACKED SW.
016300     03  WS-SHOW-UNTRACKED-SW       PIC X(01) VALUE "Y".
016400*   TRUE WHEN THE PRIOR FIELD IS Y.
016500         88  SHOW-UNTRACKED-YES               VALUE "Y".
016600     03  FILLER                     PIC X(01) VALUE SPACES.
016700 
016800*----------------------------------------------------------------
016900*   WORK CONSTANTS
017000*----------------------------------------------------------------
017100 78  CTE-00                         VALUE 0.
017200 78  CTE-01                         VALUE 1.
017300 78  CTE-02                         VALUE 2.
017400 78  CTE-03                         VALUE 3.
017500 78  CTE-04                         VALUE 4.
017600 78  CTE-07                         VALUE 7.
017700 78  CTE-12                         VALUE 12.
017800 78  CTE-24                         VALUE 24.
017900 78  CTE-60                         VALUE 60.
018000 78  CTE-100                        VALUE 100.
018100 78  CTE-32075                      VALUE 32075.
018200 78  CTE-UNTRACKED-MIN              VALUE 0.01.
018300 
018400*----------------------------------------------------------------
018500*   COUNTERS
018600*----------------------------------------------------------------
018700 01  WS-RUN-COUNTERS.
018800*   SEGMENTS READ CNT - BINARY COUNTER/INDEX.
018900     03  WS-SEGMENTS-READ-CNT       PIC 9(07) COMP VALUE ZEROES.
019000*   UNTRACKED ADDED CNT - BINARY COUNTER/INDEX.
019100     03  WS-UNTRACKED-ADDED-CNT     PIC 9(05) COMP VALUE ZEROES.
019200*   FOCUS SESSION CNT - BINARY COUNTER/INDEX.
019300     03  WS-FOCUS-SESSION-CNT       PIC 9(07) COMP VALUE ZEROES.
019400     03  FILLER                     PIC X(01) VALUE SPACES.
019500 
019600*----------------------------------------------------------------
019700*   ACTIVE PARAMETER AREA
019800*----------------------------------------------------------------
019900 01  WS-ACTIVE-PARMS.
020000*   WINDOW START DATE.
020100     03  WS-WINDOW-START-DATE       PIC 9(08) VALUE ZEROES.
020200*   WINDOW END DATE.
020300     03  WS-WINDOW-END-DATE         PIC 9(08) VALUE ZEROES.
020400*   WEEKDAY FLAG.
020500     03  WS-WEEKDAY-FLAG            PIC X(01) OCCURS 7 TIMES
020600                                     INDEXED BY IDX-WEEKDAY-FLAG.
020700     03  FILLER                     PIC X(01) VALUE SPACES.
020800 
020900*   DAYS IN RANGE - BINARY COUNTER/INDEX.
021000 01  WS-DAYS-IN-RANGE               PIC S9(05) COMP VALUE ZEROES.
021100 
021200*----------------------------------------------------------------
021300*   NAME-OF-DAY / MONTH-NAME / DAYS-IN-MONTH TABLES - OWN COPY,
021400*   SAME LAYOUT AS THE TRANSFORMER'S (NO COPY BOOKS IN THIS SHOP).
021500*----------------------------------------------------------------
021600 01  WS-DAY-NAME-TABLE.
021700     03  FILLER                     PIC X(09) VALUE "Monday".
021800     03  FILLER                     PIC X(09) VALUE "Tuesday".
021900     03  FILLER                     PIC X(09) VALUE "Wednesday".
022000     03  FILLER                     PIC X(09) VALUE "Thursday".
022100     03  FILLER                     PIC X(09) VALUE "Friday".
022200     03  FILLER                     PIC X(09) VALUE "Saturday".
022300     03  FILLER                     PIC X(09) VALUE "Sunday".
022400 01  WS-DAY-NAME-REDEF REDEFINES WS-DAY-NAME-TABLE.
022500*   DAY NAME ARRAY.
022600     03  WS-DAY-NAME-ARRAY          PIC X(09) OCCURS 7 TIMES
022700                                     INDEXED BY IDX-DAY-NAME.
022800 
022900*   GROUPS THE FIELDS THAT MAKE UP MONTH ABBR TABLE.
023000 01  WS-MONTH-ABBR-TABLE.
023100     03  FILLER                     PIC X(03) VALUE "Jan".
023200     03  FILLER                     PIC X(03) VALUE "Feb".
023300     03  FILLER                     PIC X(03) VALUE "Mar".
023400     03  FILLER                     PIC X(03) VALUE "Apr".
023500     03  FILLER                     PIC X(03) VALUE "May".
023600     03  FILLER                     PIC X(03) VALUE "Jun".
023700     03  FILLER                     PIC X(03) VALUE "Jul".
023800     03  FILLER                     PIC X(03) VALUE "Aug".
023900     03  FILLER                     PIC X(03) VALUE "Sep".
024000     03  FILLER                     PIC X(03) VALUE "Oct".
024100     03  FILLER                     PIC X(03) VALUE "Nov".
024200     03  FILLER                     PIC X(03) VALUE "Dec".
024300 01  WS-MONTH-ABBR-REDEF REDEFINES WS-MONTH-ABBR-TABLE.
024400*   MONTH ABBR ARRAY.
024500     03  WS-MONTH-ABBR-ARRAY        PIC X(03) OCCURS 12 TIMES
024600                                     INDEXED BY IDX-MONTH-ABBR.
024700 
024800*   GROUPS THE FIELDS THAT MAKE UP DAYS IN MONTH TABLE.
024900 01  WS-DAYS-IN-MONTH-TABLE.
025000     03  FILLER                     PIC 9(02) VALUE 31.
025100     03  FILLER                     PIC 9(02) VALUE 28.
025200     03  FILLER                     PIC 9(02) VALUE 31.
025300     03  FILLER                     PIC 9(02) VALUE 30.
025400     03  FILLER                     PIC 9(02) VALUE 31.
025500     03  FILLER                     PIC 9(02) VALUE 30.
025600     03  FILLER                     PIC 9(02) VALUE 31.
025700     03  FILLER                     PIC 9(02) VALUE 31.
025800     03  FILLER                     PIC 9(02) VALUE 30.
025900     03  FILLER                     PIC 9(02) VALUE 31.
026000     03  FILLER                     PIC 9(02) VALUE 30.
026100     03  FILLER                     PIC 9(02) VALUE 31.
026200 01  WS-DAYS-IN-MONTH-REDEF REDEFINES WS-DAYS-IN-MONTH-TABLE.
026300*   DAYS IN MONTH ARRAY.
026400     03  WS-DAYS-IN-MONTH-ARRAY     PIC 9(02) OCCURS 12 TIMES
026500                                     INDEXED BY IDX-MONTH-DAYS.
026600 
026700*----------------------------------------------------------------
026800*   CATEGORY TOTALS TABLE - ONE ROW PER DISTINCT CATEGORY SEEN
026900*   (INCLUDING THE SYNTHETIC "untracked" CATEGORY WHEN THE FILL
027000*   RULE FIRES).
027100*----------------------------------------------------------------
027200 01  WS-CAT-TABLE.
027300*   CAT CNT - BINARY COUNTER/INDEX.
027400     03  WS-CAT-CNT                 PIC 9(02) COMP VALUE ZEROES.
027500     03  WS-CAT-ENTRY OCCURS 1 TO 40 TIMES
027600                      DEPENDING ON WS-CAT-CNT
027700                      INDEXED BY IDX-CAT.
027800*   CAT NAME.
027900         05  WS-CAT-NAME            PIC X(30).
028000*   CAT TOTAL HOURS - PACKED ACCUMULATOR.
028100         05  WS-CAT-TOTAL-HOURS     PIC S9(07)V9(04) COMP-3.
028200*   CAT WEEKDAY HOURS - PACKED ACCUMULATOR.
028300         05  WS-CAT-WEEKDAY-HOURS   PIC S9(07)V9(04) COMP-3.
028400*   CAT WEEKEND HOURS - PACKED ACCUMULATOR.
028500         05  WS-CAT-WEEKEND-HOURS   PIC S9(07)V9(04) COMP-3.
028600*   CAT DOW HOURS - PACKED ACCUMULATOR.
028700         05  WS-CAT-DOW-HOURS       PIC S9(05)V9(04) COMP-3
028800                                     OCCURS 7 TIMES
028900                                     INDEXED BY IDX-CAT-DOW.
029000*   CAT PICKED SW.
029100         05  WS-CAT-PICKED-SW       PIC X(01).
029200*   TRUE WHEN THE PRIOR FIELD IS Y.
029300             88  CAT-ALREADY-PICKED           VALUE "Y".
029400 
029500*----------------------------------------------------------------
029600*   CATEGORY/SUBCATEGORY HOURS TABLE.
029700*----------------------------------------------------------------
029800 01  WS-CATSUB-TABLE.
029900*   CATSUB CNT - BINARY COUNTER/INDEX.
030000     03  WS-CATSUB-CNT              PIC 9(02) COMP VALUE ZEROES.
030100     03  WS-CATSUB-ENTRY OCCURS 1 TO 80 TIMES
030200                         DEPENDING ON WS-CATSUB-CNT
030300                         INDEXED BY IDX-CATSUB.
030400*   CATSUB CATEGORY.
030500         05  WS-CATSUB-CATEGORY     PIC X(30).
030600*   CATSUB SUBCATEGORY.
030700         05  WS-CATSUB-SUBCATEGORY  PIC X(30).
030800*   CATSUB HOURS - PACKED ACCUMULATOR.
030900         05  WS-CATSUB-HOURS        PIC S9(07)V9(04) COMP-3.
031000 
031100*----------------------------------------------------------------
031200*   PER-DAY TRACKED-HOURS TABLE - FEEDS THE UNTRACKED-TIME FILL.
031300*----------------------------------------------------------------
031400 01  WS-PERDAY-TABLE.
031500*   PERDAY CNT - BINARY COUNTER/INDEX.
031600     03  WS-PERDAY-CNT              PIC 9(04) COMP VALUE ZEROES.
031700     03  WS-PERDAY-ENTRY OCCURS 1 TO 1100 TIMES
031800                         DEPENDING ON WS-PERDAY-CNT
031900                         INDEXED BY IDX-PERDAY.
032000*   PERDAY DATE.
032100         05  WS-PERDAY-DATE         PIC 9(08).
032200*   PERDAY TRACKED HOURS - PACKED ACCUMULATOR.
032300         05  WS-PERDAY-TRACKED-HOURS PIC S9(05)V9(04) COMP-3.
032400 
032500*----------------------------------------------------------------
032600*   TOP-3 CATEGORY TABLE (R9/REPORT 3) - FIXED, NOT DYNAMIC.
032700*----------------------------------------------------------------
032800 01  WS-TOP3-TABLE.
032900     03  WS-TOP3-ENTRY OCCURS 3 TIMES INDEXED BY IDX-TOP3.
033000*   TOP3 CATEGORY.
033100         05  WS-TOP3-CATEGORY       PIC X(30) VALUE SPACES.
033200*   TOP3 HOURS - PACKED ACCUMULATOR.
033300         05  WS-TOP3-HOURS          PIC S9(07)V9(04) COMP-3
033400                                     VALUE ZEROES.
033500 
033600*   GROUPS THE FIELDS THAT MAKE UP RANK WORK.
033700 01  WS-RANK-WORK.
033800*   BEST IDX - BINARY COUNTER/INDEX.
033900     03  WS-BEST-IDX                PIC 9(02) COMP VALUE ZEROES.
034000*   BEST HOURS - PACKED ACCUMULATOR.
034100     03  WS-BEST-HOURS              PIC S9(07)V9(04) COMP-3
034200                                     VALUE ZEROES.
034300     03  FILLER                     PIC X(01) VALUE SPACES.
034400 
034500*----------------------------------------------------------------
034600*   CURRENT-SEGMENT WORK AREA
034700*----------------------------------------------------------------
034800 01  WS-SEG-WORK.
034900*   SEG HOURS - PACKED ACCUMULATOR.
035000     03  WS-SEG-HOURS               PIC S9(07)V9(04) COMP-3
035100                                     VALUE ZEROES.
035200*   SEG DOW INDEX - BINARY COUNTER/INDEX.
035300     03  WS-SEG-DOW-INDEX           PIC 9(01) COMP VALUE ZEROES.
035400*   SEG SUBCATEGORY.
035500     03  WS-SEG-SUBCATEGORY         PIC X(30) VALUE SPACES.
035600     03  FILLER                     PIC X(01) VALUE SPACES.
035700 
035800*----------------------------------------------------------------
035900*   UNTRACKED-FILL WORK AREA (230-BEGIN-BUILD-UNTRACKED)
036000*----------------------------------------------------------------
036100 01  WS-UNTRACKED-WORK.
036200*   UNTR CURRENT DATE.
036300     03  WS-UNTR-CURRENT-DATE       PIC 9(08) VALUE ZEROES.
036400*   UNTR DAY COUNTER - BINARY COUNTER/INDEX.
036500     03  WS-UNTR-DAY-COUNTER        PIC S9(05) COMP VALUE ZEROES.
036600*   UNTR TRACKED HOURS - PACKED ACCUMULATOR.
036700     03  WS-UNTR-TRACKED-HOURS      PIC S9(05)V9(04) COMP-3
036800                                     VALUE ZEROES.
036900*   UNTR REMAINDER HOURS - PACKED ACCUMULATOR.
037000     03  WS-UNTR-REMAINDER-HOURS    PIC S9(05)V9(04) COMP-3
037100                                     VALUE ZEROES.
037200*   UNTR DAY OF WEEK.
037300     03  WS-UNTR-DAY-OF-WEEK        PIC X(09) VALUE SPACES.
037400*   UNTR DAY TYPE.
037500     03  WS-UNTR-DAY-TYPE           PIC X(07) VALUE SPACES.
037600*   UNTR FOUND SW.
037700     03  WS-UNTR-FOUND-SW           PIC X(01) VALUE "N".
037800*   TRUE WHEN THE PRIOR FIELD IS Y.
037900         88  UNTR-DAY-WAS-FOUND               VALUE "Y".
038000     03  FILLER                     PIC X(01) VALUE SPACES.
038100 
038200*----------------------------------------------------------------
038300*   JULIAN-DAY-SERIAL WORK AREA - OWN COPY (SAME FORM AND
038400*   CONSTANTS AS THE TRANSFORMER'S ROUTINE).
038500*----------------------------------------------------------------
038600 01  WS-JDN-IN-DATE                 PIC 9(08) VALUE ZEROES.
038700 01  WS-JDN-IN-DATE-PARTS REDEFINES WS-JDN-IN-DATE.
038800*   JDN IN YEAR.
038900     03  WS-JDN-IN-YEAR             PIC 9(04).
039000*   JDN IN MONTH.
039100     03  WS-JDN-IN-MONTH            PIC 9(02).
039200*   JDN IN DAY.
039300     03  WS-JDN-IN-DAY              PIC 9(02).
039400 
039500*   GROUPS THE FIELDS THAT MAKE UP JDN WORK AREA.
039600 01  WS-JDN-WORK-AREA.
039700*   JDN A TERM - BINARY COUNTER/INDEX.
039800     03  WS-JDN-A-TERM              PIC S9(09) COMP VALUE ZEROES.
039900*   JDN T1 TERM - BINARY COUNTER/INDEX.
040000     03  WS-JDN-T1-TERM             PIC S9(09) COMP VALUE ZEROES.
040100*   JDN T2 TERM - BINARY COUNTER/INDEX.
040200     03  WS-JDN-T2-TERM             PIC S9(09) COMP VALUE ZEROES.
040300*   JDN T3 TERM - BINARY COUNTER/INDEX.
040400     03  WS-JDN-T3-TERM             PIC S9(09) COMP VALUE ZEROES.
040500*   JDN RESULT - BINARY COUNTER/INDEX.
040600     03  WS-JDN-RESULT              PIC S9(09) COMP VALUE ZEROES.
040700*   JDN DOW QUOT - BINARY COUNTER/INDEX.
040800     03  WS-JDN-DOW-QUOT            PIC S9(09) COMP VALUE ZEROES.
040900*   JDN DOW REM - BINARY COUNTER/INDEX.
041000     03  WS-JDN-DOW-REM             PIC S9(09) COMP VALUE ZEROES.
041100     03  FILLER                     PIC X(01) VALUE SPACES.
041200 
041300*   RANGE START SERIAL - BINARY COUNTER/INDEX.
041400 01  WS-RANGE-START-SERIAL          PIC S9(09) COMP VALUE ZEROES.
041500*   RANGE END SERIAL - BINARY COUNTER/INDEX.
041600 01  WS-RANGE-END-SERIAL            PIC S9(09) COMP VALUE ZEROES.
041700 
041800*----------------------------------------------------------------
041900*   PRINT-TIME SCRATCH FIELDS - GRAND TOTAL, RUNNING SUBTOTALS
042000*   AND THE WEEKDAY/WEEKEND PASS SWITCH USED BY SECTIONS 2/4/5.
042100*----------------------------------------------------------------
042200 01  WS-PRINT-SCRATCH.
042300*   GRAND TOTAL HOURS WORK - PACKED ACCUMULATOR.
042400     03  WS-GRAND-TOTAL-HOURS-WORK  PIC S9(07)V9(04) COMP-3
042500                                     VALUE ZEROES.
042600*   CATSUB SUBTOTAL WORK - PACKED ACCUMULATOR.
042700     03  WS-CATSUB-SUBTOTAL-WORK    PIC S9(07)V9(04) COMP-3
042800                                     VALUE ZEROES.
042900*   DAYTYPE SUBTOTAL WORK - PACKED ACCUMULATOR.
043000     03  WS-DAYTYPE-SUBTOTAL-WORK   PIC S9(07)V9(04) COMP-3
043100                                     VALUE ZEROES.
043200*   DAYTYPE PASS NAME.
043300     03  WS-DAYTYPE-PASS-NAME       PIC X(07) VALUE SPACES.
043400*   DTD HOURS WORK - PACKED ACCUMULATOR.
043500     03  WS-DTD-HOURS-WORK          PIC S9(07)V9(04) COMP-3
043600                                     VALUE ZEROES.
043700*   HDR 2 PTR - BINARY COUNTER/INDEX.
043800     03  WS-HDR-2-PTR               PIC 9(03) COMP VALUE ZEROES.
043900     03  FILLER                     PIC X(01) VALUE SPACES.
044000 
044100*   ONE CALENDAR-DAY INCREMENT WORK AREA (810-BEGIN-ADD-ONE-DAY).
044200 01  WS-INCR-DATE                   PIC 9(08) VALUE ZEROES.
044300 01  WS-INCR-DATE-PARTS REDEFINES WS-INCR-DATE.
044400*   INCR YEAR.
044500     03  WS-INCR-YEAR               PIC 9(04).
044600*   INCR MONTH.
044700     03  WS-INCR-MONTH              PIC 9(02).
044800*   INCR DAY.
044900     03  WS-INCR-DAY                PIC 9(02).
045000 
045100*   GROUPS THE FIELDS THAT MAKE UP INCR WORK AREA.
045200 01  WS-INCR-WORK-AREA.
045300*   INCR MAX DAY.
045400     03  WS-INCR-MAX-DAY            PIC 9(02) VALUE ZEROES.
045500*   INCR LEAP SW.
045600     03  WS-INCR-LEAP-SW            PIC X(01) VALUE "N".
045700*   TRUE WHEN THE PRIOR FIELD IS Y.
045800         88  INCR-YEAR-IS-LEAP                VALUE "Y".
045900*   INCR QUOT - BINARY COUNTER/INDEX.
046000     03  WS-INCR-QUOT               PIC 9(04) COMP VALUE ZEROES.
046100*   INCR RESID 04 - BINARY COUNTER/INDEX.
046200     03  WS-INCR-RESID-04           PIC 9(04) COMP VALUE ZEROES.
046300*   INCR RESID 100 - BINARY COUNTER/INDEX.
046400     03  WS-INCR-RESID-100          PIC 9(04) COMP VALUE ZEROES.
046500*   INCR RESID 400 - BINARY COUNTER/INDEX.
046600     03  WS-INCR-RESID-400          PIC 9(04) COMP VALUE ZEROES.
046700     03  FILLER                     PIC X(01) VALUE SPACES.
046800 
046900*----------------------------------------------------------------
047000*   REPORT PRINT-LINE STAGING AREAS (HEADING/DETAIL/TOTAL, BUILT
047100*   FROM FILLER LITERALS, MOVED TO RP-PRINT-LINE BEFORE WRITE).
047200*----------------------------------------------------------------
047300 01  WS-HDR-LINE-1.
047400     03  FILLER                     PIC X(33) VALUE
047500         "CALENDAR TIME-ACCOUNTING SUMMARY".
047600     03  FILLER                     PIC X(99) VALUE SPACES.
047700 
047800*   GROUPS THE FIELDS THAT MAKE UP HDR LINE 2.
047900 01  WS-HDR-LINE-2.
048000     03  FILLER                     PIC X(21) VALUE
048100         "Visualizing your time".
048200     03  FILLER                     PIC X(01) VALUE SPACE.
048300*   HDR 2 BODY.
048400     03  WS-HDR-2-BODY              PIC X(60) VALUE SPACES.
048500     03  FILLER                     PIC X(50) VALUE SPACES.
048600 
048700*   GROUPS THE FIELDS THAT MAKE UP DATE FMT WORK.
048800 01  WS-DATE-FMT-WORK.
048900*   DATE FMT DAY ED.
049000     03  WS-DATE-FMT-DAY-ED         PIC 99 VALUE ZEROES.
049100*   DATE FMT YEAR ED.
049200     03  WS-DATE-FMT-YEAR-ED        PIC 9999 VALUE ZEROES.
049300*   DATE FMT OUT.
049400     03  WS-DATE-FMT-OUT            PIC X(11) VALUE SPACES.
049500 
049600*   GROUPS THE FIELDS THAT MAKE UP OVERVIEW LINE 1.
049700 01  WS-OVERVIEW-LINE-1.
049800*   OV LABEL.
049900     03  WS-OV-LABEL                PIC X(25) VALUE SPACES.
050000     03  FILLER                     PIC X(02) VALUE SPACES.
050100*   OV HOURS ED.
050200     03  WS-OV-HOURS-ED             PIC ZZZ,ZZ9.9 VALUE ZEROES.
050300     03  FILLER                     PIC X(06) VALUE " HOURS".
050400     03  FILLER                     PIC X(90) VALUE SPACES.
050500 
050600*   GROUPS THE FIELDS THAT MAKE UP OVERVIEW LINE 2.
050700 01  WS-OVERVIEW-LINE-2.
050800     03  FILLER                     PIC X(20) VALUE
050900         "TOTAL FOCUS SESSIONS".
051000     03  FILLER                     PIC X(02) VALUE SPACES.
051100*   OV FOCUS ED.
051200     03  WS-OV-FOCUS-ED             PIC ZZZ,ZZ9 VALUE ZEROES.
051300     03  FILLER                     PIC X(103) VALUE SPACES.
051400 
051500*   GROUPS THE FIELDS THAT MAKE UP TOP3 LINE.
051600 01  WS-TOP3-LINE.
051700*   TOP3 RANK ED.
051800     03  WS-TOP3-RANK-ED            PIC 9 VALUE ZERO.
051900     03  FILLER                     PIC X(02) VALUE SPACE.
052000*   TOP3 NAME OUT.
052100     03  WS-TOP3-NAME-OUT           PIC X(30) VALUE SPACES.
052200     03  FILLER                     PIC X(02) VALUE SPACES.
052300*   TOP3 HOURS ED.
052400     03  WS-TOP3-HOURS-ED           PIC ZZZ,ZZ9.9 VALUE ZEROES.
052500     03  FILLER                     PIC X(06) VALUE " HOURS".
052600     03  FILLER                     PIC X(82) VALUE SPACES.
052700 
052800*   GROUPS THE FIELDS THAT MAKE UP CATSUB DET LINE.
052900 01  WS-CATSUB-DET-LINE.
053000     03  FILLER                     PIC X(03) VALUE SPACES.
053100*   CSD CATEGORY OUT.
053200     03  WS-CSD-CATEGORY-OUT        PIC X(30) VALUE SPACES.
053300*   CSD SUBCAT OUT.
053400     03  WS-CSD-SUBCAT-OUT          PIC X(30) VALUE SPACES.
053500*   CSD HOURS ED.
053600     03  WS-CSD-HOURS-ED            PIC ZZZ,ZZ9.99 VALUE ZEROES.
053700     03  FILLER                     PIC X(59) VALUE SPACES.
053800 
053900*   GROUPS THE FIELDS THAT MAKE UP CATSUB TOT LINE.
054000 01  WS-CATSUB-TOT-LINE.
054100     03  FILLER                     PIC X(03) VALUE SPACES.
054200*   CST CATEGORY OUT.
054300     03  WS-CST-CATEGORY-OUT        PIC X(30) VALUE SPACES.
054400     03  FILLER                     PIC X(11) VALUE "SUBTOTAL:".
054500*   CST HOURS ED.
054600     03  WS-CST-HOURS-ED            PIC ZZZ,ZZ9.99 VALUE ZEROES.
054700     03  FILLER                     PIC X(78) VALUE SPACES.
054800 
054900*   GROUPS THE FIELDS THAT MAKE UP DAYTYPE DET LINE.
055000 01  WS-DAYTYPE-DET-LINE.
055100*   DTD DAYTYPE OUT.
055200     03  WS-DTD-DAYTYPE-OUT         PIC X(07) VALUE SPACES.
055300     03  FILLER                     PIC X(02) VALUE SPACES.
055400*   DTD CATEGORY OUT.
055500     03  WS-DTD-CATEGORY-OUT        PIC X(30) VALUE SPACES.
055600*   DTD HOURS ED.
055700     03  WS-DTD-HOURS-ED            PIC ZZZ,ZZ9.99 VALUE ZEROES.
055800     03  FILLER                     PIC X(83) VALUE SPACES.
055900 
056000*   GROUPS THE FIELDS THAT MAKE UP DAYTYPE TOT LINE.
056100 01  WS-DAYTYPE-TOT-LINE.
056200*   DTT DAYTYPE OUT.
056300     03  WS-DTT-DAYTYPE-OUT         PIC X(07) VALUE SPACES.
056400     03  FILLER                     PIC X(02) VALUE SPACES.
056500     03  FILLER                     PIC X(11) VALUE "SUBTOTAL:".
056600*   DTT HOURS ED.
056700     03  WS-DTT-HOURS-ED            PIC ZZZ,ZZ9.99 VALUE ZEROES.
056800     03  FILLER                     PIC X(102) VALUE SPACES.
056900 
057000*   GROUPS THE FIELDS THAT MAKE UP AVGDAY LINE.
057100 01  WS-AVGDAY-LINE.
057200     03  FILLER                     PIC X(03) VALUE SPACES.
057300*   AVG CATEGORY OUT.
057400     03  WS-AVG-CATEGORY-OUT        PIC X(30) VALUE SPACES.
057500*   AVG HOURS ED.
057600     03  WS-AVG-HOURS-ED            PIC ZZ,ZZ9.99 VALUE ZEROES.
057700     03  FILLER                     PIC X(90) VALUE SPACES.
057800 
057900*   GROUPS THE FIELDS THAT MAKE UP MATRIX HDR LINE.
058000 01  WS-MATRIX-HDR-LINE.
058100     03  FILLER                     PIC X(31) VALUE SPACES.
058200     03  FILLER                     PIC X(09) VALUE "Monday".
058300     03  FILLER                     PIC X(09) VALUE "Tuesday".
058400     03  FILLER                     PIC X(09) VALUE "Wednesday".
058500     03  FILLER                     PIC X(09) VALUE "Thursday".
058600     03  FILLER                     PIC X(09) VALUE "Friday".
058700     03  FILLER                     PIC X(09) VALUE "Saturday".
058800     03  FILLER                     PIC X(09) VALUE "Sunday".
058900     03  FILLER                     PIC X(38) VALUE SPACES.
059000 
059100*   GROUPS THE FIELDS THAT MAKE UP MATRIX DET LINE.
059200 01  WS-MATRIX-DET-LINE.
059300*   MTX CATEGORY OUT.
059400     03  WS-MTX-CATEGORY-OUT        PIC X(30) VALUE SPACES.
059500     03  FILLER                     PIC X(01) VALUE SPACES.
059600*   MTX CELL ED.
059700     03  WS-MTX-CELL-ED             PIC ZZ9.9 OCCURS 7 TIMES.
059800     03  FILLER                     PIC X(53) VALUE SPACES.
059900 
060000*----------------------------------------------------------------
060100*   PROGRAM BANNER
060200*----------------------------------------------------------------
060300 01  WS-BANNER-LINE-1  PIC X(60) VALUE
060400     "CALENDAR TIME-ACCOUNTING - SUMMARY REPORTER  (CalTmRpt)".
060500 
060600 PROCEDURE DIVISION.
060700*   STEP - DECLARATIVES.
060800 DECLARATIVES.
060900 PARAM-FILE-HANDLER SECTION.
061000     USE AFTER ERROR PROCEDURE ON PARAM-FILE.
061100*   STEP - PARAM STATUS CHECK.
061200 PARAM-STATUS-CHECK.
061300*   TELLS THE JOB LOG: PARAM-FILE I/O ERROR. STATUS: [.
061400     DISPLAY "PARAM-FILE I/O ERROR. STATUS: [" FS-PARAM-FILE "]."
061500 
061600 SEGMENT-FILE-HANDLER SECTION.
061700     USE AFTER ERROR PROCEDURE ON SEGMENT-FILE.
061800*   STEP - SEGMENT STATUS CHECK.
061900 SEGMENT-STATUS-CHECK.
062000*   TELLS THE JOB LOG: SEGMENT-FILE I/O ERROR. STATUS: [.
062100     DISPLAY "SEGMENT-FILE I/O ERROR. STATUS: ["
062200              FS-SEGMENT-FILE "]."
062300 
062400 REPORT-FILE-HANDLER SECTION.
062500     USE AFTER ERROR PROCEDURE ON REPORT-FILE.
062600*   STEP - REPORT STATUS CHECK.
062700 REPORT-STATUS-CHECK.
062800*   TELLS THE JOB LOG: REPORT-FILE I/O ERROR. STATUS: [.
062900     DISPLAY "REPORT-FILE I/O ERROR. STATUS: [" FS-REPORT-FILE
063000             "]."
063100 END DECLARATIVES.
063200 
063300*   STEP - MAIN PARAGRAPH.
063400 MAIN-PARAGRAPH.
063500*   RUNS THE INITIALIZE PROGRAM STEP.
063600     PERFORM 100-BEGIN-INITIALIZE-PROGRAM
063700        THRU 100-END-INITIALIZE-PROGRAM
063800 
063900*   RUNS THE PROCESS SEGMENTS STEP.
064000     PERFORM 200-BEGIN-PROCESS-SEGMENTS
064100        THRU 200-END-PROCESS-SEGMENTS
064200       UNTIL EOF-SEGMENT-FILE
064300 
064400*   CHECKS WHETHER SHOW UNTRACKED YES.
064500     IF SHOW-UNTRACKED-YES
064600*   RUNS THE BUILD UNTRACKED STEP.
064700        PERFORM 230-BEGIN-BUILD-UNTRACKED
064800           THRU 230-END-BUILD-UNTRACKED
064900     END-IF
065000 
065100*   RUNS THE COMPUTE DERIVED TOTALS STEP.
065200     PERFORM 300-BEGIN-COMPUTE-DERIVED-TOTALS
065300        THRU 300-END-COMPUTE-DERIVED-TOTALS
065400 
065500*   RUNS THE RANK TOP3 CATEGORIES STEP.
065600     PERFORM 310-BEGIN-RANK-TOP3-CATEGORIES
065700        THRU 310-END-RANK-TOP3-CATEGORIES
065800 
065900*   RUNS THE PRINT REPORT STEP.
066000     PERFORM 400-BEGIN-PRINT-REPORT
066100        THRU 400-END-PRINT-REPORT
066200 
066300*   RUNS THE FINISH PROGRAM STEP.
066400     PERFORM 500-BEGIN-FINISH-PROGRAM
066500        THRU 500-END-FINISH-PROGRAM
066600 
066700*   STOPS THE RUN.
066800     STOP RUN.
066900 
067000*=================================================================
067100*   100 - PROGRAM INITIALIZATION
067200*=================================================================
067300 100-BEGIN-INITIALIZE-PROGRAM.
067400*   DISPLAYS A MESSAGE TO THE JOB LOG.
067500     DISPLAY WS-BANNER-LINE-1
067600 
067700*   OPENS THE FILE(S) NEEDED FOR THIS STEP.
067800     OPEN INPUT  SEGMENT-FILE
067900*   OPENS THE FILE(S) NEEDED FOR THIS STEP.
068000     OPEN OUTPUT REPORT-FILE
068100 
068200*   RUNS THE LOAD PARAMETERS STEP.
068300     PERFORM 110-BEGIN-LOAD-PARAMETERS
068400        THRU 110-END-LOAD-PARAMETERS
068500 
068600*   RUNS THE COMPUTE DAYS IN RANGE STEP.
068700     PERFORM 120-BEGIN-COMPUTE-DAYS-IN-RANGE
068800        THRU 120-END-COMPUTE-DAYS-IN-RANGE
068900 
069000*   RUNS THE READ SEGMENT STEP.
069100     PERFORM 210-BEGIN-READ-SEGMENT
069200        THRU 210-END-READ-SEGMENT.
069300 100-END-INITIALIZE-PROGRAM.
069400     EXIT.
069500 
069600*-----------------------------------------------------------------
069700*   110 - LOAD PARAMETERS (PARAM-FILE OR HARD DEFAULTS)
069800*-----------------------------------------------------------------
069900 110-BEGIN-LOAD-PARAMETERS.
070000*   MOVES 20000101 TO WINDOW START DATE.
070100     MOVE 20000101   TO WS-WINDOW-START-DATE
070200*   MOVES 20991231 TO WINDOW END DATE.
070300     MOVE 20991231   TO WS-WINDOW-END-DATE
070400*   MOVES Y TO SHOW UNTRACKED SW.
070500     MOVE "Y"        TO WS-SHOW-UNTRACKED-SW
070600 
070700*   RUNS THE SET WEEKDAY DEFAULT STEP.
070800     PERFORM 111-BEGIN-SET-WEEKDAY-DEFAULT
070900        THRU 111-END-SET-WEEKDAY-DEFAULT
071000       VARYING IDX-WEEKDAY-FLAG FROM 1 BY 1
071100         UNTIL IDX-WEEKDAY-FLAG > 7
071200 
071300*   OPENS THE FILE(S) NEEDED FOR THIS STEP.
071400     OPEN INPUT PARAM-FILE
071500*   CHECKS WHETHER PARAM FILE 00.
071600     IF FS-PARAM-FILE = "00"
071700*   READS THE NEXT PARAM FILE AT END RECORD.
071800        READ PARAM-FILE
071900             AT END
072000*   SETS EOF PARAM FILE.
072100                SET EOF-PARAM-FILE TO TRUE
072200             NOT AT END
072300*   RUNS THE APPLY PARAM RECORD STEP.
072400                PERFORM 112-BEGIN-APPLY-PARAM-RECORD
072500                   THRU 112-END-APPLY-PARAM-RECORD
072600        END-READ
072700*   CLOSES THE FILE(S) FOR THIS RUN.
072800        CLOSE PARAM-FILE
072900     END-IF.
073000 110-END-LOAD-PARAMETERS.
073100     EXIT.
073200 
073300 111-BEGIN-SET-WEEKDAY-DEFAULT.
073400*   CHECKS WHETHER WEEKDAY FLAG.
073500     IF IDX-WEEKDAY-FLAG <= 5
073600*   MOVES Y TO WEEKDAY FLAG.
073700        MOVE "Y" TO WS-WEEKDAY-FLAG (IDX-WEEKDAY-FLAG)
073800*   OTHERWISE:
073900     ELSE
074000*   MOVES N TO WEEKDAY FLAG.
074100        MOVE "N" TO WS-WEEKDAY-FLAG (IDX-WEEKDAY-FLAG)
074200     END-IF.
074300 111-END-SET-WEEKDAY-DEFAULT.
074400     EXIT.
074500 
074600 112-BEGIN-APPLY-PARAM-RECORD.
074700*   MOVES START DATE TO WINDOW START DATE.
074800     MOVE PM-START-DATE       TO WS-WINDOW-START-DATE
074900*   MOVES END DATE TO WINDOW END DATE.
075000     MOVE PM-END-DATE         TO WS-WINDOW-END-DATE
075100*   MOVES SHOW UNTRACKED TO SHOW UNTRACKED SW.
075200     MOVE PM-SHOW-UNTRACKED   TO WS-SHOW-UNTRACKED-SW
075300 
075400*   RUNS THE COPY WEEKDAY FLAG STEP.
075500     PERFORM 113-BEGIN-COPY-WEEKDAY-FLAG
075600        THRU 113-END-COPY-WEEKDAY-FLAG
075700       VARYING IDX-WEEKDAY-FLAG FROM 1 BY 1
075800         UNTIL IDX-WEEKDAY-FLAG > 7.
075900 112-END-APPLY-PARAM-RECORD.
076000     EXIT.
076100 
076200 113-BEGIN-COPY-WEEKDAY-FLAG.
076300*   MOVES WEEKDAY FLAG TO WEEKDAY FLAG.
076400     MOVE PM-WEEKDAY-FLAG (IDX-WEEKDAY-FLAG)
076500       TO WS-WEEKDAY-FLAG (IDX-WEEKDAY-FLAG).
076600 113-END-COPY-WEEKDAY-FLAG.
076700     EXIT.
076800 
076900*-----------------------------------------------------------------
077000*   120 - DAYS IN RANGE  (R11) - END-SERIAL MINUS START-SERIAL
077100*          PLUS ONE.
077200*-----------------------------------------------------------------
077300 120-BEGIN-COMPUTE-DAYS-IN-RANGE.
077400*   MOVES WINDOW START DATE TO JDN IN DATE.
077500     MOVE WS-WINDOW-START-DATE TO WS-JDN-IN-DATE
077600*   RUNS THE COMPUTE DAY SERIAL STEP.
077700     PERFORM 800-BEGIN-COMPUTE-DAY-SERIAL
077800        THRU 800-END-COMPUTE-DAY-SERIAL
077900*   MOVES JDN RESULT TO RANGE START SERIAL.
078000     MOVE WS-JDN-RESULT TO WS-RANGE-START-SERIAL
078100 
078200*   MOVES WINDOW END DATE TO JDN IN DATE.
078300     MOVE WS-WINDOW-END-DATE TO WS-JDN-IN-DATE
078400*   RUNS THE COMPUTE DAY SERIAL STEP.
078500     PERFORM 800-BEGIN-COMPUTE-DAY-SERIAL
078600        THRU 800-END-COMPUTE-DAY-SERIAL
078700*   MOVES JDN RESULT TO RANGE END SERIAL.
078800     MOVE WS-JDN-RESULT TO WS-RANGE-END-SERIAL
078900 
079000*   COMPUTES DAYS IN RANGE FROM RANGE END SERIAL RANGE START
079100*   SERIAL.
079200     COMPUTE WS-DAYS-IN-RANGE =
079300             WS-RANGE-END-SERIAL - WS-RANGE-START-SERIAL + 1.
079400 120-END-COMPUTE-DAYS-IN-RANGE.
079500     EXIT.
079600 
079700*=================================================================
079800*   200 - PROCESS ONE SEGMENT PER ITERATION
079900*=================================================================
080000 200-BEGIN-PROCESS-SEGMENTS.
080100*   ADDS 01 INTO SEGMENTS READ CNT.
080200     ADD CTE-01 TO WS-SEGMENTS-READ-CNT
080300 
080400*   RUNS THE ACCUMULATE SEGMENT STEP.
080500     PERFORM 220-BEGIN-ACCUMULATE-SEGMENT
080600        THRU 220-END-ACCUMULATE-SEGMENT
080700 
080800*   RUNS THE READ SEGMENT STEP.
080900     PERFORM 210-BEGIN-READ-SEGMENT
081000        THRU 210-END-READ-SEGMENT.
081100 200-END-PROCESS-SEGMENTS.
081200     EXIT.
081300 
081400 210-BEGIN-READ-SEGMENT.
081500*   READS THE NEXT SEGMENT FILE AT END RECORD.
081600     READ SEGMENT-FILE
081700          AT END
081800*   SETS EOF SEGMENT FILE.
081900             SET EOF-SEGMENT-FILE TO TRUE
082000     END-READ.
082100 210-END-READ-SEGMENT.
082200     EXIT.
082300 
082400*-----------------------------------------------------------------
082500*   220 - ACCUMULATE ONE SEGMENT INTO THE WORKING TABLES
082600*          (BATCH FLOW STEP 1 AND STEP 3 OF UNIT 2).
082700*-----------------------------------------------------------------
082800 220-BEGIN-ACCUMULATE-SEGMENT.
082900*   COMPUTES SEG HOURS FROM DURATION MIN 60.
083000     COMPUTE WS-SEG-HOURS ROUNDED = SG-DURATION-MIN / CTE-60
083100 
083200*   MOVES SUBCATEGORY TO SEG SUBCATEGORY.
083300     MOVE SG-SUBCATEGORY TO WS-SEG-SUBCATEGORY
083400*   CHECKS WHETHER SEG SUBCATEGORY.
083500     IF WS-SEG-SUBCATEGORY = SPACES
083600*   MOVES NO SUBCATEGORY TO SEG SUBCATEGORY.
083700        MOVE "no subcategory" TO WS-SEG-SUBCATEGORY
083800     END-IF
083900 
084000*   CHECKS WHETHER IS FOCUS Y.
084100     IF SG-IS-FOCUS = "Y"
084200*   ADDS 01 INTO FOCUS SESSION CNT.
084300        ADD CTE-01 TO WS-FOCUS-SESSION-CNT
084400     END-IF
084500 
084600*   RUNS THE FIND OR ADD CATEGORY STEP.
084700     PERFORM 221-BEGIN-FIND-OR-ADD-CATEGORY
084800        THRU 221-END-FIND-OR-ADD-CATEGORY
084900 
085000*   ADDS SEG HOURS INTO CAT TOTAL HOURS.
085100     ADD WS-SEG-HOURS TO WS-CAT-TOTAL-HOURS (IDX-CAT)
085200 
085300*   CHECKS WHETHER DAY TYPE WEEKDAY.
085400     IF SG-DAY-TYPE = "Weekday"
085500*   ADDS SEG HOURS INTO CAT WEEKDAY HOURS.
085600        ADD WS-SEG-HOURS TO WS-CAT-WEEKDAY-HOURS (IDX-CAT)
085700*   OTHERWISE:
085800     ELSE
085900*   ADDS SEG HOURS INTO CAT WEEKEND HOURS.
086000        ADD WS-SEG-HOURS TO WS-CAT-WEEKEND-HOURS (IDX-CAT)
086100     END-IF
086200 
086300*   RUNS THE FIND DAY INDEX STEP.
086400     PERFORM 224-BEGIN-FIND-DAY-INDEX
086500        THRU 224-END-FIND-DAY-INDEX
086600*   ADDS SEG HOURS INTO CAT DOW HOURS CAT SEG DOW INDEX.
086700     ADD WS-SEG-HOURS
086800       TO WS-CAT-DOW-HOURS (IDX-CAT WS-SEG-DOW-INDEX)
086900 
087000*   RUNS THE FIND OR ADD CATSUB STEP.
087100     PERFORM 222-BEGIN-FIND-OR-ADD-CATSUB
087200        THRU 222-END-FIND-OR-ADD-CATSUB
087300*   ADDS SEG HOURS INTO CATSUB HOURS.
087400     ADD WS-SEG-HOURS TO WS-CATSUB-HOURS (IDX-CATSUB)
087500 
087600*   RUNS THE FIND OR ADD PERDAY STEP.
087700     PERFORM 223-BEGIN-FIND-OR-ADD-PERDAY
087800        THRU 223-END-FIND-OR-ADD-PERDAY
087900*   ADDS SEG HOURS INTO PERDAY TRACKED HOURS.
088000     ADD WS-SEG-HOURS TO WS-PERDAY-TRACKED-HOURS (IDX-PERDAY)
088100 
088200*   CHECKS WHETHER SW TRACE ON.
088300     IF SW-TRACE-ON
088400*   TELLS THE JOB LOG: TRACE - SEG .
088500        DISPLAY "TRACE - SEG " SG-DATE " " SG-CATEGORY
088600                " " SG-SUBCATEGORY " HOURS " WS-SEG-HOURS
088700     END-IF.
088800 220-END-ACCUMULATE-SEGMENT.
088900     EXIT.
089000 
089100*-----------------------------------------------------------------
089200*   221 - FIND OR ADD A CATEGORY-TABLE ROW FOR SG-CATEGORY.
089300*-----------------------------------------------------------------
089400 221-BEGIN-FIND-OR-ADD-CATEGORY.
089500*   SETS CAT.
089600     SET IDX-CAT TO 1
089700*   SCANS CAT ENTRY AT END FOR A MATCHING ENTRY.
089800     SEARCH WS-CAT-ENTRY
089900         AT END
090000*   ADDS 01 INTO CAT CNT.
090100            ADD CTE-01 TO WS-CAT-CNT
090200*   SETS CAT.
090300            SET IDX-CAT TO WS-CAT-CNT
090400*   CLEARS CAT ENTRY BACK TO ITS STARTING STATE.
090500            INITIALIZE WS-CAT-ENTRY (IDX-CAT)
090600*   MOVES CATEGORY TO CAT NAME.
090700            MOVE SG-CATEGORY TO WS-CAT-NAME (IDX-CAT)
090800*   MOVES N TO CAT PICKED SW.
090900            MOVE "N" TO WS-CAT-PICKED-SW (IDX-CAT)
091000*   CASE FOR CAT NAME CATEGORY CONTINUE.
091100         WHEN WS-CAT-NAME (IDX-CAT) = SG-CATEGORY
091200            CONTINUE
091300     END-SEARCH.
091400 221-END-FIND-OR-ADD-CATEGORY.
091500     EXIT.
091600 
091700*-----------------------------------------------------------------
091800*   222 - FIND OR ADD A CATEGORY/SUBCATEGORY-TABLE ROW.
091900*-----------------------------------------------------------------
092000 222-BEGIN-FIND-OR-ADD-CATSUB.
092100*   SETS CATSUB.
092200     SET IDX-CATSUB TO 1
092300*   SCANS CATSUB ENTRY AT END FOR A MATCHING ENTRY.
092400     SEARCH WS-CATSUB-ENTRY
092500         AT END
092600*   ADDS 01 INTO CATSUB CNT.
092700            ADD CTE-01 TO WS-CATSUB-CNT
092800*   SETS CATSUB.
092900            SET IDX-CATSUB TO WS-CATSUB-CNT
093000*   MOVES CATEGORY TO CATSUB CATEGORY.
093100            MOVE SG-CATEGORY TO WS-CATSUB-CATEGORY (IDX-CATSUB)
093200*   MOVES SEG SUBCATEGORY TO CATSUB SUBCATEGORY.
093300            MOVE WS-SEG-SUBCATEGORY
093400              TO WS-CATSUB-SUBCATEGORY (IDX-CATSUB)
093500*   MOVES ZEROES TO CATSUB HOURS.
093600            MOVE ZEROES TO WS-CATSUB-HOURS (IDX-CATSUB)
093700*   CASE FOR CATSUB CATEGORY CATEGORY CATSUB SUBCATEGORY SEG
093800*   SUBCATEGORY CONTINUE.
093900         WHEN WS-CATSUB-CATEGORY (IDX-CATSUB) = SG-CATEGORY
094000          AND WS-CATSUB-SUBCATEGORY (IDX-CATSUB) =
094100              WS-SEG-SUBCATEGORY
094200            CONTINUE
094300     END-SEARCH.
094400 222-END-FIND-OR-ADD-CATSUB.
094500     EXIT.
094600 
094700*-----------------------------------------------------------------
094800*   223 - FIND OR ADD A PER-DAY TRACKED-HOURS ROW.
094900*-----------------------------------------------------------------
095000 223-BEGIN-FIND-OR-ADD-PERDAY.
095100*   SETS PERDAY.
095200     SET IDX-PERDAY TO 1
095300*   SCANS PERDAY ENTRY AT END FOR A MATCHING ENTRY.
095400     SEARCH WS-PERDAY-ENTRY
095500         AT END
095600*   ADDS 01 INTO PERDAY CNT.
095700            ADD CTE-01 TO WS-PERDAY-CNT
095800*   SETS PERDAY.
095900            SET IDX-PERDAY TO WS-PERDAY-CNT
096000*   MOVES DATE TO PERDAY DATE.
096100            MOVE SG-DATE TO WS-PERDAY-DATE (IDX-PERDAY)
096200*   MOVES ZEROES TO PERDAY TRACKED HOURS.
096300            MOVE ZEROES TO WS-PERDAY-TRACKED-HOURS (IDX-PERDAY)
096400*   CASE FOR PERDAY DATE DATE CONTINUE.
096500         WHEN WS-PERDAY-DATE (IDX-PERDAY) = SG-DATE
096600            CONTINUE
096700     END-SEARCH.
096800 223-END-FIND-OR-ADD-PERDAY.
096900     EXIT.
097000 
097100*-----------------------------------------------------------------
097200*   224 - MAP A DAY-NAME TO ITS 1-7 (MONDAY-SUNDAY) INDEX.
097300*-----------------------------------------------------------------
097400 224-BEGIN-FIND-DAY-INDEX.
097500*   SETS DAY NAME.
097600     SET IDX-DAY-NAME TO 1
097700*   SCANS DAY NAME ARRAY AT END FOR A MATCHING ENTRY.
097800     SEARCH WS-DAY-NAME-ARRAY
097900         AT END
098000*   MOVES 1 TO SEG DOW INDEX.
098100            MOVE 1 TO WS-SEG-DOW-INDEX
098200*   CASE FOR DAY NAME ARRAY DAY OF WEEK.
098300         WHEN WS-DAY-NAME-ARRAY (IDX-DAY-NAME) = SG-DAY-OF-WEEK
098400*   SETS SEG DOW INDEX.
098500            SET WS-SEG-DOW-INDEX TO IDX-DAY-NAME
098600     END-SEARCH.
098700 224-END-FIND-DAY-INDEX.
098800     EXIT.
098900 
099000*=================================================================
099100*   230 - UNTRACKED-TIME FILL  (R9)
099200*=================================================================
099300 230-BEGIN-BUILD-UNTRACKED.
099400*   MOVES WINDOW START DATE TO UNTR CURRENT DATE.
099500     MOVE WS-WINDOW-START-DATE TO WS-UNTR-CURRENT-DATE
099600 
099700*   RUNS THE FILL ONE DAY STEP.
099800     PERFORM 231-BEGIN-FILL-ONE-DAY
099900        THRU 231-END-FILL-ONE-DAY
100000       VARYING WS-UNTR-DAY-COUNTER FROM 1 BY 1
100100         UNTIL WS-UNTR-DAY-COUNTER > WS-DAYS-IN-RANGE.
100200 230-END-BUILD-UNTRACKED.
100300     EXIT.
100400 
100500 231-BEGIN-FILL-ONE-DAY.
100600*   RUNS THE LOOKUP TRACKED HOURS STEP.
100700     PERFORM 232-BEGIN-LOOKUP-TRACKED-HOURS
100800        THRU 232-END-LOOKUP-TRACKED-HOURS
100900 
101000*   COMPUTES UNTR REMAINDER HOURS FROM 24 UNTR TRACKED HOURS.
101100     COMPUTE WS-UNTR-REMAINDER-HOURS =
101200             CTE-24 - WS-UNTR-TRACKED-HOURS
101300 
101400*   CHECKS WHETHER UNTR REMAINDER HOURS UNTRACKED MIN.
101500     IF WS-UNTR-REMAINDER-HOURS > CTE-UNTRACKED-MIN
101600*   RUNS THE DERIVE DATE DOW TYPE STEP.
101700        PERFORM 233-BEGIN-DERIVE-DATE-DOW-TYPE
101800           THRU 233-END-DERIVE-DATE-DOW-TYPE
101900*   RUNS THE ADD UNTRACKED RECORD STEP.
102000        PERFORM 234-BEGIN-ADD-UNTRACKED-RECORD
102100           THRU 234-END-ADD-UNTRACKED-RECORD
102200*   ADDS 01 INTO UNTRACKED ADDED CNT.
102300        ADD CTE-01 TO WS-UNTRACKED-ADDED-CNT
102400     END-IF
102500 
102600*   CHECKS WHETHER UNTR DAY COUNTER DAYS IN RANGE.
102700     IF WS-UNTR-DAY-COUNTER < WS-DAYS-IN-RANGE
102800*   MOVES UNTR CURRENT DATE TO INCR DATE.
102900        MOVE WS-UNTR-CURRENT-DATE TO WS-INCR-DATE
103000*   RUNS THE ADD ONE DAY STEP.
103100        PERFORM 810-BEGIN-ADD-ONE-DAY
103200           THRU 810-END-ADD-ONE-DAY
103300*   MOVES INCR DATE TO UNTR CURRENT DATE.
103400        MOVE WS-INCR-DATE TO WS-UNTR-CURRENT-DATE
103500     END-IF.
103600 231-END-FILL-ONE-DAY.
103700     EXIT.
103800 
103900 232-BEGIN-LOOKUP-TRACKED-HOURS.
104000*   MOVES ZEROES TO UNTR TRACKED HOURS.
104100     MOVE ZEROES TO WS-UNTR-TRACKED-HOURS
104200*   SETS UNTR FOUND SW.
104300     SET WS-UNTR-FOUND-SW TO "N"
104400*   CHECKS WHETHER PERDAY CNT.
104500     IF WS-PERDAY-CNT > 0
104600*   SETS PERDAY.
104700        SET IDX-PERDAY TO 1
104800*   SCANS PERDAY ENTRY AT END CONTINUE FOR A MATCHING ENTRY.
104900        SEARCH WS-PERDAY-ENTRY
105000            AT END
105100               CONTINUE
105200*   CASE FOR PERDAY DATE UNTR CURRENT DATE.
105300            WHEN WS-PERDAY-DATE (IDX-PERDAY)
105400                    = WS-UNTR-CURRENT-DATE
105500*   MOVES PERDAY TRACKED HOURS TO UNTR TRACKED HOURS.
105600               MOVE WS-PERDAY-TRACKED-HOURS (IDX-PERDAY)
105700                 TO WS-UNTR-TRACKED-HOURS
105800        END-SEARCH
105900     END-IF.
106000 232-END-LOOKUP-TRACKED-HOURS.
106100     EXIT.
106200 
106300*-----------------------------------------------------------------
106400*   233 - DAY-OF-WEEK / DAY-TYPE FOR AN UNTRACKED DATE (R7'S
106500*          WEEKDAY-LIST RULE, RE-APPLIED PER R9).
106600*-----------------------------------------------------------------
106700 233-BEGIN-DERIVE-DATE-DOW-TYPE.
106800*   MOVES UNTR CURRENT DATE TO JDN IN DATE.
106900     MOVE WS-UNTR-CURRENT-DATE TO WS-JDN-IN-DATE
107000*   RUNS THE COMPUTE DAY SERIAL STEP.
107100     PERFORM 800-BEGIN-COMPUTE-DAY-SERIAL
107200        THRU 800-END-COMPUTE-DAY-SERIAL
107300     DIVIDE WS-JDN-RESULT BY CTE-07
107400        GIVING WS-JDN-DOW-QUOT
107500       REMAINDER WS-JDN-DOW-REM
107600*   SETS DAY NAME.
107700     SET IDX-DAY-NAME TO WS-JDN-DOW-REM
107800*   SETS DAY NAME.
107900     SET IDX-DAY-NAME UP BY 1
108000*   MOVES DAY NAME ARRAY TO UNTR DAY OF WEEK.
108100     MOVE WS-DAY-NAME-ARRAY (IDX-DAY-NAME) TO WS-UNTR-DAY-OF-WEEK
108200 
108300*   MOVES WEEKEND TO UNTR DAY TYPE.
108400     MOVE "Weekend" TO WS-UNTR-DAY-TYPE
108500*   RUNS THE CHECK WEEKDAY NAME STEP.
108600     PERFORM 236-BEGIN-CHECK-WEEKDAY-NAME
108700        THRU 236-END-CHECK-WEEKDAY-NAME
108800       VARYING IDX-WEEKDAY-FLAG FROM 1 BY 1
108900         UNTIL IDX-WEEKDAY-FLAG > 7.
109000 233-END-DERIVE-DATE-DOW-TYPE.
109100     EXIT.
109200 
109300 236-BEGIN-CHECK-WEEKDAY-NAME.
109400*   CHECKS WHETHER DAY NAME ARRAY UNTR DAY OF WEEK.
109500     IF WS-DAY-NAME-ARRAY (IDX-WEEKDAY-FLAG) = WS-UNTR-DAY-OF-WEEK
109600*   CHECKS WHETHER WEEKDAY FLAG Y.
109700        IF WS-WEEKDAY-FLAG (IDX-WEEKDAY-FLAG) = "Y"
109800*   MOVES WEEKDAY TO UNTR DAY TYPE.
109900           MOVE "Weekday" TO WS-UNTR-DAY-TYPE
110000*   OTHERWISE:
110100        ELSE
110200*   MOVES WEEKEND TO UNTR DAY TYPE.
110300           MOVE "Weekend" TO WS-UNTR-DAY-TYPE
110400        END-IF
110500     END-IF.
110600 236-END-CHECK-WEEKDAY-NAME.
110700     EXIT.
110800 
110900*-----------------------------------------------------------------
111000*   234 - FOLD THE UNTRACKED REMAINDER INTO THE SAME TABLES A
111100*          NORMAL SEGMENT WOULD USE.
111200*-----------------------------------------------------------------
111300 234-BEGIN-ADD-UNTRACKED-RECORD.
111400*   MOVES UNTRACKED TO CATEGORY.
111500     MOVE "untracked"            TO SG-CATEGORY
111600*   MOVES UNTR REMAINDER HOURS TO SEG HOURS.
111700     MOVE WS-UNTR-REMAINDER-HOURS TO WS-SEG-HOURS
111800 
111900*   SETS CAT.
112000     SET IDX-CAT TO 1
112100*   SCANS CAT ENTRY AT END FOR A MATCHING ENTRY.
112200     SEARCH WS-CAT-ENTRY
112300         AT END
112400*   ADDS 01 INTO CAT CNT.
112500            ADD CTE-01 TO WS-CAT-CNT
112600*   SETS CAT.
112700            SET IDX-CAT TO WS-CAT-CNT
112800*   CLEARS CAT ENTRY BACK TO ITS STARTING STATE.
112900            INITIALIZE WS-CAT-ENTRY (IDX-CAT)
113000*   MOVES UNTRACKED TO CAT NAME.
113100            MOVE "untracked" TO WS-CAT-NAME (IDX-CAT)
113200*   MOVES N TO CAT PICKED SW.
113300            MOVE "N" TO WS-CAT-PICKED-SW (IDX-CAT)
113400*   CASE FOR CAT NAME UNTRACKED CONTINUE.
113500         WHEN WS-CAT-NAME (IDX-CAT) = "untracked"
113600            CONTINUE
113700     END-SEARCH
113800 
113900*   ADDS SEG HOURS INTO CAT TOTAL HOURS.
114000     ADD WS-SEG-HOURS TO WS-CAT-TOTAL-HOURS (IDX-CAT)
114100*   CHECKS WHETHER UNTR DAY TYPE WEEKDAY.
114200     IF WS-UNTR-DAY-TYPE = "Weekday"
114300*   ADDS SEG HOURS INTO CAT WEEKDAY HOURS.
114400        ADD WS-SEG-HOURS TO WS-CAT-WEEKDAY-HOURS (IDX-CAT)
114500*   OTHERWISE:
114600     ELSE
114700*   ADDS SEG HOURS INTO CAT WEEKEND HOURS.
114800        ADD WS-SEG-HOURS TO WS-CAT-WEEKEND-HOURS (IDX-CAT)
114900     END-IF
115000 
115100*   SETS DAY NAME.
115200     SET IDX-DAY-NAME TO 1
115300*   SCANS DAY NAME ARRAY AT END FOR A MATCHING ENTRY.
115400     SEARCH WS-DAY-NAME-ARRAY
115500         AT END
115600*   SETS SEG DOW INDEX.
115700            SET WS-SEG-DOW-INDEX TO 1
115800*   CASE FOR DAY NAME ARRAY UNTR DAY OF WEEK.
115900         WHEN WS-DAY-NAME-ARRAY (IDX-DAY-NAME)
116000                 = WS-UNTR-DAY-OF-WEEK
116100*   SETS SEG DOW INDEX.
116200            SET WS-SEG-DOW-INDEX TO IDX-DAY-NAME
116300     END-SEARCH
116400*   ADDS SEG HOURS INTO CAT DOW HOURS CAT SEG DOW INDEX.
116500     ADD WS-SEG-HOURS
116600       TO WS-CAT-DOW-HOURS (IDX-CAT WS-SEG-DOW-INDEX)
116700 
116800*   SETS CATSUB.
116900     SET IDX-CATSUB TO 1
117000*   SCANS CATSUB ENTRY AT END FOR A MATCHING ENTRY.
117100     SEARCH WS-CATSUB-ENTRY
117200         AT END
117300*   ADDS 01 INTO CATSUB CNT.
117400            ADD CTE-01 TO WS-CATSUB-CNT
117500*   SETS CATSUB.
117600            SET IDX-CATSUB TO WS-CATSUB-CNT
117700*   MOVES UNTRACKED TO CATSUB CATEGORY.
117800            MOVE "untracked" TO WS-CATSUB-CATEGORY (IDX-CATSUB)
117900*   MOVES UNTRACKED TO CATSUB SUBCATEGORY.
118000            MOVE "untracked" TO WS-CATSUB-SUBCATEGORY (IDX-CATSUB)
118100*   MOVES ZEROES TO CATSUB HOURS.
118200            MOVE ZEROES TO WS-CATSUB-HOURS (IDX-CATSUB)
118300*   CASE FOR CATSUB CATEGORY UNTRACKED CATSUB SUBCATEGORY
118400*   UNTRACKED CONTINUE.
118500         WHEN WS-CATSUB-CATEGORY (IDX-CATSUB) = "untracked"
118600          AND WS-CATSUB-SUBCATEGORY (IDX-CATSUB) = "untracked"
118700            CONTINUE
118800     END-SEARCH
118900*   ADDS SEG HOURS INTO CATSUB HOURS.
119000     ADD WS-SEG-HOURS TO WS-CATSUB-HOURS (IDX-CATSUB).
119100 234-END-ADD-UNTRACKED-RECORD.
119200     EXIT.
119300 
119400*=================================================================
119500*   300 - GRAND TOTAL
119600*=================================================================
119700 300-BEGIN-COMPUTE-DERIVED-TOTALS.
119800*   MOVES ZEROES TO OV HOURS ED.
119900     MOVE ZEROES TO WS-OV-HOURS-ED
120000*   MOVES ZEROES TO GRAND TOTAL HOURS WORK.
120100     MOVE ZEROES TO WS-GRAND-TOTAL-HOURS-WORK
120200 
120300*   CHECKS WHETHER CAT CNT.
120400     IF WS-CAT-CNT > 0
120500*   RUNS THE ADD CATEGORY TOTAL STEP.
120600        PERFORM 301-BEGIN-ADD-CATEGORY-TOTAL
120700           THRU 301-END-ADD-CATEGORY-TOTAL
120800          VARYING IDX-CAT FROM 1 BY 1
120900            UNTIL IDX-CAT > WS-CAT-CNT
121000     END-IF.
121100 300-END-COMPUTE-DERIVED-TOTALS.
121200     EXIT.
121300 
121400 301-BEGIN-ADD-CATEGORY-TOTAL.
121500*   ADDS CAT TOTAL HOURS INTO GRAND TOTAL HOURS WORK.
121600     ADD WS-CAT-TOTAL-HOURS (IDX-CAT)
121700       TO WS-GRAND-TOTAL-HOURS-WORK.
121800 301-END-ADD-CATEGORY-TOTAL.
121900     EXIT.
122000 
122100*=================================================================
122200*   310 - TOP-3 CATEGORY RANKING (NO SORT VERB - THREE-PASS
122300*          MAX SEARCH, UNTRACKED EXCLUDED PER R9).
122400*=================================================================
122500 310-BEGIN-RANK-TOP3-CATEGORIES.
122600*   CHECKS WHETHER CAT CNT.
122700     IF WS-CAT-CNT > 0
122800*   RUNS THE PICK ONE RANK STEP.
122900        PERFORM 311-BEGIN-PICK-ONE-RANK
123000           THRU 311-END-PICK-ONE-RANK
123100          VARYING IDX-TOP3 FROM 1 BY 1
123200            UNTIL IDX-TOP3 > 3
123300     END-IF.
123400 310-END-RANK-TOP3-CATEGORIES.
123500     EXIT.
123600 
123700 311-BEGIN-PICK-ONE-RANK.
123800*   MOVES ZEROES TO BEST IDX BEST HOURS.
123900     MOVE ZEROES TO WS-BEST-IDX WS-BEST-HOURS
124000 
124100*   RUNS THE TEST ONE CANDIDATE STEP.
124200     PERFORM 312-BEGIN-TEST-ONE-CANDIDATE
124300        THRU 312-END-TEST-ONE-CANDIDATE
124400       VARYING IDX-CAT FROM 1 BY 1
124500         UNTIL IDX-CAT > WS-CAT-CNT
124600 
124700*   CHECKS WHETHER BEST IDX.
124800     IF WS-BEST-IDX > 0
124900*   SETS CAT.
125000        SET IDX-CAT TO WS-BEST-IDX
125100*   MOVES CAT NAME TO TOP3 CATEGORY.
125200        MOVE WS-CAT-NAME (IDX-CAT) TO WS-TOP3-CATEGORY (IDX-TOP3)
125300*   MOVES BEST HOURS TO TOP3 HOURS.
125400        MOVE WS-BEST-HOURS TO WS-TOP3-HOURS (IDX-TOP3)
125500*   MOVES Y TO CAT PICKED SW.
125600        MOVE "Y" TO WS-CAT-PICKED-SW (IDX-CAT)
125700     END-IF.
125800 311-END-PICK-ONE-RANK.
125900     EXIT.
126000 
126100 312-BEGIN-TEST-ONE-CANDIDATE.
126200*   CHECKS WHETHER CAT NAME UNTRACKED CAT ALREADY PICKED CAT
126300*   TOTAL HOURS BEST HOURS.
126400     IF WS-CAT-NAME (IDX-CAT) NOT = "untracked"
126500        AND NOT CAT-ALREADY-PICKED (IDX-CAT)
126600        AND WS-CAT-TOTAL-HOURS (IDX-CAT) > WS-BEST-HOURS
126700*   MOVES CAT TOTAL HOURS TO BEST HOURS.
126800        MOVE WS-CAT-TOTAL-HOURS (IDX-CAT) TO WS-BEST-HOURS
126900*   SETS BEST IDX.
127000        SET WS-BEST-IDX TO IDX-CAT
127100     END-IF.
127200 312-END-TEST-ONE-CANDIDATE.
127300     EXIT.
127400 
127500*=================================================================
127600*   400 - PRINT THE SEVEN REPORT SECTIONS
127700*=================================================================
127800 400-BEGIN-PRINT-REPORT.
127900*   RUNS THE PRINT HEADER STEP.
128000     PERFORM 410-BEGIN-PRINT-HEADER
128100        THRU 410-END-PRINT-HEADER
128200 
128300*   RUNS THE PRINT OVERVIEW STEP.
128400     PERFORM 420-BEGIN-PRINT-OVERVIEW
128500        THRU 420-END-PRINT-OVERVIEW
128600 
128700*   RUNS THE PRINT TOP3 STEP.
128800     PERFORM 430-BEGIN-PRINT-TOP3
128900        THRU 430-END-PRINT-TOP3
129000 
129100*   CHECKS WHETHER CAT CNT.
129200     IF WS-CAT-CNT > 0
129300*   RUNS THE PRINT CATSUB SECTION STEP.
129400        PERFORM 440-BEGIN-PRINT-CATSUB-SECTION
129500           THRU 440-END-PRINT-CATSUB-SECTION
129600 
129700*   RUNS THE PRINT DAYTYPE SECTION STEP.
129800        PERFORM 450-BEGIN-PRINT-DAYTYPE-SECTION
129900           THRU 450-END-PRINT-DAYTYPE-SECTION
130000 
130100*   RUNS THE PRINT AVGDAY SECTION STEP.
130200        PERFORM 460-BEGIN-PRINT-AVGDAY-SECTION
130300           THRU 460-END-PRINT-AVGDAY-SECTION
130400 
130500*   RUNS THE PRINT MATRIX SECTION STEP.
130600        PERFORM 490-BEGIN-PRINT-MATRIX-SECTION
130700           THRU 490-END-PRINT-MATRIX-SECTION
130800     END-IF.
130900 400-END-PRINT-REPORT.
131000     EXIT.
131100 
131200*-----------------------------------------------------------------
131300*   410 - HEADER  (REPORT SECTION 1)
131400*-----------------------------------------------------------------
131500 410-BEGIN-PRINT-HEADER.
131600*   WRITES ONE PRINT LINE HDR LINE 1 RECORD.
131700     WRITE RP-PRINT-LINE FROM WS-HDR-LINE-1
131800 
131900*   MOVES SPACES TO HDR 2 BODY.
132000     MOVE SPACES TO WS-HDR-2-BODY
132100*   MOVES 1 TO HDR 2 PTR.
132200     MOVE 1 TO WS-HDR-2-PTR
132300 
132400*   MOVES WINDOW START DATE TO JDN IN DATE.
132500     MOVE WS-WINDOW-START-DATE TO WS-JDN-IN-DATE
132600*   RUNS THE FORMAT HDR DATE STEP.
132700     PERFORM 411-BEGIN-FORMAT-HDR-DATE
132800        THRU 411-END-FORMAT-HDR-DATE
132900*   BUILDS UP A FIELD FROM SEVERAL PIECES.
133000     STRING "from " DELIMITED BY SIZE
133100            WS-DATE-FMT-OUT DELIMITED BY SIZE
133200       INTO WS-HDR-2-BODY
133300       WITH POINTER WS-HDR-2-PTR
133400     END-STRING
133500 
133600*   MOVES WINDOW END DATE TO JDN IN DATE.
133700     MOVE WS-WINDOW-END-DATE TO WS-JDN-IN-DATE
133800*   RUNS THE FORMAT HDR DATE STEP.
133900     PERFORM 411-BEGIN-FORMAT-HDR-DATE
134000        THRU 411-END-FORMAT-HDR-DATE
134100*   BUILDS UP A FIELD FROM SEVERAL PIECES.
134200     STRING " to " DELIMITED BY SIZE
134300            WS-DATE-FMT-OUT DELIMITED BY SIZE
134400       INTO WS-HDR-2-BODY
134500       WITH POINTER WS-HDR-2-PTR
134600     END-STRING
134700 
134800*   WRITES ONE PRINT LINE HDR LINE 2 RECORD.
134900     WRITE RP-PRINT-LINE FROM WS-HDR-LINE-2.
135000 410-END-PRINT-HEADER.
135100     EXIT.
135200 
135300 411-BEGIN-FORMAT-HDR-DATE.
135400*   MOVES JDN IN DAY TO DATE FMT DAY ED.
135500     MOVE WS-JDN-IN-DAY   TO WS-DATE-FMT-DAY-ED
135600*   MOVES JDN IN YEAR TO DATE FMT YEAR ED.
135700     MOVE WS-JDN-IN-YEAR  TO WS-DATE-FMT-YEAR-ED
135800*   SETS MONTH ABBR.
135900     SET IDX-MONTH-ABBR TO WS-JDN-IN-MONTH
136000*   MOVES SPACES TO DATE FMT OUT.
136100     MOVE SPACES TO WS-DATE-FMT-OUT
136200*   BUILDS UP A FIELD FROM SEVERAL PIECES.
136300     STRING WS-DATE-FMT-DAY-ED    DELIMITED BY SIZE
136400            " "                   DELIMITED BY SIZE
136500            WS-MONTH-ABBR-ARRAY (IDX-MONTH-ABBR)
136600                                  DELIMITED BY SPACE
136700            " "                   DELIMITED BY SIZE
136800            WS-DATE-FMT-YEAR-ED   DELIMITED BY SIZE
136900       INTO WS-DATE-FMT-OUT
137000     END-STRING.
137100 411-END-FORMAT-HDR-DATE.
137200     EXIT.
137300 
137400*-----------------------------------------------------------------
137500*   420 - OVERVIEW  (REPORT SECTION 2)
137600*-----------------------------------------------------------------
137700 420-BEGIN-PRINT-OVERVIEW.
137800*   CHECKS WHETHER SHOW UNTRACKED YES.
137900     IF SHOW-UNTRACKED-YES
138000*   MOVES TOTAL HOURS ACCOUNTED FOR TO OV LABEL.
138100        MOVE "TOTAL HOURS ACCOUNTED FOR" TO WS-OV-LABEL
138200*   OTHERWISE:
138300     ELSE
138400*   MOVES TOTAL HOURS TRACKED TO OV LABEL.
138500        MOVE "TOTAL HOURS TRACKED" TO WS-OV-LABEL
138600     END-IF
138700*   COMPUTES OV HOURS ED FROM GRAND TOTAL HOURS WORK.
138800     COMPUTE WS-OV-HOURS-ED ROUNDED = WS-GRAND-TOTAL-HOURS-WORK
138900*   WRITES ONE PRINT LINE OVERVIEW LINE 1 RECORD.
139000     WRITE RP-PRINT-LINE FROM WS-OVERVIEW-LINE-1
139100 
139200*   MOVES FOCUS SESSION CNT TO OV FOCUS ED.
139300     MOVE WS-FOCUS-SESSION-CNT TO WS-OV-FOCUS-ED
139400*   WRITES ONE PRINT LINE OVERVIEW LINE 2 RECORD.
139500     WRITE RP-PRINT-LINE FROM WS-OVERVIEW-LINE-2.
139600 420-END-PRINT-OVERVIEW.
139700     EXIT.
139800 
139900*-----------------------------------------------------------------
140000*   430 - TOP-3 TRACKED CATEGORIES  (REPORT SECTION 3)
140100*-----------------------------------------------------------------
140200 430-BEGIN-PRINT-TOP3.
140300*   RUNS THE PRINT ONE TOP3 LINE STEP.
140400     PERFORM 431-BEGIN-PRINT-ONE-TOP3-LINE
140500        THRU 431-END-PRINT-ONE-TOP3-LINE
140600       VARYING IDX-TOP3 FROM 1 BY 1
140700         UNTIL IDX-TOP3 > 3.
140800 430-END-PRINT-TOP3.
140900     EXIT.
141000 
141100 431-BEGIN-PRINT-ONE-TOP3-LINE.
141200*   CHECKS WHETHER TOP3 CATEGORY.
141300     IF WS-TOP3-CATEGORY (IDX-TOP3) NOT = SPACES
141400*   SETS TOP3 RANK ED.
141500        SET WS-TOP3-RANK-ED TO IDX-TOP3
141600*   MOVES TOP3 CATEGORY TO TOP3 NAME OUT.
141700        MOVE WS-TOP3-CATEGORY (IDX-TOP3) TO WS-TOP3-NAME-OUT
141800*   COMPUTES TOP3 HOURS ED FROM TOP3 HOURS.
141900        COMPUTE WS-TOP3-HOURS-ED ROUNDED =
142000                  WS-TOP3-HOURS (IDX-TOP3)
142100*   WRITES ONE PRINT LINE TOP3 LINE RECORD.
142200        WRITE RP-PRINT-LINE FROM WS-TOP3-LINE
142300     END-IF.
142400 431-END-PRINT-ONE-TOP3-LINE.
142500     EXIT.
142600 
142700*-----------------------------------------------------------------
142800*   440 - CATEGORY/SUBCATEGORY DETAIL + SUBTOTAL  (SECTION 4)
142900*-----------------------------------------------------------------
143000 440-BEGIN-PRINT-CATSUB-SECTION.
143100*   RUNS THE PRINT CATSUB FOR CATEGORY STEP.
143200     PERFORM 441-BEGIN-PRINT-CATSUB-FOR-CATEGORY
143300        THRU 441-END-PRINT-CATSUB-FOR-CATEGORY
143400       VARYING IDX-CAT FROM 1 BY 1
143500         UNTIL IDX-CAT > WS-CAT-CNT.
143600 440-END-PRINT-CATSUB-SECTION.
143700     EXIT.
143800 
143900 441-BEGIN-PRINT-CATSUB-FOR-CATEGORY.
144000*   MOVES ZEROES TO CATSUB SUBTOTAL WORK.
144100     MOVE ZEROES TO WS-CATSUB-SUBTOTAL-WORK
144200 
144300*   RUNS THE PRINT ONE CATSUB LINE STEP.
144400     PERFORM 442-BEGIN-PRINT-ONE-CATSUB-LINE
144500        THRU 442-END-PRINT-ONE-CATSUB-LINE
144600       VARYING IDX-CATSUB FROM 1 BY 1
144700         UNTIL IDX-CATSUB > WS-CATSUB-CNT
144800 
144900*   MOVES CAT NAME TO CST CATEGORY OUT.
145000     MOVE WS-CAT-NAME (IDX-CAT)      TO WS-CST-CATEGORY-OUT
145100*   COMPUTES CST HOURS ED FROM CATSUB SUBTOTAL WORK.
145200     COMPUTE WS-CST-HOURS-ED ROUNDED = WS-CATSUB-SUBTOTAL-WORK
145300*   WRITES ONE PRINT LINE CATSUB TOT LINE RECORD.
145400     WRITE RP-PRINT-LINE FROM WS-CATSUB-TOT-LINE.
145500 441-END-PRINT-CATSUB-FOR-CATEGORY.
145600     EXIT.
145700 
145800 442-BEGIN-PRINT-ONE-CATSUB-LINE.
145900*   CHECKS WHETHER CATSUB CATEGORY CAT NAME.
146000     IF WS-CATSUB-CATEGORY (IDX-CATSUB) = WS-CAT-NAME (IDX-CAT)
146100*   MOVES CATSUB CATEGORY TO CSD CATEGORY OUT.
146200        MOVE WS-CATSUB-CATEGORY (IDX-CATSUB)
146300          TO WS-CSD-CATEGORY-OUT
146400*   MOVES CATSUB SUBCATEGORY TO CSD SUBCAT OUT.
146500        MOVE WS-CATSUB-SUBCATEGORY (IDX-CATSUB)
146600          TO WS-CSD-SUBCAT-OUT
146700*   COMPUTES CSD HOURS ED FROM CATSUB HOURS.
146800        COMPUTE WS-CSD-HOURS-ED ROUNDED =
146900                  WS-CATSUB-HOURS (IDX-CATSUB)
147000*   WRITES ONE PRINT LINE CATSUB DET LINE RECORD.
147100        WRITE RP-PRINT-LINE FROM WS-CATSUB-DET-LINE
147200*   ADDS CATSUB HOURS INTO CATSUB SUBTOTAL WORK.
147300        ADD WS-CATSUB-HOURS (IDX-CATSUB)
147400          TO WS-CATSUB-SUBTOTAL-WORK
147500     END-IF.
147600 442-END-PRINT-ONE-CATSUB-LINE.
147700     EXIT.
147800 
147900*-----------------------------------------------------------------
148000*   450 - WEEKDAY VS WEEKEND, PER CATEGORY  (SECTION 5)
148100*-----------------------------------------------------------------
148200 450-BEGIN-PRINT-DAYTYPE-SECTION.
148300*   MOVES WEEKDAY TO DAYTYPE PASS NAME.
148400     MOVE "Weekday" TO WS-DAYTYPE-PASS-NAME
148500*   RUNS THE PRINT ONE DAYTYPE PASS STEP.
148600     PERFORM 451-BEGIN-PRINT-ONE-DAYTYPE-PASS
148700        THRU 451-END-PRINT-ONE-DAYTYPE-PASS
148800 
148900*   MOVES WEEKEND TO DAYTYPE PASS NAME.
149000     MOVE "Weekend" TO WS-DAYTYPE-PASS-NAME
149100*   RUNS THE PRINT ONE DAYTYPE PASS STEP.
149200     PERFORM 451-BEGIN-PRINT-ONE-DAYTYPE-PASS
149300        THRU 451-END-PRINT-ONE-DAYTYPE-PASS.
149400 450-END-PRINT-DAYTYPE-SECTION.
149500     EXIT.
149600 
149700 451-BEGIN-PRINT-ONE-DAYTYPE-PASS.
149800*   MOVES ZEROES TO DAYTYPE SUBTOTAL WORK.
149900     MOVE ZEROES TO WS-DAYTYPE-SUBTOTAL-WORK
150000 
150100*   RUNS THE PRINT ONE DAYTYPE LINE STEP.
150200     PERFORM 452-BEGIN-PRINT-ONE-DAYTYPE-LINE
150300        THRU 452-END-PRINT-ONE-DAYTYPE-LINE
150400       VARYING IDX-CAT FROM 1 BY 1
150500         UNTIL IDX-CAT > WS-CAT-CNT
150600 
150700*   MOVES DAYTYPE PASS NAME TO DTT DAYTYPE OUT.
150800     MOVE WS-DAYTYPE-PASS-NAME TO WS-DTT-DAYTYPE-OUT
150900*   COMPUTES DTT HOURS ED FROM DAYTYPE SUBTOTAL WORK.
151000     COMPUTE WS-DTT-HOURS-ED ROUNDED = WS-DAYTYPE-SUBTOTAL-WORK
151100*   WRITES ONE PRINT LINE DAYTYPE TOT LINE RECORD.
151200     WRITE RP-PRINT-LINE FROM WS-DAYTYPE-TOT-LINE.
151300 451-END-PRINT-ONE-DAYTYPE-PASS.
151400     EXIT.
151500 
151600 452-BEGIN-PRINT-ONE-DAYTYPE-LINE.
151700*   CHECKS WHETHER DAYTYPE PASS NAME WEEKDAY.
151800     IF WS-DAYTYPE-PASS-NAME = "Weekday"
151900*   MOVES CAT WEEKDAY HOURS TO DTD HOURS WORK.
152000        MOVE WS-CAT-WEEKDAY-HOURS (IDX-CAT) TO WS-DTD-HOURS-WORK
152100*   OTHERWISE:
152200     ELSE
152300*   MOVES CAT WEEKEND HOURS TO DTD HOURS WORK.
152400        MOVE WS-CAT-WEEKEND-HOURS (IDX-CAT) TO WS-DTD-HOURS-WORK
152500     END-IF
152600 
152700*   CHECKS WHETHER DTD HOURS WORK.
152800     IF WS-DTD-HOURS-WORK > 0
152900*   MOVES DAYTYPE PASS NAME TO DTD DAYTYPE OUT.
153000        MOVE WS-DAYTYPE-PASS-NAME TO WS-DTD-DAYTYPE-OUT
153100*   MOVES CAT NAME TO DTD CATEGORY OUT.
153200        MOVE WS-CAT-NAME (IDX-CAT) TO WS-DTD-CATEGORY-OUT
153300*   COMPUTES DTD HOURS ED FROM DTD HOURS WORK.
153400        COMPUTE WS-DTD-HOURS-ED ROUNDED = WS-DTD-HOURS-WORK
153500*   WRITES ONE PRINT LINE DAYTYPE DET LINE RECORD.
153600        WRITE RP-PRINT-LINE FROM WS-DAYTYPE-DET-LINE
153700*   ADDS DTD HOURS WORK INTO DAYTYPE SUBTOTAL WORK.
153800        ADD WS-DTD-HOURS-WORK TO WS-DAYTYPE-SUBTOTAL-WORK
153900     END-IF.
154000 452-END-PRINT-ONE-DAYTYPE-LINE.
154100     EXIT.
154200 
154300*-----------------------------------------------------------------
154400*   460 - AVERAGE DAILY HOURS PER CATEGORY  (SECTION 6)
154500*-----------------------------------------------------------------
154600 460-BEGIN-PRINT-AVGDAY-SECTION.
154700*   RUNS THE PRINT ONE AVGDAY LINE STEP.
154800     PERFORM 461-BEGIN-PRINT-ONE-AVGDAY-LINE
154900        THRU 461-END-PRINT-ONE-AVGDAY-LINE
155000       VARYING IDX-CAT FROM 1 BY 1
155100         UNTIL IDX-CAT > WS-CAT-CNT.
155200 460-END-PRINT-AVGDAY-SECTION.
155300     EXIT.
155400 
155500 461-BEGIN-PRINT-ONE-AVGDAY-LINE.
155600*   MOVES CAT NAME TO AVG CATEGORY OUT.
155700     MOVE WS-CAT-NAME (IDX-CAT) TO WS-AVG-CATEGORY-OUT
155800*   CHECKS WHETHER DAYS IN RANGE.
155900     IF WS-DAYS-IN-RANGE > 0
156000*   COMPUTES AVG HOURS ED FROM CAT TOTAL HOURS DAYS IN RANGE.
156100        COMPUTE WS-AVG-HOURS-ED ROUNDED =
156200                WS-CAT-TOTAL-HOURS (IDX-CAT) / WS-DAYS-IN-RANGE
156300*   OTHERWISE:
156400     ELSE
156500*   MOVES ZEROES TO AVG HOURS ED.
156600        MOVE ZEROES TO WS-AVG-HOURS-ED
156700     END-IF
156800*   WRITES ONE PRINT LINE AVGDAY LINE RECORD.
156900     WRITE RP-PRINT-LINE FROM WS-AVGDAY-LINE.
157000 461-END-PRINT-ONE-AVGDAY-LINE.
157100     EXIT.
157200 
157300*-----------------------------------------------------------------
157400*   490 - CATEGORY BY DAY-OF-WEEK MATRIX  (SECTION 7)
157500*-----------------------------------------------------------------
157600 490-BEGIN-PRINT-MATRIX-SECTION.
157700*   WRITES ONE PRINT LINE MATRIX HDR LINE RECORD.
157800     WRITE RP-PRINT-LINE FROM WS-MATRIX-HDR-LINE
157900 
158000*   RUNS THE PRINT ONE MATRIX ROW STEP.
158100     PERFORM 491-BEGIN-PRINT-ONE-MATRIX-ROW
158200        THRU 491-END-PRINT-ONE-MATRIX-ROW
158300       VARYING IDX-CAT FROM 1 BY 1
158400         UNTIL IDX-CAT > WS-CAT-CNT.
158500 490-END-PRINT-MATRIX-SECTION.
158600     EXIT.
158700 
158800 491-BEGIN-PRINT-ONE-MATRIX-ROW.
158900*   MOVES CAT NAME TO MTX CATEGORY OUT.
159000     MOVE WS-CAT-NAME (IDX-CAT) TO WS-MTX-CATEGORY-OUT
159100 
159200*   RUNS THE PRINT ONE MATRIX CELL STEP.
159300     PERFORM 492-BEGIN-PRINT-ONE-MATRIX-CELL
159400        THRU 492-END-PRINT-ONE-MATRIX-CELL
159500       VARYING IDX-CAT-DOW FROM 1 BY 1
159600         UNTIL IDX-CAT-DOW > 7
159700 
159800*   WRITES ONE PRINT LINE MATRIX DET LINE RECORD.
159900     WRITE RP-PRINT-LINE FROM WS-MATRIX-DET-LINE.
160000 491-END-PRINT-ONE-MATRIX-ROW.
160100     EXIT.
160200 
160300 492-BEGIN-PRINT-ONE-MATRIX-CELL.
160400*   COMPUTES MTX CELL ED FROM CAT DOW HOURS CAT CAT DOW.
160500     COMPUTE WS-MTX-CELL-ED (IDX-CAT-DOW) ROUNDED =
160600       WS-CAT-DOW-HOURS (IDX-CAT IDX-CAT-DOW).
160700 492-END-PRINT-ONE-MATRIX-CELL.
160800     EXIT.
160900 
161000*=================================================================
161100*   500 - PROGRAM CLOSE-OUT
161200*=================================================================
161300 500-BEGIN-FINISH-PROGRAM.
161400*   CLOSES THE FILE(S) FOR THIS RUN.
161500     CLOSE SEGMENT-FILE
161600           REPORT-FILE
161700 
161800*   TELLS THE JOB LOG: SEGMENTS READ : [.
161900     DISPLAY "SEGMENTS READ       : [" WS-SEGMENTS-READ-CNT "]."
162000*   TELLS THE JOB LOG: UNTRACKED ADDED : [.
162100     DISPLAY "UNTRACKED ADDED     : [" WS-UNTRACKED-ADDED-CNT
162200             "]."
162300*   TELLS THE JOB LOG: FOCUS SESSIONS : [.
162400     DISPLAY "FOCUS SESSIONS      : [" WS-FOCUS-SESSION-CNT
162500             "].".
162600 500-END-FINISH-PROGRAM.
162700     EXIT.
162800 
162900*=================================================================
163000*   800 - COMPUTE-DAY-SERIAL - GREGORIAN JULIAN DAY NUMBER
163100*          (FLIEGEL/VAN FLANDERN FORM). OWN COPY OF THE SAME
163200*          ROUTINE THE TRANSFORMER USES.
163300*=================================================================
163400 800-BEGIN-COMPUTE-DAY-SERIAL.
163500*   COMPUTES JDN A TERM FROM 12.
163600     COMPUTE WS-JDN-A-TERM = (WS-JDN-IN-MONTH - 14) / CTE-12
163700 
163800*   COMPUTES JDN T1 TERM FROM JDN IN YEAR JDN A TERM.
163900     COMPUTE WS-JDN-T1-TERM =
164000             1461 * (WS-JDN-IN-YEAR + 4800 + WS-JDN-A-TERM)
164100*   COMPUTES JDN T1 TERM FROM JDN T1 TERM 04.
164200     COMPUTE WS-JDN-T1-TERM = WS-JDN-T1-TERM / CTE-04
164300 
164400*   COMPUTES JDN T2 TERM FROM JDN IN MONTH JDN A TERM.
164500     COMPUTE WS-JDN-T2-TERM =
164600             367 * (WS-JDN-IN-MONTH - 2 - (12 * WS-JDN-A-TERM))
164700*   COMPUTES JDN T2 TERM FROM JDN T2 TERM 12.
164800     COMPUTE WS-JDN-T2-TERM = WS-JDN-T2-TERM / CTE-12
164900 
165000*   COMPUTES JDN T3 TERM FROM JDN IN YEAR JDN A TERM 100.
165100     COMPUTE WS-JDN-T3-TERM =
165200             (WS-JDN-IN-YEAR + 4900 + WS-JDN-A-TERM) / CTE-100
165300*   COMPUTES JDN T3 TERM FROM JDN T3 TERM.
165400     COMPUTE WS-JDN-T3-TERM = 3 * WS-JDN-T3-TERM
165500*   COMPUTES JDN T3 TERM FROM JDN T3 TERM 04.
165600     COMPUTE WS-JDN-T3-TERM = WS-JDN-T3-TERM / CTE-04
165700 
165800*   COMPUTES JDN RESULT FROM JDN T1 TERM JDN T2 TERM JDN T3 TERM
165900*   JDN IN DAY 32075.
166000     COMPUTE WS-JDN-RESULT =
166100             WS-JDN-T1-TERM + WS-JDN-T2-TERM - WS-JDN-T3-TERM
166200           + WS-JDN-IN-DAY - CTE-32075.
166300 800-END-COMPUTE-DAY-SERIAL.
166400     EXIT.
166500 
166600*=================================================================
166700*   810 - ADD-ONE-DAY - ADVANCES WS-INCR-DATE BY ONE CALENDAR
166800*          DAY, ROLLING MONTH/YEAR AS NEEDED. OWN COPY.
166900*=================================================================
167000 810-BEGIN-ADD-ONE-DAY.
167100*   RUNS THE CHECK LEAP YEAR STEP.
167200     PERFORM 811-BEGIN-CHECK-LEAP-YEAR
167300        THRU 811-END-CHECK-LEAP-YEAR
167400 
167500*   ADDS 1 INTO INCR DAY.
167600     ADD 1 TO WS-INCR-DAY
167700 
167800*   SETS MONTH DAYS.
167900     SET IDX-MONTH-DAYS TO WS-INCR-MONTH
168000*   MOVES DAYS IN MONTH ARRAY TO INCR MAX DAY.
168100     MOVE WS-DAYS-IN-MONTH-ARRAY (IDX-MONTH-DAYS)
168200       TO WS-INCR-MAX-DAY
168300*   CHECKS WHETHER INCR MONTH INCR YEAR IS LEAP.
168400     IF WS-INCR-MONTH = 2 AND INCR-YEAR-IS-LEAP
168500*   MOVES 29 TO INCR MAX DAY.
168600        MOVE 29 TO WS-INCR-MAX-DAY
168700     END-IF
168800 
168900*   CHECKS WHETHER INCR DAY INCR MAX DAY.
169000     IF WS-INCR-DAY > WS-INCR-MAX-DAY
169100*   MOVES 1 TO INCR DAY.
169200        MOVE 1 TO WS-INCR-DAY
169300*   ADDS 1 INTO INCR MONTH.
169400        ADD 1 TO WS-INCR-MONTH
169500*   CHECKS WHETHER INCR MONTH.
169600        IF WS-INCR-MONTH > 12
169700*   MOVES 1 TO INCR MONTH.
169800           MOVE 1 TO WS-INCR-MONTH
169900*   ADDS 1 INTO INCR YEAR.
170000           ADD 1 TO WS-INCR-YEAR
170100        END-IF
170200     END-IF.
170300 810-END-ADD-ONE-DAY.
170400     EXIT.
170500 
170600 811-BEGIN-CHECK-LEAP-YEAR.
170700*   MOVES N TO INCR LEAP SW.
170800     MOVE "N" TO WS-INCR-LEAP-SW
170900     DIVIDE WS-INCR-YEAR BY 4
171000        GIVING WS-INCR-QUOT REMAINDER WS-INCR-RESID-04
171100     DIVIDE WS-INCR-YEAR BY 100
171200        GIVING WS-INCR-QUOT REMAINDER WS-INCR-RESID-100
171300     DIVIDE WS-INCR-YEAR BY 400
171400        GIVING WS-INCR-QUOT REMAINDER WS-INCR-RESID-400
171500 
171600*   CHECKS WHETHER INCR RESID 04 INCR RESID 100.
171700     IF WS-INCR-RESID-04 = 0 AND WS-INCR-RESID-100 NOT = 0
171800*   MOVES Y TO INCR LEAP SW.
171900        MOVE "Y" TO WS-INCR-LEAP-SW
172000     END-IF
172100*   CHECKS WHETHER INCR RESID 400.
172200     IF WS-INCR-RESID-400 = 0
172300*   MOVES Y TO INCR LEAP SW.
172400        MOVE "Y" TO WS-INCR-LEAP-SW
172500     END-IF.
172600 811-END-CHECK-LEAP-YEAR.
172700     EXIT.
